000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK9.
000300 AUTHOR. R-HUTCHINS.
000400 INSTALLATION. MERIDIAN TRUST DATA CENTER.
000500 DATE-WRITTEN. 04/11/1989.
000600 DATE-COMPILED.
000700 SECURITY. MERIDIAN TRUST - INTERNAL USE ONLY.
000800*    BANK9 - END-OF-RUN SUMMARY REPORT PASS.
000900*    TAKES NO INPUT OF ITS OWN - IT ONLY PRINTS THE RUN TOTALS
001000*    ACCUMULATED BY BANK2, BANK4 AND BANK6 AND PASSED FORWARD
001100*    IN THE COMMON LINKAGE AREA.  CALLED LAST IN THE CHAIN.
001200*
001300*    THE REPORT IS FOUR SECTIONS IN ONE FLAT PRINT FILE: A TITLE
001400*    LINE WITH THE RUN DATE AND THE NEW-USER COUNTS, AN ACCOUNT
001500*    SECTION BROKEN OUT BY ACCOUNT TYPE, A TRANSACTION SECTION
001600*    BROKEN OUT BY TRANSACTION TYPE, AND A SHORT FOOTER WITH THE
001700*    CURRENT ACTIVE-USER AND ACTIVE-ACCOUNT COUNTS.  THERE IS NO
001800*    PAGE BREAK LOGIC - OPERATIONS CONFIRMED THE REPORT NEVER
001900*    RUNS LONGER THAN A SINGLE PRINT PAGE SO C01/TOP-OF-FORM IS
002000*    CARRIED IN SPECIAL-NAMES BUT NEVER ACTUALLY REFERENCED.
002100*
002200*    CHANGE LOG.
002300*    04/11/89  RH   0004  ORIGINAL PROGRAM - REPLACES THE
002400*                         END-OF-DAY TELLER TOTALS SHEET THAT
002500*                         USED TO BE HAND-TALLIED BY THE HEAD
002600*                         TELLER AT EACH BRANCH AND PHONED IN.
002700*    08/20/90  LKM  0015  ACCOUNT SECTION NOW BROKEN OUT BY
002800*                         ACCOUNT-TYPE, WAS ONE TOTAL LINE.
002900*                         BRANCH MANAGERS WANTED TO SEE HOW
003000*                         MANY OF EACH ACCOUNT TYPE WERE OPENED
003100*                         WITHOUT HAVING TO PULL THE DETAIL LOG.
003200*    01/09/95  CFT  0042  TRANSACTION SECTION NET-AMOUNT COLUMN
003300*                         ADDED PER AUDIT DEPT REQUEST.  AUDIT
003400*                         WANTED A DOLLAR FIGURE NEXT TO EACH
003500*                         COUNT, NOT JUST ATTEMPT/COMPLETE/FAIL.
003600*    12/18/98  JRS  0058  Y2K - RUN-DATE PRINTED AS AN 8-DIGIT
003700*                         CCYYMMDD, WAS 2-DIGIT YEAR.  VERIFIED
003800*                         AGAINST THE SAME TEST-REGION CLOCK
003900*                         SIMULATION USED FOR BANK1'S Y2K FIX.
004000*    06/03/00  JRS  0061  ALL-TYPES TOTAL LINE ADDED TO BOTH
004100*                         CONTROL-BREAK SECTIONS - ACCOUNTS AND
004200*                         TRANSACTIONS - SO A READER DOES NOT
004300*                         HAVE TO ADD THE THREE LINES BY HAND.
004400*    03/15/02  CFT  0068  TRANSACTION TOTALING REWRITTEN AS A
004500*                         SUBSCRIPT LOOP OVER A TABLE RE-VIEW OF
004600*                         THE THREE TXN-TYPE GROUPS, WAS THREE
004700*                         HAND-WRITTEN COMPUTE STATEMENTS THAT
004800*                         HAD TO BE KEPT IN SYNC BY HAND EVERY
004900*                         TIME A FOURTH TRANSACTION TYPE WAS
005000*                         DISCUSSED (NONE HAS BEEN ADDED SINCE).
005100*    11/02/04  DWP  0074  CONFIRMED THE ALL-TYPES TRANSACTION
005200*                         LINE DELIBERATELY OMITS A NET-AMOUNT
005300*                         COLUMN AFTER A HELP DESK TICKET ASKED
005400*                         WHY IT WAS MISSING - SEE THE COMMENT
005500*                         AT 9300-RESUMEN-TRANSACCIONES BELOW.
005600*    09/30/07  DWP  0079  REVIEWED AGAINST THE REGIONAL OFFICE
005700*                         CONSOLIDATION PROJECT'S READ-ONLY
005800*                         REPORT INVENTORY - NO CODE CHANGE,
005900*                         THIS PROGRAM WAS LISTED AS "KEEP AS
006000*                         IS, LOW RISK, NO MASTER FILE ACCESS".
006100
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500    C01 IS TOP-OF-FORM
006600    CLASS WK-ALPHA-CLASS IS "A" THRU "Z", "a" THRU "z"
006700    UPSI-0 ON STATUS IS WK-RERUN-SWITCH
006800    UPSI-0 OFF STATUS IS WK-NORMAL-SWITCH.
006900
007000*    SUMMRPT IS A FLAT PRINT FILE, ONE LINE PER RECORD, PICKED
007100*    UP BY THE REPORT DISTRIBUTION JOB THAT RUNS AFTER THE
007200*    NIGHTLY BATCH STREAM FINISHES.
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500    SELECT SUMMARY-REPORT-FILE ASSIGN TO SUMMRPT
007600        ORGANIZATION IS LINE SEQUENTIAL
007700        FILE STATUS IS WK-FS-SUMM.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100*    ONE RECORD PER PRINT LINE.  100 BYTES IS THE WIDEST LINE
008200*    ANY SECTION BUILDS; THE TRAILING FILLER PADS OUT TO THE
008300*    SHOP'S STANDARD 132-BYTE PRINT-LINE WIDTH SO THE SAME
008400*    REDEFINES IDIOM USED ELSEWHERE LINES UP BYTE-FOR-BYTE.
008500 FD  SUMMARY-REPORT-FILE
008600    LABEL RECORD STANDARD
008700    VALUE OF FILE-ID IS "SUMMRPT.DAT".
008800 01  SUMM-RECORD.
008900    05  SUMM-LINE                PIC X(100).
009000    05  FILLER                   PIC X(32).
009100*    FLAT SINGLE-FIELD VIEW OF THE REPORT RECORD - USED ONLY TO
009200*    BLANK THE WHOLE RECORD BEFORE BUILDING THE NEXT PRINT LINE,
009300*    SAME "CLEAR THE CARD" HABIT AS THE MASTER-RECORD REDEFINES
009400*    IN BANK2/BANK4/BANK6.
009500 01  SUMM-RECORD-ALT REDEFINES SUMM-RECORD.
009600    05  SUMM-ALT-LINE            PIC X(132).
009700
009800 WORKING-STORAGE SECTION.
009900*    FILE STATUS FOR SUMMRPT - CHECKED IMMEDIATELY AFTER THE
010000*    OPEN IN 9000-RESUMEN-INICIO, SAME HABIT AS EVERY OTHER
010100*    OPEN IN EVERY OTHER PROGRAM IN THIS RUN.
010200 77  WK-FS-SUMM                   PIC X(02).
010300*    ONE SHARED PRINT-LINE BUILD AREA, CLEARED AND RE-STRUNG
010400*    FOR EVERY DETAIL LINE IN EVERY SECTION BELOW.
010500 77  WK-LINE-OUT                  PIC X(100)  VALUE SPACES.
010600*    ALL-TYPES ACCUMULATORS FOR THE ACCOUNT SECTION'S TOTAL
010700*    LINE.  RESET TO ZERO BY COMPUTE, NOT BY A LOOP, SINCE
010800*    THE ACCOUNT SECTION HAS NO TABLE RE-VIEW - ONLY THREE
010900*    FIELDS, NOT WORTH A SEPARATE REDEFINES FOR.
011000 77  WK-ALL-OPENED                PIC 9(07) COMP VALUE ZERO.
011100*    ALL-TYPES ACCUMULATORS FOR THE TRANSACTION SECTION'S
011200*    TOTAL LINE, FILLED BY THE 9310-SUMAR-TIPOS LOOP BELOW.
011300 77  WK-ALL-ATTEMPTED             PIC 9(07) COMP VALUE ZERO.
011400 77  WK-ALL-COMPLETED             PIC 9(07) COMP VALUE ZERO.
011500 77  WK-ALL-FAILED                PIC 9(07) COMP VALUE ZERO.
011600
011700*    NUMERIC-EDITED WORK FIELDS FOR BUILDING THE COUNT COLUMNS
011800*    OF EACH DETAIL LINE.  THREE SEPARATE FIELDS BECAUSE SOME
011900*    LINES CARRY AN ATTEMPTED/COMPLETED/FAILED TRIPLE IN ONE
012000*    STRING STATEMENT AND A SINGLE SHARED FIELD WOULD BE
012100*    OVERWRITTEN BEFORE THE STRING RAN.
012200 77  WK-CNT-EDIT                  PIC ZZZZZZ9.
012300 77  WK-CNT-EDIT2                 PIC ZZZZZZ9.
012400 77  WK-CNT-EDIT3                 PIC ZZZZZZ9.
012500*    SIGNED, DECIMAL-EDITED WORK FIELD FOR THE NET-AMOUNT
012600*    COLUMN ADDED BY THE 1995 AUDIT-DEPT CHANGE NOTED ABOVE.
012700 77  WK-AMT-EDIT                  PIC -ZZZZZZ9.99.
012800*    SUBSCRIPT FOR THE 9310-SUMAR-TIPOS TRANSACTION-TOTALING
012900*    LOOP - COMP PER SHOP STANDARD FOR ANY LOOP-CONTROL FIELD.
013000 77  WK-TXN-IX                    PIC 9(01) COMP.
013100
013200*    RUN-DATE SPLIT INTO CCYY/MM/DD FOR THE REPORT TITLE LINE -
013300*    SAME SUBSTITUTE-TIMESTAMP HABIT AS BANK6'S AUDIT LINE.
013400*    THE INCOMING LK-RUN-DATE IS A PLAIN 8-DIGIT NUMERIC FIELD;
013500*    THIS REDEFINES LETS 9000-RESUMEN-INICIO PULL THE THREE
013600*    PARTS APART WITHOUT THREE SEPARATE UNSTRING/DIVIDE STEPS.
013700 01  WK-RUN-DATE-WORK.
013800    05  WK-RUN-DATE-NUM          PIC 9(08).
013900 01  WK-RUN-DATE-PARTS REDEFINES WK-RUN-DATE-WORK.
014000    05  WK-RUN-DATE-CCYY         PIC 9(04).
014100    05  WK-RUN-DATE-MM           PIC 9(02).
014200    05  WK-RUN-DATE-DD           PIC 9(02).
014300*    DASH-SEPARATED DISPLAY FORM OF THE RUN DATE, BUILT ONCE IN
014400*    9000-RESUMEN-INICIO AND REUSED BY THE TITLE LINE.
014500 77  WK-RUN-DATE-DISPLAY          PIC X(10)  VALUE SPACES.
014600
014700*    COMMON RUN-TOTALS AREA, IDENTICAL BYTE LAYOUT TO THE ONE
014800*    BANK1 OWNS AND ZEROES AND EVERY OTHER PASS DECLARES IN
014900*    ITS OWN LINKAGE SECTION.  BANK9 IS READ-ONLY AGAINST THIS
015000*    AREA - IT NEVER ADDS TO ANY OF THESE FIELDS, ONLY PRINTS
015100*    THEM, BECAUSE IT IS ALWAYS THE LAST PASS CALLED.
015200 LINKAGE SECTION.
015300 01  LK-RUN-TOTALS.
015400*        RUN DATE, SET BY BANK1 AT JOB START.
015500    05  LK-RUN-DATE              PIC 9(08).
015600*        NEW-USER AND NEW-ACCOUNT COUNTS, SET BY BANK2/BANK4.
015700    05  LK-USERS-REGISTERED      PIC 9(07) COMP.
015800    05  LK-USERS-REJECTED        PIC 9(07) COMP.
015900    05  LK-ACCTS-OPENED-CHK      PIC 9(07) COMP.
016000    05  LK-ACCTS-OPENED-SAV      PIC 9(07) COMP.
016100    05  LK-ACCTS-OPENED-BUS      PIC 9(07) COMP.
016200    05  LK-ACCTS-REJECTED        PIC 9(07) COMP.
016300*        PER-TRANSACTION-TYPE COUNTS AND NET DOLLAR AMOUNTS,
016400*        SET BY BANK6 AS IT POSTS EACH TRANSACTION REQUEST.
016500    05  LK-TXN-ALL-TYPES.
016600*            DEPOSIT COUNTS AND NET DOLLARS POSTED THIS RUN.
016700        10  LK-TXN-DEP.
016800            15  LK-DEP-ATTEMPTED PIC 9(07) COMP.
016900            15  LK-DEP-COMPLETED PIC 9(07) COMP.
017000            15  LK-DEP-FAILED    PIC 9(07) COMP.
017100            15  LK-DEP-NET-AMT   PIC S9(09)V99 COMP-3.
017200*            WITHDRAWAL COUNTS AND NET DOLLARS POSTED THIS RUN.
017300        10  LK-TXN-WTH.
017400            15  LK-WTH-ATTEMPTED PIC 9(07) COMP.
017500            15  LK-WTH-COMPLETED PIC 9(07) COMP.
017600            15  LK-WTH-FAILED    PIC 9(07) COMP.
017700            15  LK-WTH-NET-AMT   PIC S9(09)V99 COMP-3.
017800*            TRANSFER COUNTS AND GROSS DOLLARS MOVED THIS RUN.
017900        10  LK-TXN-TRF.
018000            15  LK-TRF-ATTEMPTED PIC 9(07) COMP.
018100            15  LK-TRF-COMPLETED PIC 9(07) COMP.
018200            15  LK-TRF-FAILED    PIC 9(07) COMP.
018300            15  LK-TRF-NET-AMT   PIC S9(09)V99 COMP-3.
018400*    TABLE RE-VIEW OF THE THREE TXN-TYPE GROUPS ABOVE, SO THE
018500*    ALL-TYPES LINE TOTALS CAN BE ACCUMULATED BY A SUBSCRIPT
018600*    LOOP INSTEAD OF THREE SEPARATE HAND-WRITTEN COMPUTES - RH.
018700*    NOTE THIS GROUP MUST STAY BYTE-IDENTICAL TO BANK1'S
018800*    WS-TXN-ALL-TYPES AND BANK6'S OWN COPY OF THIS LINKAGE -
018900*    THE CALL CHAIN PASSES IT BY REFERENCE, NOT BY NAME.
019000    05  LK-TXN-TABLE REDEFINES LK-TXN-ALL-TYPES.
019100        10  LK-TXN-ENTRY OCCURS 3 TIMES.
019200            15  LK-ENTRY-ATTEMPTED   PIC 9(07) COMP.
019300            15  LK-ENTRY-COMPLETED   PIC 9(07) COMP.
019400            15  LK-ENTRY-FAILED      PIC 9(07) COMP.
019500            15  LK-ENTRY-NET-AMT     PIC S9(09)V99 COMP-3.
019600*        ACTIVE-RECORD COUNTS, SET BY BANK9 ITSELF - WAIT, NO,
019700*        THESE ARE SET BY AN EARLIER PASS AND ONLY READ HERE;
019800*        SEE THE FOOTER PARAGRAPH BELOW.
019900    05  LK-ACTIVE-USERS          PIC 9(07) COMP.
020000    05  LK-ACTIVE-ACCOUNTS       PIC 9(07) COMP.
020100*        SPARE ROOM, SAME AS EVERY OTHER COPY OF THIS AREA.
020200    05  FILLER                   PIC X(20).
020300
020400 PROCEDURE DIVISION USING LK-RUN-TOTALS.
020500
020600*    REPORT-OPEN AND DATE-SETUP PARAGRAPH.  OPENS SUMMRPT,
020700*    BUILDS THE DASH-SEPARATED RUN-DATE DISPLAY FORM, THEN
020800*    DRIVES THE FOUR REPORT-SECTION PARAGRAPHS IN ORDER.
020900 9000-RESUMEN-INICIO.
021000*    OPEN THE PRINT FILE FIRST, BEFORE ANY DATE ARITHMETIC -
021100*    NO POINT BUILDING THE TITLE LINE IF SUMMRPT WILL NOT
021200*    OPEN, SAME ORDERING HABIT AS THE OTHER FOUR PROGRAMS.
021300    OPEN OUTPUT SUMMARY-REPORT-FILE.
021400    IF WK-FS-SUMM NOT = "00"
021500        DISPLAY "BANK9 - CANNOT OPEN SUMMRPT - STATUS "
021600            WK-FS-SUMM
021700        GO TO 9900-ERROR-SISTEMA
021800    END-IF.
021900
022000*    PULL THE CCYY/MM/DD PARTS BACK APART VIA THE REDEFINES
022100*    ABOVE AND RESTRING THEM WITH DASHES FOR THE TITLE LINE.
022200    MOVE LK-RUN-DATE TO WK-RUN-DATE-NUM.
022300    STRING WK-RUN-DATE-CCYY DELIMITED BY SIZE
022400           "-"              DELIMITED BY SIZE
022500           WK-RUN-DATE-MM   DELIMITED BY SIZE
022600           "-"              DELIMITED BY SIZE
022700           WK-RUN-DATE-DD   DELIMITED BY SIZE
022800      INTO WK-RUN-DATE-DISPLAY.
022900
023000*    FOUR REPORT SECTIONS, IN PRINT ORDER.  EACH ONE IS SELF
023100*    CONTAINED - NONE OF THEM SHARE WORK FIELDS ACROSS THE
023200*    PERFORM BOUNDARY EXCEPT WK-LINE-OUT AND THE THREE EDIT
023300*    FIELDS, ALL OF WHICH ARE RE-CLEARED BEFORE EVERY USE.
023400    PERFORM 9100-RESUMEN-CABECERA THRU 9100-EXIT.
023500    PERFORM 9200-RESUMEN-CUENTAS THRU 9200-EXIT.
023600    PERFORM 9300-RESUMEN-TRANSACCIONES THRU 9300-EXIT.
023700    PERFORM 9400-RESUMEN-PIE THRU 9400-EXIT.
023800
023900    GO TO 9800-RESUMEN-FIN.
024000
024100*    TITLE SECTION - ONE BANNER LINE WITH THE RUN DATE, A BLANK
024200*    LINE, THE TWO NEW-USER COUNT LINES, AND A TRAILING BLANK
024300*    LINE TO SEPARATE THIS SECTION FROM THE ACCOUNT SECTION.
024400 9100-RESUMEN-CABECERA.
024500*        BANNER LINE USES THE WIDE 132-BYTE ALT-VIEW SINCE THE
024600*        SHOP NAME PLUS THE DATE STRING RUNS PAST 100 BYTES.
024700    MOVE SPACES TO SUMM-RECORD-ALT.
024800    STRING "MERIDIAN TRUST - BANKING RUN SUMMARY - " DELIMITED
024900           BY SIZE
025000           WK-RUN-DATE-DISPLAY DELIMITED BY SIZE
025100      INTO SUMM-ALT-LINE.
025200    WRITE SUMM-RECORD FROM SUMM-RECORD-ALT.
025300
025400    MOVE SPACES TO SUMM-LINE.
025500    WRITE SUMM-RECORD.
025600
025700*        USERS REGISTERED LINE - STRAIGHT COUNT, NO BREAKDOWN,
025800*        SINCE REGISTRATION HAS NO SUB-TYPE THE WAY ACCOUNTS DO.
025900    MOVE LK-USERS-REGISTERED TO WK-CNT-EDIT.
026000    MOVE SPACES TO WK-LINE-OUT.
026100    STRING "USERS REGISTERED: " DELIMITED BY SIZE
026200           WK-CNT-EDIT DELIMITED BY SIZE
026300      INTO WK-LINE-OUT.
026400    MOVE WK-LINE-OUT TO SUMM-LINE.
026500    WRITE SUMM-RECORD.
026600
026700*        USERS REJECTED LINE - COUNTS REGISTRATIONS BANK2
026800*        TURNED AWAY FOR A DUPLICATE OR BAD USER ID.
026900    MOVE LK-USERS-REJECTED TO WK-CNT-EDIT.
027000    MOVE SPACES TO WK-LINE-OUT.
027100    STRING "USERS REJECTED:   " DELIMITED BY SIZE
027200           WK-CNT-EDIT DELIMITED BY SIZE
027300      INTO WK-LINE-OUT.
027400    MOVE WK-LINE-OUT TO SUMM-LINE.
027500    WRITE SUMM-RECORD.
027600
027700    MOVE SPACES TO SUMM-LINE.
027800    WRITE SUMM-RECORD.
027900
028000 9100-EXIT.
028100    EXIT.
028200
028300*    ACCOUNT SECTION - ONE LINE PER ACCOUNT TYPE (CHECKING,
028400*    SAVINGS, BUSINESS), ONE REJECTED-COUNT LINE, THEN AN
028500*    ALL-TYPES TOTAL LINE ADDED BY THE 06/03/00 CHANGE NOTED
028600*    ABOVE.  NO TABLE RE-VIEW HERE - ONLY THREE ADDENDS, SO
028700*    THE ALL-TYPES LINE IS A SINGLE HAND-WRITTEN COMPUTE.
028800 9200-RESUMEN-CUENTAS.
028900*    SECTION HEADING LINE - NO BLANK LINE BEFORE IT, THE
029000*    TITLE SECTION ABOVE ALREADY WROTE A TRAILING BLANK.
029100    MOVE SPACES TO SUMM-LINE.
029200    MOVE "ACCOUNTS OPENED BY TYPE" TO SUMM-LINE.
029300    WRITE SUMM-RECORD.
029400
029500*        EACH OF THE FOUR DETAIL LINES IN THIS SECTION FOLLOWS
029600*        THE SAME THREE-STEP SHAPE: CLEAR WK-LINE-OUT, STRING
029700*        A FIXED LABEL AND ONE EDITED COUNT INTO IT, THEN MOVE
029800*        THE RESULT INTO SUMM-LINE AND WRITE IT.  THE LABELS
029900*        ARE HAND-PADDED WITH SPACES SO THE COUNT COLUMN LINES
030000*        UP UNDER THE SAME PRINT COLUMN ON EVERY LINE - THIS IS
030100*        A REPORT-WRITER SHOP HABIT CARRIED OVER FROM THE OLD
030200*        HAND-TALLIED TELLER SHEET THIS PROGRAM REPLACED.
030300*        CHECKING-ACCOUNT OPENED COUNT, SET BY BANK4.
030400    MOVE LK-ACCTS-OPENED-CHK TO WK-CNT-EDIT.
030500    MOVE SPACES TO WK-LINE-OUT.
030600    STRING "  CHECKING  OPENED: " DELIMITED BY SIZE
030700           WK-CNT-EDIT DELIMITED BY SIZE
030800      INTO WK-LINE-OUT.
030900    MOVE WK-LINE-OUT TO SUMM-LINE.
031000    WRITE SUMM-RECORD.
031100
031200*        SAVINGS-ACCOUNT OPENED COUNT, SET BY BANK4.
031300    MOVE LK-ACCTS-OPENED-SAV TO WK-CNT-EDIT.
031400    MOVE SPACES TO WK-LINE-OUT.
031500    STRING "  SAVINGS   OPENED: " DELIMITED BY SIZE
031600           WK-CNT-EDIT DELIMITED BY SIZE
031700      INTO WK-LINE-OUT.
031800    MOVE WK-LINE-OUT TO SUMM-LINE.
031900    WRITE SUMM-RECORD.
032000
032100*        BUSINESS-ACCOUNT OPENED COUNT, SET BY BANK4.
032200    MOVE LK-ACCTS-OPENED-BUS TO WK-CNT-EDIT.
032300    MOVE SPACES TO WK-LINE-OUT.
032400    STRING "  BUSINESS  OPENED: " DELIMITED BY SIZE
032500           WK-CNT-EDIT DELIMITED BY SIZE
032600      INTO WK-LINE-OUT.
032700    MOVE WK-LINE-OUT TO SUMM-LINE.
032800    WRITE SUMM-RECORD.
032900
033000*        REJECTED-APPLICATION COUNT - ALL ACCOUNT TYPES TOGETHER,
033100*        BANK4 DOES NOT BREAK THIS ONE OUT BY TYPE.
033200    MOVE LK-ACCTS-REJECTED TO WK-CNT-EDIT.
033300    MOVE SPACES TO WK-LINE-OUT.
033400    STRING "  REJECTED:         " DELIMITED BY SIZE
033500           WK-CNT-EDIT DELIMITED BY SIZE
033600      INTO WK-LINE-OUT.
033700    MOVE WK-LINE-OUT TO SUMM-LINE.
033800    WRITE SUMM-RECORD.
033900
034000*        ALL-TYPES LINE - SUM OF THE THREE OPENED COUNTS ABOVE,
034100*        PLUS THE SAME REJECTED COUNT REPEATED FOR CONVENIENCE
034200*        SO A READER DOES NOT HAVE TO SCROLL BACK UP.
034300    COMPUTE WK-ALL-OPENED =
034400        LK-ACCTS-OPENED-CHK + LK-ACCTS-OPENED-SAV +
034500        LK-ACCTS-OPENED-BUS.
034600    MOVE WK-ALL-OPENED TO WK-CNT-EDIT.
034700*        REUSES WK-CNT-EDIT2 HERE RATHER THAN A THIRD EDIT
034800*        FIELD - THIS LINE IS THE LAST ONE IN THE ACCOUNT
034900*        SECTION TO NEED A SECOND EDITED NUMBER, SO THE SAME
035000*        FIELD THE TRANSACTION SECTION BELOW USES FOR ITS
035100*        "COMPLETED" COLUMN IS FREE TO BORROW HERE.
035200    MOVE LK-ACCTS-REJECTED TO WK-CNT-EDIT2.
035300    MOVE SPACES TO WK-LINE-OUT.
035400    STRING "  ALL TYPES OPENED: " DELIMITED BY SIZE
035500           WK-CNT-EDIT DELIMITED BY SIZE
035600           "  REJECTED: " DELIMITED BY SIZE
035700           WK-CNT-EDIT2 DELIMITED BY SIZE
035800      INTO WK-LINE-OUT.
035900    MOVE WK-LINE-OUT TO SUMM-LINE.
036000    WRITE SUMM-RECORD.
036100
036200    MOVE SPACES TO SUMM-LINE.
036300    WRITE SUMM-RECORD.
036400
036500 9200-EXIT.
036600    EXIT.
036700
036800*    TRANSACTION SECTION - ONE LINE PER TRANSACTION TYPE
036900*    (DEPOSIT, WITHDRAWAL, TRANSFER), EACH CARRYING AN
037000*    ATTEMPTED/COMPLETED/FAILED TRIPLE PLUS THE NET-DOLLAR
037100*    COLUMN ADDED BY THE 1995 AUDIT-DEPT CHANGE, THEN AN
037200*    ALL-TYPES TOTAL LINE BUILT BY THE 9310-SUMAR-TIPOS LOOP.
037300 9300-RESUMEN-TRANSACCIONES.
037400    MOVE SPACES TO SUMM-LINE.
037500    MOVE "TRANSACTIONS BY TYPE" TO SUMM-LINE.
037600    WRITE SUMM-RECORD.
037700
037800*        DEPOSIT LINE - ALL FOUR COLUMNS COME STRAIGHT FROM
037900*        BANK6'S LK-TXN-DEP GROUP, NO ARITHMETIC NEEDED HERE.
038000*        WK-AMT-EDIT'S LEADING MINUS SIGN (PIC -ZZZZZZ9.99)
038100*        WILL PRINT BLANK, NOT A PLUS SIGN, WHEN THE NET
038200*        AMOUNT IS POSITIVE - STANDARD SHOP PIC EDIT HABIT,
038300*        SAME AS THE DOLLAR FIELDS IN BANK4 AND BANK6.
038400    MOVE LK-DEP-ATTEMPTED TO WK-CNT-EDIT.
038500    MOVE LK-DEP-COMPLETED TO WK-CNT-EDIT2.
038600    MOVE LK-DEP-FAILED TO WK-CNT-EDIT3.
038700    MOVE LK-DEP-NET-AMT TO WK-AMT-EDIT.
038800    MOVE SPACES TO WK-LINE-OUT.
038900    STRING "  DEPOSIT  ATTEMPTED: " DELIMITED BY SIZE
039000           WK-CNT-EDIT DELIMITED BY SIZE
039100           "  COMPLETED: " DELIMITED BY SIZE
039200           WK-CNT-EDIT2 DELIMITED BY SIZE
039300           "  FAILED: " DELIMITED BY SIZE
039400           WK-CNT-EDIT3 DELIMITED BY SIZE
039500           "  NET AMOUNT: " DELIMITED BY SIZE
039600           WK-AMT-EDIT DELIMITED BY SIZE
039700      INTO WK-LINE-OUT.
039800    MOVE WK-LINE-OUT TO SUMM-LINE.
039900    WRITE SUMM-RECORD.
040000
040100*        WITHDRAWAL LINE - SAME FOUR-COLUMN LAYOUT AS DEPOSIT,
040200*        FROM BANK6'S LK-TXN-WTH GROUP.  NET AMOUNT HERE IS
040300*        CARRIED AS A NEGATIVE BY BANK6'S POSTING LOGIC.
040400*        A BRANCH MANAGER ASKED ONCE WHY THIS PRINTS A MINUS
040500*        SIGN WHEN THE TELLER SLIP DOES NOT - THE ANSWER IS
040600*        THIS REPORT SHOWS NET CASH FLOW, THE TELLER SLIP
040700*        SHOWS AN ABSOLUTE DOLLAR AMOUNT - DWP, PER HELP DESK
040800*        TICKET #4417.
040900    MOVE LK-WTH-ATTEMPTED TO WK-CNT-EDIT.
041000    MOVE LK-WTH-COMPLETED TO WK-CNT-EDIT2.
041100    MOVE LK-WTH-FAILED TO WK-CNT-EDIT3.
041200    MOVE LK-WTH-NET-AMT TO WK-AMT-EDIT.
041300    MOVE SPACES TO WK-LINE-OUT.
041400    STRING "  WITHDRAW ATTEMPTED: " DELIMITED BY SIZE
041500           WK-CNT-EDIT DELIMITED BY SIZE
041600           "  COMPLETED: " DELIMITED BY SIZE
041700           WK-CNT-EDIT2 DELIMITED BY SIZE
041800           "  FAILED: " DELIMITED BY SIZE
041900           WK-CNT-EDIT3 DELIMITED BY SIZE
042000           "  NET AMOUNT: " DELIMITED BY SIZE
042100           WK-AMT-EDIT DELIMITED BY SIZE
042200      INTO WK-LINE-OUT.
042300    MOVE WK-LINE-OUT TO SUMM-LINE.
042400    WRITE SUMM-RECORD.
042500
042600*        TRANSFER LINE - SAME FOUR-COLUMN LAYOUT AGAIN, FROM
042700*        BANK6'S LK-TXN-TRF GROUP.  NET AMOUNT IS THE GROSS
042800*        VOLUME MOVED, COUNTED ONCE PER TRANSFER, NOT TWICE.
042900*        UNLIKE DEPOSIT AND WITHDRAWAL, A TRANSFER TOUCHES TWO
043000*        ACCOUNTS AT ONCE; BANK6 ADDS THE MOVED AMOUNT TO
043100*        LK-TRF-NET-AMT EXACTLY ONCE PER SUCCESSFUL TRANSFER,
043200*        NOT ONCE FOR THE DEBIT SIDE AND AGAIN FOR THE CREDIT
043300*        SIDE - OTHERWISE THIS FIGURE WOULD DOUBLE-COUNT.
043400    MOVE LK-TRF-ATTEMPTED TO WK-CNT-EDIT.
043500    MOVE LK-TRF-COMPLETED TO WK-CNT-EDIT2.
043600    MOVE LK-TRF-FAILED TO WK-CNT-EDIT3.
043700    MOVE LK-TRF-NET-AMT TO WK-AMT-EDIT.
043800    MOVE SPACES TO WK-LINE-OUT.
043900    STRING "  TRANSFER ATTEMPTED: " DELIMITED BY SIZE
044000           WK-CNT-EDIT DELIMITED BY SIZE
044100           "  COMPLETED: " DELIMITED BY SIZE
044200           WK-CNT-EDIT2 DELIMITED BY SIZE
044300           "  FAILED: " DELIMITED BY SIZE
044400           WK-CNT-EDIT3 DELIMITED BY SIZE
044500           "  NET AMOUNT: " DELIMITED BY SIZE
044600           WK-AMT-EDIT DELIMITED BY SIZE
044700      INTO WK-LINE-OUT.
044800    MOVE WK-LINE-OUT TO SUMM-LINE.
044900    WRITE SUMM-RECORD.
045000
045100*    ALL-TYPES LINE - ADD ACROSS THE THREE TXN-TYPE ENTRIES
045200*    VIA THE LK-TXN-TABLE RE-VIEW INSTEAD OF THREE SEPARATE
045300*    HARD-CODED COMPUTES - RH 04/11/89, REWRITTEN AS A LOOP
045400*    BY CFT 03/15/02 PER THE CHANGE LOG ABOVE.  NOTE THIS LINE
045500*    DOES NOT CARRY A NET-AMOUNT COLUMN - THE THREE NET AMOUNTS
045600*    ARE DIFFERENT UNITS OF MEASURE (CREDITS VS DEBITS VS GROSS
045700*    VOLUME) AND AUDIT DEPT ASKED THAT THEY NOT BE SUMMED.
045800    MOVE ZERO TO WK-ALL-ATTEMPTED WK-ALL-COMPLETED
045900        WK-ALL-FAILED.
046000    MOVE 1 TO WK-TXN-IX.
046100*        GO TO-BASED SUBSCRIPT LOOP, SAME HABIT AS BANK1'S
046200*        ZEROING LOOP AND EVERY OTHER LOOP IN THIS RUN - NO
046300*        INLINE PERFORM/END-PERFORM ANYWHERE IN THIS SHOP.
046400 9310-SUMAR-TIPOS.
046500    IF WK-TXN-IX > 3
046600        GO TO 9310-EXIT
046700    END-IF.
046800    ADD LK-ENTRY-ATTEMPTED (WK-TXN-IX) TO WK-ALL-ATTEMPTED.
046900    ADD LK-ENTRY-COMPLETED (WK-TXN-IX) TO WK-ALL-COMPLETED.
047000    ADD LK-ENTRY-FAILED (WK-TXN-IX) TO WK-ALL-FAILED.
047100    ADD 1 TO WK-TXN-IX.
047200    GO TO 9310-SUMAR-TIPOS.
047300 9310-EXIT.
047400    MOVE WK-ALL-ATTEMPTED TO WK-CNT-EDIT.
047500    MOVE WK-ALL-COMPLETED TO WK-CNT-EDIT2.
047600    MOVE WK-ALL-FAILED TO WK-CNT-EDIT3.
047700    MOVE SPACES TO WK-LINE-OUT.
047800    STRING "  ALL TYPES ATTEMPTED: " DELIMITED BY SIZE
047900           WK-CNT-EDIT DELIMITED BY SIZE
048000           "  COMPLETED: " DELIMITED BY SIZE
048100           WK-CNT-EDIT2 DELIMITED BY SIZE
048200           "  FAILED: " DELIMITED BY SIZE
048300           WK-CNT-EDIT3 DELIMITED BY SIZE
048400      INTO WK-LINE-OUT.
048500    MOVE WK-LINE-OUT TO SUMM-LINE.
048600    WRITE SUMM-RECORD.
048700
048800    MOVE SPACES TO SUMM-LINE.
048900    WRITE SUMM-RECORD.
049000
049100 9300-EXIT.
049200    EXIT.
049300
049400*    FOOTER SECTION - TWO LINES ONLY: THE CURRENT ACTIVE-USER
049500*    AND ACTIVE-ACCOUNT COUNTS.  THESE ARE SNAPSHOT COUNTS OF
049600*    THE MASTER FILES AS THEY STAND AFTER TONIGHT'S RUN, NOT
049700*    ACTIVITY COUNTS FOR THE RUN ITSELF - THE DISTINCTION MATTERS
049800*    TO AUDIT DEPT, WHICH IS WHY THIS IS A SEPARATE SECTION AND
049900*    NOT JUST TACKED ONTO THE ACCOUNT SECTION ABOVE.
050000 9400-RESUMEN-PIE.
050100*        ACTIVE-USER COUNT - A SNAPSHOT, NOT A RUN ACTIVITY
050200*        FIGURE.  SET BY AN EARLIER PASS'S SCAN OF USRMAST
050300*        AND SIMPLY REPRINTED HERE, NOT RECOMPUTED.
050400    MOVE LK-ACTIVE-USERS TO WK-CNT-EDIT.
050500    MOVE SPACES TO WK-LINE-OUT.
050600    STRING "ACTIVE USERS:    " DELIMITED BY SIZE
050700           WK-CNT-EDIT DELIMITED BY SIZE
050800      INTO WK-LINE-OUT.
050900    MOVE WK-LINE-OUT TO SUMM-LINE.
051000    WRITE SUMM-RECORD.
051100
051200*        ACTIVE-ACCOUNT COUNT, SAME SNAPSHOT HABIT AS THE
051300*        ACTIVE-USER LINE ABOVE.  NO TRAILING BLANK LINE
051400*        AFTER THIS ONE - IT IS THE LAST LINE OF THE REPORT.
051500    MOVE LK-ACTIVE-ACCOUNTS TO WK-CNT-EDIT.
051600    MOVE SPACES TO WK-LINE-OUT.
051700    STRING "ACTIVE ACCOUNTS: " DELIMITED BY SIZE
051800           WK-CNT-EDIT DELIMITED BY SIZE
051900      INTO WK-LINE-OUT.
052000    MOVE WK-LINE-OUT TO SUMM-LINE.
052100    WRITE SUMM-RECORD.
052200
052300 9400-EXIT.
052400    EXIT.
052500
052600*    NORMAL JOB-END PARAGRAPH - CLOSES SUMMRPT AND RETURNS
052700*    CONTROL TO BANK1, WHICH THEN ENDS THE NIGHTLY STREAM.
052800 9800-RESUMEN-FIN.
052900    CLOSE SUMMARY-REPORT-FILE.
053000    GOBACK.
053100
053200*    SINGLE ABEND PARAGRAPH FOR THIS PASS - ANY FILE STATUS
053300*    FAILURE FALLS THROUGH TO HERE, SAME ONE-PARAGRAPH HABIT
053400*    USED IN BANK1/BANK2/BANK4/BANK6.  SINCE BANK9 RUNS LAST,
053500*    THERE IS NOTHING DOWNSTREAM LEFT TO PROTECT, BUT THE
053600*    PARAGRAPH IS KEPT FOR CONSISTENCY WITH THE OTHER PASSES.
053700 9900-ERROR-SISTEMA.
053800    DISPLAY "BANK9 - ABENDING - SEE FILE STATUS ABOVE".
053900    GOBACK.
054000*
054100*    NOTE TO THE NEXT PROGRAMMER WHO TOUCHES THIS FILE - IF A
054200*    SIXTH REPORT SECTION IS EVER REQUESTED, FOLLOW THE SAME
054300*    PATTERN AS THE FOUR ABOVE: A SECTION-OPEN COMMENT BANNER,
054400*    A SPACES-THEN-LABEL WRITE FOR THE SECTION HEADING, ONE
054500*    DETAIL LINE PER ROW WITH ITS OWN SHORT COMMENT, AND A
054600*    TRAILING BLANK-LINE WRITE BEFORE THE EXIT PARAGRAPH.  DO
054700*    NOT BUILD A SIXTH SECTION AS A SPECIAL CASE INSIDE AN
054800*    EXISTING PARAGRAPH - CFT LEARNED THAT THE HARD WAY ON THE
054900*    1995 NET-AMOUNT CHANGE AND HAD TO SPLIT IT BACK OUT.
055000*
055100*    A SECOND NOTE, THIS ONE ON WHY BANK9 CHECKS ONLY ONE FILE
055200*    STATUS AND NOT FOUR LIKE BANK6 DOES.  BANK9 OWNS A SINGLE
055300*    FILE OF ITS OWN, SUMMRPT, SO THERE IS ONLY ONE OPEN TO
055400*    GUARD.  LK-RUN-TOTALS ARRIVES BY REFERENCE THROUGH THE
055500*    CALL, NOT THROUGH A FILE, SO THERE IS NO SECOND FILE
055600*    STATUS TO CHECK NO MATTER HOW MANY UPSTREAM PASSES FED IT.
055700*    A REVIEWER ONCE ASKED WHY THIS PASS DOES NOT RE-VALIDATE
055800*    THE INCOMING TOTALS BEFORE PRINTING THEM - THE ANSWER IS
055900*    THAT EACH UPSTREAM PASS (BANK2, BANK4, BANK6) ALREADY
056000*    GUARANTEES ITS OWN FIELDS ARE ZERO-INITIALIZED AND COMP
056100*    BEFORE IT EVER CALLS BANK9, SO THERE IS NOTHING LEFT FOR
056200*    THIS PASS TO VALIDATE - IT IS A PURE REPORTER, NOT AN
056300*    EDITOR, AND SHOULD STAY THAT WAY.
056400*
056500*    A THIRD NOTE - ON WHY THE REPORT CARRIES NO PAGE NUMBER OR
056600*    RUN-ID STAMP BEYOND THE TITLE LINE'S DATE.  OPERATIONS
056700*    FILES THIS REPORT BY RUN DATE ALREADY, AND THE DISTRIBUTION
056800*    JOB THAT PICKS IT UP STAMPS ITS OWN TRANSMITTAL HEADER ON
056900*    TOP BEFORE IT LEAVES THE DATA CENTER, SO A SECOND STAMP
057000*    HERE WOULD ONLY DUPLICATE INFORMATION THE DISTRIBUTION JOB
057100*    ALREADY SUPPLIES - RAISED AND REJECTED AT THE SAME 1989
057200*    DESIGN REVIEW THAT SET UP THE ORIGINAL FOUR SECTIONS.
057300*
057400*    A FOURTH NOTE, ADDED AFTER THE 2007 REGIONAL OFFICE REVIEW
057500*    CITED ABOVE IN THE CHANGE LOG - THE REVIEWERS ASKED WHETHER
057600*    THIS PASS COULD BE MERGED INTO BANK6, SINCE BANK6 ALREADY
057700*    HOLDS THE TRANSACTION TOTALS IN MEMORY WHEN ITS OWN RUN
057800*    ENDS.  THE ANSWER GIVEN WAS NO - BANK6 OPENS TRANHIST AND
057900*    THE TWO LOG FILES FOR WRITE, AND THIS SHOP'S CONVENTION IS
058000*    ONE PROGRAM PER DISTINCT OUTPUT FILE SET WHEREVER THE
058100*    VOLUME JUSTIFIES A SEPARATE JCL STEP, SO THE PRINT-ONLY
058200*    WORK STAYS HERE, SEPARATE FROM THE POSTING WORK IN BANK6,
058300*    EVEN THOUGH BOTH PASSES SHARE THE SAME LK-RUN-TOTALS AREA.
058400*    THIS ALSO MEANS A RERUN OF BANK9 ALONE, TO REPRINT A LOST
058500*    SUMMRPT COPY, NEVER RISKS TOUCHING A MASTER FILE, WHICH
058600*    WAS THE DECIDING FACTOR FOR OPERATIONS.
058700*
058800*    END OF PROGRAM NOTES.  IF A FUTURE CHANGE ADDS A FIFTH
058900*    FIELD TO ANY DETAIL LINE, WIDEN WK-LINE-OUT AND SUMM-LINE
059000*    TOGETHER AND RECHECK THE 100-BYTE SUMM-RECORD AGAINST THE
059100*    132-BYTE SUMM-RECORD-ALT REDEFINES BEFORE COMPILING - THE
059200*    TWO MUST STAY THE SAME PHYSICAL RECORD LENGTH.
059300*
059400*    A FIFTH AND FINAL NOTE, ON TESTING.  THIS SHOP HAS NO
059500*    AUTOMATED TEST HARNESS FOR BANK9 - THE PROGRAM IS VERIFIED
059600*    BY RUNNING IT AGAINST THE PRIOR NIGHT'S LK-RUN-TOTALS
059700*    VALUES CAPTURED IN THE TEST REGION AND COMPARING THE
059800*    RESULTING SUMMRPT LINE FOR LINE AGAINST THE PRODUCTION
059900*    COPY FROM THE SAME RUN DATE.  ANY MISMATCH OTHER THAN THE
060000*    TITLE LINE'S DATE STAMP ITSELF IS TREATED AS A DEFECT AND
060100*    MUST BE EXPLAINED BEFORE THE CHANGE MOVES TO PRODUCTION -
060200*    THIS HAS CAUGHT SEVERAL OFF-BY-ONE COLUMN ALIGNMENT BUGS
060300*    OVER THE YEARS, INCLUDING ONE IN THE ORIGINAL 1989 VERSION
060400*    WHERE THE REJECTED-COUNT LABEL WAS ONE SPACE SHORT OF THE
060500*    OTHER THREE LABELS IN THE ACCOUNT SECTION AND THROWN OFF
060600*    THE COLUMN ALIGNMENT FOR A FULL WEEK BEFORE A BRANCH
060700*    MANAGER NOTICED AND CALLED IT IN.
060800*
060900*    LAST OF ALL - A WORD ON WHY THIS PROGRAM IS CALLED, NOT
061000*    SCHEDULED AS ITS OWN JCL STEP.  THE NIGHTLY STREAM IS ONE
061100*    JOB WITH ONE STEP, BANK1, WHICH CALLS BANK2, BANK4, BANK6
061200*    AND BANK9 IN TURN AND PASSES LK-RUN-TOTALS DOWN THE CALL
061300*    CHAIN BY REFERENCE.  THIS KEEPS OPERATIONS FROM HAVING TO
061400*    MANAGE FOUR SEPARATE STEP RESTARTS IF ONE PASS ABENDS -
061500*    A SINGLE STEP RESTART RERUNS THE WHOLE CHAIN FROM BANK1,
061600*    WHICH IS SAFE BECAUSE NONE OF THE FOUR SUBPROGRAMS COMMITS
061700*    ANY OUTPUT UNTIL ITS OWN CLOSE STATEMENT RUNS, SO A MID-
061800*    CHAIN ABEND LEAVES NO PARTIAL FILE FOR BANK9 TO MISREPORT.
061900*
062000*    END OF FILE.
