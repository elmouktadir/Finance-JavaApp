000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK1.
000300 AUTHOR. R-HUTCHINS.
000400 INSTALLATION. MERIDIAN TRUST DATA CENTER.
000500 DATE-WRITTEN. 01/09/1989.
000600 DATE-COMPILED.
000700 SECURITY. MERIDIAN TRUST - INTERNAL USE ONLY.
000800*    BANK1 - NIGHTLY BATCH RUN DRIVER.
000900*    OWNS NO FILES OF ITS OWN.  CAPTURES THE RUN DATE FROM THE
001000*    SYSTEM CLOCK AND CALLS THE FOUR BATCH PASSES IN SEQUENCE,
001100*    THREADING ONE COMMON RUN-TOTALS AREA THROUGH ALL FOUR SO
001200*    BANK9 CAN PRINT THE END-OF-RUN SUMMARY.  REPLACES THE OLD
001300*    CRT CASH-POINT MENU THAT USED TO LIVE IN THIS PROGRAM.
001400*
001500*    THIS PROGRAM IS THE FIRST STEP OF THE NIGHTLY JCL STREAM AND
001600*    THE ONLY ONE OPERATIONS SCHEDULES DIRECTLY - EVERYTHING ELSE
001700*    HANGS OFF OF THE CALL CHAIN BELOW.  IF THE STREAM ABENDS
001800*    PARTWAY THROUGH, RERUN FROM HERE AFTER OPERATIONS CONFIRMS
001900*    WHICH PASS FAILED; THE UPSI-0 RERUN SWITCH IS NOT CURRENTLY
002000*    WIRED TO ANY SKIP LOGIC, IT IS ONLY CARRIED FORWARD FROM THE
002100*    OLD MENU VERSION FOR THE NEXT PROGRAMMER TO WIRE UP IF ASKED.
002200*
002300*    CHANGE LOG.
002400*    01/09/89  RH   0000  ORIGINAL PROGRAM - CRT CASH-POINT MENU
002500*                         DRIVING BANK2 THRU BANK10 BY CARD NUM.
002600*                         OPERATOR KEYED A TWO-DIGIT PASS NUMBER
002700*                         AT A 3270 SCREEN AND THE PROGRAM CALLED
002800*                         THE MATCHING SUBPROGRAM DIRECTLY.
002900*    01/14/89  RH   0001  CALL CHAIN REORDERED SO BANK2 (NEW
003000*                         ACCOUNTS) RUNS BEFORE THE CASH SCREENS.
003100*                         BRANCH OFFICES WERE OPENING ACCOUNTS AND
003200*                         TRYING TO POST THE SAME DAY,
003300*                         BEFORE THE OLD ORDER FILED THEM.
003400*    09/19/90  LKM  0015  REWRITTEN AS AN UNATTENDED NIGHTLY BATCH
003500*                         DRIVER - MENU/SCREEN CODE REMOVED, SAME
003600*                         FOUR-PASS CALL CHAIN KEPT AS PARAGRAPHS.
003700*                         OPERATIONS NO LONGER WANTED A PERSON
003800*                         SITTING AT A SCREEN OVERNIGHT.
003900*    06/21/96  CFT  0049  COMMON RUN-TOTALS AREA ADDED AND PASSED
004000*                         TO EVERY CALLED PASS FOR BANK9'S REPORT.
004100*                         BEFORE THIS CHANGE EACH PASS KEPT
004200*                         ITS OWN COUNTERS, UNSEEN BY BANK9.
004300*    12/18/98  JRS  0058  Y2K - RUN-DATE CAPTURED AS AN 8-DIGIT
004400*                         CCYYMMDD, WAS A 2-DIGIT YEAR FROM THE
004500*                         OLD CRT CLOCK DISPLAY.  TESTED AGAINST A
004600*                         SIMULATED 01/01/2000 SYSTEM CLOCK IN THE
004700*                         TEST REGION BEFORE GOING LIVE.
004800*    08/02/01  JRS  0067  PASS NAMES MOVED INTO A TABLE SO A FIFTH
004900*                         PASS CAN BE ADDED WITHOUT A CODE CHANGE.
005000*                         REQUESTED BY THE PROJECT THAT ADDED THE
005100*                         OVERDRAFT-FEE PASS, WHICH WAS LATER
005200*                         CANCELLED BEFORE IT REACHED PRODUCTION.
005300*    04/09/03  CFT  0071  DATA CENTER CONSOLIDATION AUDIT -
005400*                         AUDIT - NO CODE CHANGE, VERIFIED CALL
005500*                         CHAIN AND RUN-TOTALS LAYOUT AGAINST THE
005600*                         CURRENT BANK2/4/6/9 LINKAGE SECTIONS.
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000*    SPECIAL-NAMES - TOP-OF-FORM IS CARRIED HERE ONLY BECAUSE THE
006100*    SHOP STANDARD COPYBOOK HEADER INCLUDES IT; BANK1 PRINTS NO
006200*    REPORT OF ITS OWN SO THE PRINTER CHANNEL IS NEVER USED.  THE
006300*    ALPHA CLASS AND UPSI-0 SWITCHES ARE LEFTOVERS FROM THE OLD
006400*    MENU PROGRAM, KEPT SO THE CONDITION NAMES STILL COMPILE IF A
006500*    FUTURE RERUN FEATURE IS EVER WIRED INTO THIS DRIVER.
006600 SPECIAL-NAMES.
006700    C01 IS TOP-OF-FORM
006800    CLASS WK-ALPHA-CLASS IS "A" THRU "Z", "a" THRU "z"
006900    UPSI-0 ON STATUS IS WK-RERUN-SWITCH
007000    UPSI-0 OFF STATUS IS WK-NORMAL-SWITCH.
007100
007200 DATA DIVISION.
007300 WORKING-STORAGE SECTION.
007400
007500*    SYSTEM-CLOCK RECEIVING AREA - SAME SHAPE THE OLD CRT CLOCK
007600*    DISPLAY USED, KEPT SO THE Y2K FIX COULD REUSE THE FIELD
007700*    NAMES THE OPERATORS ALREADY KNEW.  ONLY THE DATE PORTION IS
007800*    ACTUALLY USED BELOW; THE TIME AND GMT-OFFSET FIELDS ARE
007900*    CARRIED FOR COMPLETENESS BECAUSE FUNCTION CURRENT-DATE
008000*    RETURNS THEM WHETHER THIS PROGRAM NEEDS THEM OR NOT.
008100 01  WK-FECHA-SISTEMA.
008200*        CALENDAR DATE PORTION - THE ONLY PART THIS PROGRAM READS.
008300    05  WK-SYS-FECHA.
008400        10  WK-SYS-ANO           PIC 9(04).
008500        10  WK-SYS-MES           PIC 9(02).
008600        10  WK-SYS-DIA           PIC 9(02).
008700*        CLOCK-TIME PORTION - NOT REFERENCED ANYWHERE BELOW, BUT
008800*        PART OF THE STANDARD FUNCTION CURRENT-DATE RETURN AREA.
008900    05  WK-SYS-HORA.
009000        10  WK-SYS-HORAS         PIC 9(02).
009100        10  WK-SYS-MINUTOS       PIC 9(02).
009200        10  WK-SYS-SEGUNDOS      PIC 9(02).
009300        10  WK-SYS-MILISEGUNDOS  PIC 9(02).
009400*        GMT DIFFERENTIAL - UNUSED, MERIDIAN TRUST RUNS A SINGLE
009500*        TIME ZONE DATA CENTER.
009600    05  WK-SYS-DIF-GMT           PIC S9(04).
009700    05  FILLER                   PIC X(08).
009800
009900*    RUN-DATE BUILT FROM THE CLOCK FIELDS ABOVE, THEN SPLIT BACK
010000*    OUT AGAIN FOR THE START/END BANNER DISPLAYS - SAME CCYY/MM/DD
010100*    RE-VIEW HABIT THE WORKER PASSES USE FOR THEIR TITLE LINES.
010200*    THE REDEFINES BELOW IS PURELY A DISPLAY CONVENIENCE; THE
010300*    NUMERIC FORM IS WHAT GETS PASSED DOWN THE CALL CHAIN.
010400 01  WK-RUN-DATE-WORK.
010500    05  WK-RUN-DATE-NUM          PIC 9(08).
010600 01  WK-RUN-DATE-PARTS REDEFINES WK-RUN-DATE-WORK.
010700    05  WK-RUN-DATE-CCYY         PIC 9(04).
010800    05  WK-RUN-DATE-MM           PIC 9(02).
010900    05  WK-RUN-DATE-DD           PIC 9(02).
011000
011100*    LOOP SUBSCRIPTS - BOTH DECLARED COMP PER SHOP STANDARD FOR
011200*    ANY FIELD USED ONLY TO DRIVE A LOOP OR TABLE REF.
011300 77  WK-PASS-IX                   PIC 9(01) COMP.
011400 77  WK-TXN-IX                    PIC 9(01) COMP.
011500
011600*    THE FOUR BATCH PASSES, CALLED IN THIS ORDER.  KEPT AS A
011700*    TABLE RATHER THAN FOUR HARD-CODED CALL STATEMENTS SO A
011800*    FIFTH PASS IS A DATA CHANGE, NOT A CODE CHANGE - JRS.
011900*    THE TRAILING FILLER ENTRY IS SPARE CAPACITY FOR THAT FIFTH
012000*    PASS SLOT; OPERATIONS WAS TOLD TO LEAVE IT BLANK UNLESS A
012100*    NEW PASS IS ACTUALLY SCHEDULED, OTHERWISE 0110-LLAMAR-BUCLE
012200*    WOULD TRY TO CALL A PROGRAM NAME OF ALL SPACES.
012300 01  WK-PASS-GROUP.
012400    05  WK-PASS-1                PIC X(08) VALUE "BANK2".
012500    05  WK-PASS-2                PIC X(08) VALUE "BANK4".
012600    05  WK-PASS-3                PIC X(08) VALUE "BANK6".
012700    05  WK-PASS-4                PIC X(08) VALUE "BANK9".
012800    05  FILLER                   PIC X(08) VALUE SPACES.
012900*    TABLE RE-VIEW OF THE FOUR NAMES ABOVE PLUS THE SPARE SLOT,
013000*    ADDRESSED BY WK-PASS-IX IN THE CALL LOOP BELOW.
013100 01  WK-PASS-TABLE REDEFINES WK-PASS-GROUP.
013200    05  WK-PASS-ENTRY OCCURS 5 TIMES PIC X(08).
013300
013400*    COMMON RUN-TOTALS AREA - SAME LAYOUT BANK2, BANK4, BANK6
013500*    AND BANK9 DECLARE IN THEIR OWN LINKAGE SECTIONS.  ZEROED
013600*    HERE BEFORE THE FIRST CALL, THEN PASSED BY REFERENCE
013700*    DOWN THE WHOLE CHAIN AND PRINTED BY BANK9 AT THE END.
013800*    EACH CALLED PASS ADDS TO THESE FIELDS AS IT RUNS; NONE OF
013900*    THEM EVER ZERO IT AGAIN, SO THE ZEROING HAS TO HAPPEN HERE,
014000*    ONCE, BEFORE BANK2 IS EVER CALLED.
014100 01  WS-RUN-TOTALS.
014200*        RUN DATE, CARRIED THROUGH UNCHANGED FOR BANK9'S BANNER.
014300    05  WS-RUN-DATE              PIC 9(08).
014400*        NEW-ACCOUNT COUNTS, SET BY BANK2 AND BANK4.
014500    05  WS-USERS-REGISTERED      PIC 9(07) COMP.
014600    05  WS-USERS-REJECTED        PIC 9(07) COMP.
014700    05  WS-ACCTS-OPENED-CHK      PIC 9(07) COMP.
014800    05  WS-ACCTS-OPENED-SAV      PIC 9(07) COMP.
014900    05  WS-ACCTS-OPENED-BUS      PIC 9(07) COMP.
015000    05  WS-ACCTS-REJECTED        PIC 9(07) COMP.
015100*        PER-TRANSACTION-TYPE COUNTERS, SET BY BANK6.  KEPT AS
015200*        THREE SEPARATELY-NAMED GROUPS SO THE BANK6 PROCEDURE
015300*        DIVISION CAN REFER TO EACH ONE BY ITS OWN NAME RATHER
015400*        THAN A SUBSCRIPT, WHILE STILL BEING TABLE-ADDRESSABLE
015500*        HERE FOR THE ZEROING LOOP BELOW.
015600    05  WS-TXN-ALL-TYPES.
015700        10  WS-TXN-DEP.
015800            15  WS-DEP-ATTEMPTED PIC 9(07) COMP.
015900            15  WS-DEP-COMPLETED PIC 9(07) COMP.
016000            15  WS-DEP-FAILED    PIC 9(07) COMP.
016100            15  WS-DEP-NET-AMT   PIC S9(09)V99 COMP-3.
016200        10  WS-TXN-WTH.
016300            15  WS-WTH-ATTEMPTED PIC 9(07) COMP.
016400            15  WS-WTH-COMPLETED PIC 9(07) COMP.
016500            15  WS-WTH-FAILED    PIC 9(07) COMP.
016600            15  WS-WTH-NET-AMT   PIC S9(09)V99 COMP-3.
016700        10  WS-TXN-TRF.
016800            15  WS-TRF-ATTEMPTED PIC 9(07) COMP.
016900            15  WS-TRF-COMPLETED PIC 9(07) COMP.
017000            15  WS-TRF-FAILED    PIC 9(07) COMP.
017100            15  WS-TRF-NET-AMT   PIC S9(09)V99 COMP-3.
017200*    TABLE RE-VIEW OF THE THREE TXN-TYPE GROUPS, USED ONLY TO
017300*    ZERO ALL THREE IN ONE SUBSCRIPT LOOP AT JOB START.  WITHOUT
017400*    THIS REDEFINES THE ZEROING BELOW WOULD HAVE BEEN TWELVE
017500*    SEPARATE MOVE STATEMENTS INSTEAD OF A FOUR-LINE LOOP.
017600    05  WS-TXN-TABLE REDEFINES WS-TXN-ALL-TYPES.
017700        10  WS-TXN-ENTRY OCCURS 3 TIMES.
017800            15  WS-ENTRY-ATTEMPTED   PIC 9(07) COMP.
017900            15  WS-ENTRY-COMPLETED   PIC 9(07) COMP.
018000            15  WS-ENTRY-FAILED      PIC 9(07) COMP.
018100            15  WS-ENTRY-NET-AMT     PIC S9(09)V99 COMP-3.
018200*        RUN-WIDE ACTIVE-COUNT FIELDS, SET BY BANK9 AS IT SCANS
018300*        THE MASTER FILES AT THE END OF THE RUN.
018400    05  WS-ACTIVE-USERS          PIC 9(07) COMP.
018500    05  WS-ACTIVE-ACCOUNTS       PIC 9(07) COMP.
018600*        SPARE ROOM FOR A FUTURE TOTALS FIELD WITHOUT HAVING TO
018700*        RESIZE THE LINKAGE SECTION IN FIVE PROGRAMS AT ONCE.
018800    05  FILLER                   PIC X(20).
018900
019000 PROCEDURE DIVISION.
019100
019200*    JOB-START PARAGRAPH.  CAPTURES THE RUN DATE, ZEROES THE
019300*    SHARED TOTALS AREA, THEN HANDS OFF TO THE CALL LOOP.  THIS
019400*    IS THE ONLY PARAGRAPH THAT TOUCHES THE SYSTEM CLOCK.
019500 0000-RUN-INICIO.
019600    DISPLAY "BANK1 - MERIDIAN TRUST NIGHTLY BATCH - STARTING".
019700
019800*    FUNCTION CURRENT-DATE IS THE ONE INTRINSIC FUNCTION THE
019900*    SHOP STANDARD ALLOWS, AND ONLY FOR THIS PURPOSE - CAPTURING
020000*    THE RUN DATE AT JOB START.  DO NOT ADD OTHER FUNCTIONS HERE
020100*    WITHOUT CHECKING WITH THE STANDARDS COMMITTEE FIRST.
020200    MOVE FUNCTION CURRENT-DATE TO WK-FECHA-SISTEMA.
020300*    STRING THE CCYY/MM/DD CLOCK FIELDS INTO ONE 8-DIGIT NUMERIC
020400*    RUN-DATE, REPLACING THE OLD 2-DIGIT-YEAR FORM REMOVED BY
020500*    THE Y2K FIX NOTED IN THE CHANGE LOG ABOVE.
020600    STRING WK-SYS-ANO DELIMITED BY SIZE
020700           WK-SYS-MES DELIMITED BY SIZE
020800           WK-SYS-DIA DELIMITED BY SIZE
020900      INTO WK-RUN-DATE-NUM.
021000    MOVE WK-RUN-DATE-NUM TO WS-RUN-DATE.
021100
021200*    BANNER DISPLAY SO THE OPERATOR WATCHING THE CONSOLE CAN
021300*    CONFIRM THE CLOCK WAS READ CORRECTLY BEFORE THE LONG RUN
021400*    STARTS.  USES THE REDEFINES ABOVE RATHER THAN THE NUMERIC
021500*    FORM SO THE DASHES PRINT IN THE RIGHT PLACES.
021600    DISPLAY "BANK1 - RUN DATE " WK-RUN-DATE-CCYY "-"
021700        WK-RUN-DATE-MM "-" WK-RUN-DATE-DD.
021800
021900*    ZERO THE SCALAR COUNTERS IN THE SHARED TOTALS AREA.  THE
022000*    THREE TXN-TYPE GROUPS ARE HANDLED SEPARATELY BELOW BY
022100*    SUBSCRIPT SINCE THEY ARE TABLE-ADDRESSABLE VIA THE
022200*    WS-TXN-TABLE REDEFINES.
022300    MOVE ZERO TO WS-USERS-REGISTERED WS-USERS-REJECTED
022400        WS-ACCTS-OPENED-CHK WS-ACCTS-OPENED-SAV
022500        WS-ACCTS-OPENED-BUS WS-ACCTS-REJECTED
022600        WS-ACTIVE-USERS WS-ACTIVE-ACCOUNTS.
022700
022800    MOVE 1 TO WK-TXN-IX.
022900*    ZERO-OUT LOOP FOR THE THREE TRANSACTION-TYPE COUNTER GROUPS.
023000*    GO TO-BASED LOOP PER SHOP STANDARD - NO INLINE PERFORM/
023100*    END-PERFORM IS USED ANYWHERE IN THIS SHOP'S PROGRAMS.
023200 0010-CERO-TIPOS.
023300    IF WK-TXN-IX > 3
023400        GO TO 0010-EXIT
023500    END-IF.
023600    MOVE ZERO TO WS-ENTRY-ATTEMPTED (WK-TXN-IX).
023700    MOVE ZERO TO WS-ENTRY-COMPLETED (WK-TXN-IX).
023800    MOVE ZERO TO WS-ENTRY-FAILED (WK-TXN-IX).
023900    MOVE ZERO TO WS-ENTRY-NET-AMT (WK-TXN-IX).
024000    ADD 1 TO WK-TXN-IX.
024100    GO TO 0010-CERO-TIPOS.
024200 0010-EXIT.
024300    EXIT.
024400
024500    PERFORM 0100-LLAMAR-PASES THRU 0100-EXIT.
024600
024700    DISPLAY "BANK1 - MERIDIAN TRUST NIGHTLY BATCH - COMPLETE".
024800    GOBACK.
024900
025000*    CALL-CHAIN PARAGRAPH.  WALKS THE WK-PASS-TABLE BUILT ABOVE
025100*    AND CALLS EACH NAMED SUBPROGRAM IN ORDER, PASSING THE SAME
025200*    WS-RUN-TOTALS AREA TO EVERY ONE SO EACH PASS CAN ADD ITS OWN
025300*    ACTIVITY TO THE RUNNING COUNTS BANK9 WILL EVENTUALLY PRINT.
025400*    IF A CALLED PASS ABENDS, THE WHOLE JOB STEP ABENDS WITH IT -
025500*    THERE IS NO RECOVERY LOGIC HERE, BY DESIGN; OPERATIONS WANTS
025600*    A HARD STOP RATHER THAN A PARTIAL RUN CONTINUING SILENTLY.
025700 0100-LLAMAR-PASES.
025800    MOVE 1 TO WK-PASS-IX.
025900 0110-LLAMAR-BUCLE.
026000    IF WK-PASS-IX > 4
026100        GO TO 0100-EXIT
026200    END-IF.
026300    DISPLAY "BANK1 - CALLING " WK-PASS-ENTRY (WK-PASS-IX).
026400    CALL WK-PASS-ENTRY (WK-PASS-IX) USING WS-RUN-TOTALS.
026500    ADD 1 TO WK-PASS-IX.
026600    GO TO 0110-LLAMAR-BUCLE.
026700 0100-EXIT.
026800    EXIT.
