000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK4.
000300 AUTHOR. R-HUTCHINS.
000400 INSTALLATION. MERIDIAN TRUST DATA CENTER.
000500 DATE-WRITTEN. 02/03/1989.
000600 DATE-COMPILED.
000700 SECURITY. MERIDIAN TRUST - INTERNAL USE ONLY.
000800*    BANK4 - ACCOUNT OPENING PASS.
000900*    READS THE DAILY ACCOUNT-OPENING REQUEST FILE (ACCTREQ),
001000*    VALIDATES EACH REQUEST AGAINST THE CUSTOMER MASTER BUILT
001100*    BY BANK2, AND BUILDS THE ACCOUNT MASTER (ACCTMAST) POSTED
001200*    AGAINST BY THE TRANSACTION PASS (BANK6).
001300*
001400*    CHANGE LOG.
001500*    02/03/89  RH   0002  ORIGINAL PROGRAM - ACCOUNT-OPENING
001600*                         BATCH CONVERSION FROM LEDGER CARDS.
001700*    03/02/89  RH   0007  OWNER LOOKUP NOW REJECTS AN INACTIVE
001800*                         CUSTOMER, WAS ACCEPTING ANY MATCH.
001900*    05/14/90  LKM  0011  BUSINESS-TYPE MINIMUM OPENING BALANCE
002000*                         OF 1000.00 ENFORCED PER LOAN DEPT.
002100*    09/19/90  LKM  0015  ACCOUNT-NUMBER SEQUENCE NOW SHARED
002200*                         ACROSS ALL THREE ACCOUNT TYPES, WAS
002300*                         THREE SEPARATE COUNTERS.
002400*    01/09/95  CFT  0042  ACCOUNT-NUMBER SEQUENCE STARTS AT
002500*                         1001 TO MATCH THE USER-ID SCHEME.
002600*    06/21/96  CFT  0049  PER-TYPE OPENED COUNTS AND REJECTED
002700*                         COUNT RETURNED TO BANK1 FOR BANK9.
002800*    12/18/98  JRS  0058  Y2K - ACCOUNT MASTER NO LONGER CARRIES
002900*                         A 2-DIGIT YEAR ANYWHERE.
003000*    08/02/01  JRS  0067  BLANK INPUT LINES NOW SKIPPED RATHER
003100*                         THAN FALLING THROUGH TO REJECTS.
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500*    STANDARD HOUSE BOILERPLATE - CARRIED INTO EVERY BATCH PROGRAM
003600*    WHETHER OR NOT THE PROGRAM PRINTS A REPORT.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS WK-ALPHA-CLASS IS "A" THRU "Z", "a" THRU "z"
004000     UPSI-0 ON STATUS IS WK-RERUN-SWITCH
004100     UPSI-0 OFF STATUS IS WK-NORMAL-SWITCH.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500*    THREE FILES THIS PASS TOUCHES - THE DAILY OPENING REQUEST
004600*    FEED, THE CUSTOMER MASTER BUILT BY BANK2 (READ-ONLY HERE),
004700*    AND THE ACCOUNT MASTER THIS PASS BUILDS.
004800     SELECT ACCOUNT-REQUEST-FILE ASSIGN TO ACCTREQ
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WK-FS-AREQ.
005100
005200     SELECT USER-MASTER-FILE ASSIGN TO USRMAST
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS IS WK-FS-UMAST.
005500
005600*    CARRIED RELATIVE WITH A SEQUENTIAL ACCESS MODE SO 2400 BELOW
005700*    CAN STAMP EACH NEW RECORD'S SLOT NUMBER AS IT IS WRITTEN -
005800*    BANK6 LATER OPENS THIS SAME FILE RANDOM BY THAT SLOT.
005900     SELECT ACCOUNT-MASTER-FILE ASSIGN TO ACCTMAST
006000         ORGANIZATION IS RELATIVE
006100         ACCESS MODE IS SEQUENTIAL
006200         RELATIVE KEY IS WK-ACCT-SLOT
006300         FILE STATUS IS WK-FS-AMAST.
006400
006500*    REQUEST AND CUSTOMER-MASTER LAYOUTS FIRST, THEN THE ACCOUNT
006600*    MASTER THIS PASS BUILDS, THEN THE WORKING-STORAGE COUNTERS
006700*    AND THE IN-MEMORY OWNER-LOOKUP TABLE.
006800 DATA DIVISION.
006900 FILE SECTION.
007000*    ONE LINE PER ACCOUNT-OPENING REQUEST, DELIVERED BY THE
007100*    ON-LINE FRONT END AS A FLAT FILE EACH NIGHT.
007200 FD  ACCOUNT-REQUEST-FILE
007300     LABEL RECORD STANDARD
007400     VALUE OF FILE-ID IS "ACCTREQ.DAT".
007500 01  AREQ-RECORD.
007600*    MUST MATCH AN ACTIVE ENTRY IN USRMAST - CHECKED BY
007700*    2150-BUSCAR-PROPIETARIO BELOW.
007800     05  AREQ-OWNER-USER-ID       PIC X(10).
007900*    MUST BE ZERO OR POSITIVE; BUSINESS ACCOUNTS CARRY A HIGHER
008000*    FLOOR - SEE 2200-VALIDAR-SALDO.
008100     05  AREQ-INITIAL-BALANCE     PIC S9(9)V99 COMP-3.
008200*    ONE OF CHECKING/SAVINGS/BUSINESS - DRIVES BOTH THE BALANCE
008300*    FLOOR CHECK AND THE ACCOUNT-NUMBER PREFIX BELOW.
008400     05  AREQ-ACCOUNT-TYPE        PIC X(08).
008500     05  FILLER                   PIC X(16).
008600*    RAW-LINE VIEW OF THE SAME RECORD - USED ONLY TO DETECT A
008700*    WHOLLY BLANK INPUT LINE WITHOUT TESTING EVERY FIELD.
008800 01  AREQ-RECORD-ALT REDEFINES AREQ-RECORD.
008900     05  AREQ-RAW-LINE            PIC X(40).
009000
009100*    SAME CUSTOMER MASTER BANK2 BUILDS - OPENED INPUT-ONLY HERE
009200*    AND LOADED WHOLESALE INTO WK-USER-TABLE BY 2050 BELOW.
009300 FD  USER-MASTER-FILE
009400     LABEL RECORD STANDARD
009500     VALUE OF FILE-ID IS "USRMAST.DAT".
009600 01  UMAST-RECORD.
009700     05  UMAST-USER-ID            PIC X(10).
009800     05  UMAST-USERNAME           PIC X(20).
009900     05  UMAST-PASSWORD-HASH      PIC X(20).
010000     05  UMAST-EMAIL               PIC X(40).
010100     05  UMAST-USER-TYPE          PIC X(08).
010200     05  UMAST-ACTIVE             PIC 9(01).
010300         88  UMAST-IS-ACTIVE          VALUE 1.
010400         88  UMAST-IS-INACTIVE        VALUE 0.
010500     05  FILLER                   PIC X(21).
010600
010700*    ONE RECORD PER OPENED ACCOUNT - THIS IS THE FILE BANK6 POSTS
010800*    DEPOSITS, WITHDRAWALS AND TRANSFERS AGAINST.
010900 FD  ACCOUNT-MASTER-FILE
011000     LABEL RECORD STANDARD
011100     VALUE OF FILE-ID IS "ACCTMAST.DAT".
011200 01  AMAST-RECORD.
011300*    BUILT BY 2300-GENERAR-NUM-CUENTA BELOW AS A 3-LETTER TYPE
011400*    PREFIX, A DASH, AND THE SHARED ACCOUNT-NUMBER SEQUENCE.
011500     05  AMAST-ACCOUNT-NUMBER     PIC X(12).
011600*    COPIED STRAIGHT FROM THE REQUEST - ALREADY VALIDATED AGAINST
011700*    USRMAST BY THE TIME WE GET HERE.
011800     05  AMAST-OWNER-USER-ID      PIC X(10).
011900     05  AMAST-BALANCE            PIC S9(9)V99 COMP-3.
012000     05  AMAST-ACCOUNT-TYPE       PIC X(08).
012100*    SET TO 1 THE MOMENT AN ACCOUNT IS OPENED - NO PATH EXISTS IN
012200*    THIS PROGRAM TO WRITE AN INACTIVE ONE.
012300     05  AMAST-ACCOUNT-ACTIVE     PIC 9(01).
012400         88  AMAST-IS-ACTIVE          VALUE 1.
012500         88  AMAST-IS-INACTIVE        VALUE 0.
012600     05  FILLER                   PIC X(13).
012700*    FLAT TWO-FIELD VIEW OF THE ACCOUNT MASTER - USED ONLY TO
012800*    BLANK THE WHOLE RECORD BEFORE BUILDING A NEW ENTRY (THE
012900*    OLD "CLEAR THE CARD" HABIT FROM THE LEDGER CONVERSION).
013000 01  AMAST-RECORD-ALT REDEFINES AMAST-RECORD.
013100     05  AMAST-ALT-KEY-AREA       PIC X(25).
013200     05  AMAST-ALT-REST-AREA      PIC X(25).
013300
013400*    COUNTERS AND SUBSCRIPTS BELOW ARE ALL COMP FOR SPEED IN THE
013500*    OWNER-LOOKUP TABLE SCAN; THE SWITCHES AND BUILT-UP TEXT
013600*    FIELDS ARE DISPLAY.
013700 WORKING-STORAGE SECTION.
013800*    FILE STATUS WORK AREAS - CHECKED AFTER EVERY OPEN/READ/WRITE
013900*    AGAINST THE THREE FILES ABOVE.
014000 77  WK-FS-AREQ                   PIC X(02).
014100 77  WK-FS-UMAST                  PIC X(02).
014200 77  WK-FS-AMAST                  PIC X(02).
014300
014400*    NEXT ACCOUNT-NUMBER SEQUENCE VALUE - STARTS AT 1001 PER THE
014500*    1995 CHANGE NOTED ABOVE, SHARED ACROSS ALL THREE ACCOUNT
014600*    TYPES SINCE THE 1990 CHANGE RETIRED THE PER-TYPE COUNTERS.
014700 77  WK-ACCT-SEQ                  PIC 9(08) COMP VALUE 1000.
014800*    RELATIVE-FILE SLOT NUMBER FOR THE NEXT ACCOUNT-MASTER WRITE -
014900*    BUMPED BY ONE EACH TIME 2400 WRITES A RECORD.
015000 77  WK-ACCT-SLOT                 PIC 9(07) COMP VALUE ZERO.
015100*    NOT ACTUALLY ACCUMULATED ANYWHERE TODAY - LK-ACCTS-REJECTED
015200*    CARRIES THE REAL COUNT BACK TO BANK1.  KEPT DECLARED SINCE A
015300*    LOCAL DISPLAY-COUNT WAS PLANNED AND NEVER WIRED IN.
015400 77  WK-REJECTED-THIS-RUN         PIC 9(07) COMP VALUE ZERO.
015500*    SUBSCRIPT FOR THE LINEAR OWNER-LOOKUP SCAN IN 2150 BELOW.
015600 77  WK-IX                        PIC 9(04) COMP VALUE ZERO.
015700*    HIGH-WATER MARK OF WK-USER-TABLE, SET ONCE BY 2050 AT THE
015800*    START OF THE RUN AND NEVER CHANGED AFTER.
015900 77  WK-USER-COUNT                PIC 9(04) COMP VALUE ZERO.
016000
016100*    OVERALL PASS/FAIL SWITCH FOR THE CURRENT REQUEST, SET BY
016200*    2150-BUSCAR-PROPIETARIO AND 2200-VALIDAR-SALDO.
016300 77  WK-REQUEST-VALID             PIC X(01)  VALUE "Y".
016400     88  WK-IS-VALID                  VALUE "Y".
016500     88  WK-IS-INVALID                VALUE "N".
016600*    SEPARATE FROM WK-REQUEST-VALID SO THE REJECT-REASON TEXT CAN
016700*    DISTINGUISH "NOT FOUND" FROM "FOUND BUT INACTIVE".
016800 77  WK-OWNER-FOUND                PIC X(01)  VALUE "N".
016900     88  WK-OWNER-IS-FOUND            VALUE "Y".
017000*    COPY OF THE MATCHED OWNER'S ACTIVE FLAG FROM THE TABLE -
017100*    CHECKED ONLY AFTER A MATCH IS CONFIRMED.
017200 77  WK-OWNER-ACTIVE-FLAG          PIC 9(01)  VALUE ZERO.
017300     88  WK-OWNER-IS-ACTIVE           VALUE 1.
017400
017500*    HUMAN-READABLE REASON TEXT FOR A REJECTED REQUEST - NOT
017600*    WRITTEN ANYWHERE TODAY, SAME HABIT AS BANK2.
017700 77  WK-REJECT-REASON             PIC X(40)  VALUE SPACES.
017800*    ACCOUNT NUMBER BUILT BY 2300-GENERAR-NUM-CUENTA FOR THE
017900*    CURRENT REQUEST, MOVED ONTO THE MASTER RECORD IN 2400 BELOW.
018000 77  WK-NEW-ACCOUNT-NUM           PIC X(12)  VALUE SPACES.
018100*    THREE-LETTER PREFIX FOR THE ACCOUNT NUMBER - CHK/SAV/BUS,
018200*    SET BY 2300 FROM THE REQUEST'S ACCOUNT TYPE.
018300 77  WK-ACCT-PFX                  PIC X(03)  VALUE SPACES.
018400
018500*    ALTERNATE VIEW OF THE ACCOUNT-NUMBER SEQUENCE - THE WHOLE
018600*    8-DIGIT COUNTER VIEWED AS TWO 4-DIGIT HALVES SO THE OLD
018700*    OVERFLOW CHECK (DROPPED IN THE 01/09/95 CHANGE, SEE LOG)
018800*    COULD TEST THE HIGH HALF WITHOUT A SEPARATE COMPUTE.
018900*    SPLIT VIEW BELOW DATES BACK TO THE DROPPED OVERFLOW CHECK -
019000*    THE SEQUENCE ITSELF IS NOW JUST A PLAIN 8-DIGIT COUNTER.
019100 01  WK-ACCT-SEQ-WORK.
019200     05  WK-ACCT-SEQ-NUM          PIC 9(08).
019300 01  WK-ACCT-SEQ-HALVES REDEFINES WK-ACCT-SEQ-WORK.
019400     05  WK-ACCT-SEQ-HI           PIC 9(04).
019500     05  WK-ACCT-SEQ-LO           PIC 9(04).
019600
019700*    IN-MEMORY COPY OF THE CUSTOMER MASTER, LOADED ONCE AT THE
019800*    START OF THE RUN AND SCANNED LINEARLY FOR THE OWNER-
019900*    USER-ID LOOKUP (SAME SCAN-A-TABLE IDIOM AS BANK2/BANK9).
020000*    TWO-COLUMN TABLE - USER-ID AND ACTIVE FLAG - SCANNED BY THE
020100*    OWNER LOOKUP IN 2150/2151/2152.
020200 01  WK-USER-TABLE.
020300*    2000 ENTRIES MATCHES THE DUPLICATE-CHECK TABLE SIZE IN
020400*    BANK2 - BOTH TABLES HOLD THE SAME POPULATION, CUSTOMERS.
020500     05  WK-USER-ENTRY  OCCURS 2000 TIMES
020600                         INDEXED BY WK-USER-TAB-IX.
020700*    USER-ID COLUMN, PAIRED ONE-FOR-ONE WITH THE ACTIVE-FLAG
020800*    COLUMN BELOW BY SUBSCRIPT.
020900         10  WK-TAB-USER-ID       PIC X(10).
021000*    COPY OF UMAST-ACTIVE AT LOAD TIME - NOT REFRESHED IF USRMAST
021100*    CHANGES MID-RUN, WHICH IT NEVER DOES SINCE BANK2 AND BANK4
021200*    ARE SEPARATE SEQUENTIAL JCL STEPS.
021300         10  WK-TAB-USER-ACTIVE   PIC 9(01).
021400     05  FILLER                   PIC X(04).
021500
021600*    SAME RUN-TOTALS GROUP SHARED BY BANK1/BANK2/BANK6/BANK9 -
021700*    THIS PASS OWNS THE ACCOUNT-OPENING COUNTERS AND THE ACTIVE-
021800*    ACCOUNTS TOTAL, EVERYTHING ELSE PASSES THROUGH UNCHANGED.
021900 LINKAGE SECTION.
022000 01  LK-RUN-TOTALS.
022100     05  LK-RUN-DATE              PIC 9(08).
022200     05  LK-USERS-REGISTERED      PIC 9(07) COMP.
022300     05  LK-USERS-REJECTED        PIC 9(07) COMP.
022400*    PER-TYPE OPENED COUNTS - BUMPED BY 2400-ESCRIBIR-CUENTA BELOW
022500*    ACCORDING TO THE REQUEST'S ACCOUNT TYPE.
022600     05  LK-ACCTS-OPENED-CHK      PIC 9(07) COMP.
022700     05  LK-ACCTS-OPENED-SAV      PIC 9(07) COMP.
022800     05  LK-ACCTS-OPENED-BUS      PIC 9(07) COMP.
022900*    COUNT OF REQUESTS THAT FAILED THE OWNER LOOKUP OR THE
023000*    BALANCE/TYPE CHECK.
023100     05  LK-ACCTS-REJECTED        PIC 9(07) COMP.
023200*    TRANSACTION COUNTERS BELOW BELONG TO BANK6 - CARRIED THROUGH
023300*    THIS PASS UNCHANGED.
023400     05  LK-TXN-DEP.
023500         10  LK-DEP-ATTEMPTED     PIC 9(07) COMP.
023600         10  LK-DEP-COMPLETED     PIC 9(07) COMP.
023700         10  LK-DEP-FAILED        PIC 9(07) COMP.
023800         10  LK-DEP-NET-AMT       PIC S9(09)V99 COMP-3.
023900     05  LK-TXN-WTH.
024000         10  LK-WTH-ATTEMPTED     PIC 9(07) COMP.
024100         10  LK-WTH-COMPLETED     PIC 9(07) COMP.
024200         10  LK-WTH-FAILED        PIC 9(07) COMP.
024300         10  LK-WTH-NET-AMT       PIC S9(09)V99 COMP-3.
024400     05  LK-TXN-TRF.
024500         10  LK-TRF-ATTEMPTED     PIC 9(07) COMP.
024600         10  LK-TRF-COMPLETED     PIC 9(07) COMP.
024700         10  LK-TRF-FAILED        PIC 9(07) COMP.
024800         10  LK-TRF-NET-AMT       PIC S9(09)V99 COMP-3.
024900*    BELONGS TO BANK2 - NOT TOUCHED HERE.
025000     05  LK-ACTIVE-USERS          PIC 9(07) COMP.
025100     05  LK-ACTIVE-ACCOUNTS       PIC 9(07) COMP.
025200     05  FILLER                   PIC X(20).
025300
025400*    OVERALL FLOW: LOAD THE CUSTOMER MASTER INTO MEMORY, OPEN THE
025500*    REQUEST AND ACCOUNT-MASTER FILES, THEN LOOP ONE REQUEST AT A
025600*    TIME THROUGH THE OWNER LOOKUP, BALANCE CHECK AND ACCOUNT-
025700*    MASTER WRITE UNTIL END OF FILE.
025800 PROCEDURE DIVISION USING LK-RUN-TOTALS.
025900
026000*    ZEROES THE RUN COUNTERS, LOADS THE CUSTOMER MASTER, THEN
026100*    OPENS THE REQUEST AND ACCOUNT-MASTER FILES BEFORE THE READ
026200*    LOOP BEGINS BELOW.
026300 2000-APERTURA-INICIO.
026400*    RUN COUNTERS THIS PROGRAM OWNS ARE ZEROED BEFORE THE
026500*    CUSTOMER-MASTER LOAD AND BEFORE EITHER FILE IS OPENED.
026600     MOVE ZERO TO WK-ACCT-SLOT.
026700     MOVE ZERO TO WK-REJECTED-THIS-RUN.
026800     MOVE ZERO TO LK-ACCTS-OPENED-CHK.
026900     MOVE ZERO TO LK-ACCTS-OPENED-SAV.
027000     MOVE ZERO TO LK-ACCTS-OPENED-BUS.
027100     MOVE ZERO TO LK-ACCTS-REJECTED.
027200
027300*    CUSTOMER MASTER IS LOADED BEFORE THE REQUEST FILE IS EVEN
027400*    OPENED - THE OWNER LOOKUP NEEDS THE WHOLE TABLE IN MEMORY
027500*    BEFORE THE FIRST REQUEST ARRIVES.
027600     PERFORM 2050-CARGAR-USUARIOS THRU 2050-EXIT.
027700
027800*    BOTH OPENS ARE CHECKED INDIVIDUALLY - A BAD STATUS ON EITHER
027900*    SENDS US STRAIGHT TO THE ABEND PARAGRAPH BELOW.
028000     OPEN INPUT ACCOUNT-REQUEST-FILE.
028100*    BOTH THE REQUEST FILE AND THE ACCOUNT-MASTER OUTPUT FILE
028200*    MUST OPEN CLEANLY BEFORE THE READ LOOP BEGINS.
028300     IF WK-FS-AREQ NOT = "00"
028400         DISPLAY "BANK4 - CANNOT OPEN ACCTREQ - STATUS "
028500             WK-FS-AREQ
028600         GO TO 9900-ERROR-SISTEMA
028700     END-IF.
028800
028900     OPEN OUTPUT ACCOUNT-MASTER-FILE.
029000*    SAME CHECK, FOR THE OUTPUT FILE THIS PASS BUILDS.
029100     IF WK-FS-AMAST NOT = "00"
029200         DISPLAY "BANK4 - CANNOT OPEN ACCTMAST - STATUS "
029300             WK-FS-AMAST
029400         GO TO 9900-ERROR-SISTEMA
029500     END-IF.
029600
029700*    FALLS THROUGH FROM 2000 INTO THE MAIN READ LOOP ONCE BOTH
029800*    FILES ARE CONFIRMED OPEN.
029900     GO TO 2100-APERTURA-LEER-REQ.
030000
030100*    LOADS USRMAST INTO WK-USER-TABLE SO THE OWNER LOOKUP IS A
030200*    TABLE SCAN INSTEAD OF RE-READING THE FILE PER REQUEST.
030300*    SAME LOAD-ONCE-SCAN-MANY IDIOM AS THE DUPLICATE-CHECK TABLE
030400*    IN BANK2 - THE FULL CUSTOMER MASTER FITS COMFORTABLY IN THE
030500*    2000-ENTRY TABLE SIZED ABOVE.
030600 2050-CARGAR-USUARIOS.
030700*    TABLE HIGH-WATER MARK IS RESET EVEN THOUGH THIS PARAGRAPH
030800*    ONLY EVER RUNS ONCE PER PROGRAM RUN.
030900     MOVE ZERO TO WK-USER-COUNT.
031000     OPEN INPUT USER-MASTER-FILE.
031100*    USRMAST MUST OPEN CLEANLY OR THE WHOLE RUN ABENDS - THERE IS
031200*    NO OWNER LOOKUP WITHOUT IT.
031300     IF WK-FS-UMAST NOT = "00"
031400         DISPLAY "BANK4 - CANNOT OPEN USRMAST - STATUS "
031500             WK-FS-UMAST
031600         GO TO 9900-ERROR-SISTEMA
031700     END-IF.
031800
031900*    ONE READ PER PASS, APPENDING TO THE TABLE UNTIL END OF FILE.
032000 2051-CARGAR-USUARIOS-BUCLE.
032100*    ONE PASS THROUGH USRMAST, LOADING EVERY ENTRY REGARDLESS OF
032200*    ACTIVE FLAG - THE ACTIVE CHECK HAPPENS LATER IN 2150/2152.
032300     READ USER-MASTER-FILE
032400         AT END GO TO 2052-CARGAR-USUARIOS-FIN
032500     END-READ.
032600     ADD 1 TO WK-USER-COUNT.
032700     MOVE UMAST-USER-ID TO WK-TAB-USER-ID(WK-USER-COUNT).
032800     MOVE UMAST-ACTIVE  TO WK-TAB-USER-ACTIVE(WK-USER-COUNT).
032900     GO TO 2051-CARGAR-USUARIOS-BUCLE.
033000
033100*    TABLE IS FULLY LOADED - CLOSE USRMAST SINCE NOTHING ELSE IN
033200*    THIS PROGRAM READS IT AGAIN.
033300 2052-CARGAR-USUARIOS-FIN.
033400     CLOSE USER-MASTER-FILE.
033500
033600 2050-EXIT.
033700     EXIT.
033800
033900*    READS ONE REQUEST LINE AND DRIVES IT THROUGH THE OWNER
034000*    LOOKUP, BALANCE CHECK, ACCOUNT-NUMBER GENERATION AND THE
034100*    ACCOUNT-MASTER WRITE.  LOOPS BACK ON REJECT OR BLANK LINE;
034200*    FALLS OUT TO 2900 AT END OF FILE.
034300 2100-APERTURA-LEER-REQ.
034400*    END OF FILE FALLS STRAIGHT THROUGH TO 2900 - NO FURTHER
034500*    PROCESSING HAPPENS ON THIS READ.
034600     READ ACCOUNT-REQUEST-FILE
034700         AT END GO TO 2900-APERTURA-FIN
034800     END-READ.
034900
035000*    A WHOLLY BLANK LINE IS SKIPPED SILENTLY RATHER THAN COUNTED
035100*    AS A REJECT - SEE CHANGE LOG 08/02/01.
035200     IF AREQ-RAW-LINE = SPACES
035300         GO TO 2100-APERTURA-LEER-REQ
035400     END-IF.
035500
035600*    RESET THE PER-REQUEST SWITCHES BEFORE THE OWNER LOOKUP
035700*    BEGINS - LEFTOVER STATE FROM THE PRIOR REQUEST MUST NEVER
035800*    LEAK IN.
035900     MOVE "Y" TO WK-REQUEST-VALID.
036000     MOVE SPACES TO WK-REJECT-REASON.
036100
036200*    OWNER LOOKUP RUNS FIRST - NO POINT CHECKING THE BALANCE OF
036300*    A REQUEST WHOSE OWNER DOES NOT EXIST.
036400     PERFORM 2150-BUSCAR-PROPIETARIO THRU 2150-EXIT.
036500
036600*    BALANCE/TYPE CHECK ONLY RUNS IF THE OWNER LOOKUP PASSED -
036700*    KEEPS A SECOND REJECT REASON FROM OVERWRITING THE FIRST.
036800     IF WK-IS-VALID
036900         PERFORM 2200-VALIDAR-SALDO THRU 2200-EXIT
037000     END-IF.
037100
037200     IF WK-IS-INVALID
037300         ADD 1 TO LK-ACCTS-REJECTED
037400         GO TO 2100-APERTURA-LEER-REQ
037500     END-IF.
037600
037700*    REQUEST IS NOW FULLY ACCEPTED - BUILD THE ACCOUNT NUMBER AND
037800*    WRITE THE MASTER RECORD.
037900     PERFORM 2300-GENERAR-NUM-CUENTA THRU 2300-EXIT.
038000     PERFORM 2400-ESCRIBIR-CUENTA THRU 2400-EXIT.
038100
038200     GO TO 2100-APERTURA-LEER-REQ.
038300
038400*    LINEAR SCAN OF WK-USER-TABLE FOR THE REQUESTED OWNER-USER-
038500*    ID - REJECTS IF NOT FOUND AT ALL, OR FOUND BUT INACTIVE.
038600 2150-BUSCAR-PROPIETARIO.
038700     MOVE "N" TO WK-OWNER-FOUND.
038800*    BOTH SWITCHES START NEGATIVE SO AN EMPTY OR EXHAUSTED TABLE
038900*    NEVER ACCIDENTALLY LOOKS LIKE A FOUND, ACTIVE OWNER.
039000     MOVE ZERO TO WK-OWNER-ACTIVE-FLAG.
039100
039200*    EMPTY TABLE MEANS AN EMPTY USRMAST - SHOULD NEVER HAPPEN IN
039300*    PRODUCTION BUT IS CHECKED ANYWAY RATHER THAN LOOPING ZERO
039400*    TIMES AND FALLING THROUGH SILENTLY.
039500     IF WK-USER-COUNT = 0
039600         MOVE "N" TO WK-REQUEST-VALID
039700         MOVE "OWNER NOT FOUND" TO WK-REJECT-REASON
039800         GO TO 2150-EXIT
039900     END-IF.
040000
040100*    SUBSCRIPT STARTS AT THE FIRST TABLE ENTRY - THE SCAN BELOW
040200*    WALKS FORWARD ONE ENTRY AT A TIME.
040300     MOVE 1 TO WK-IX.
040400
040500*    COMPARES THE CURRENT REQUEST'S OWNER-USER-ID AGAINST ONE
040600*    TABLE ENTRY - FALLS OUT ON A MATCH OR WHEN THE SUBSCRIPT
040700*    PASSES THE HIGH-WATER MARK.
040800 2151-BUSCAR-SIGUIENTE.
040900     IF WK-IX > WK-USER-COUNT
041000         GO TO 2152-BUSCAR-FIN
041100     END-IF.
041200     IF WK-TAB-USER-ID(WK-IX) = AREQ-OWNER-USER-ID
041300         MOVE "Y" TO WK-OWNER-FOUND
041400         MOVE WK-TAB-USER-ACTIVE(WK-IX) TO WK-OWNER-ACTIVE-FLAG
041500         GO TO 2152-BUSCAR-FIN
041600     END-IF.
041700*    NO MATCH ON THIS ENTRY - ADVANCE AND TRY THE NEXT ONE.
041800     ADD 1 TO WK-IX.
041900     GO TO 2151-BUSCAR-SIGUIENTE.
042000
042100*    AFTER THE SCAN: REJECT IF NO MATCH WAS FOUND, ELSE REJECT IF
042200*    THE MATCHED OWNER IS INACTIVE.
042300 2152-BUSCAR-FIN.
042400     IF NOT WK-OWNER-IS-FOUND
042500         MOVE "N" TO WK-REQUEST-VALID
042600         MOVE "OWNER NOT FOUND" TO WK-REJECT-REASON
042700         GO TO 2150-EXIT
042800     END-IF.
042900
043000     IF NOT WK-OWNER-IS-ACTIVE
043100         MOVE "N" TO WK-REQUEST-VALID
043200         MOVE "OWNER INACTIVE" TO WK-REJECT-REASON
043300     END-IF.
043400
043500 2150-EXIT.
043600     EXIT.
043700
043800*    ONLY REACHED IF THE OWNER LOOKUP PASSED - CHECKS THE ACCOUNT
043900*    TYPE IS ONE OF THE THREE VALID VALUES, THE OPENING BALANCE
044000*    IS NOT NEGATIVE, AND A BUSINESS ACCOUNT MEETS THE 1000.00
044100*    MINIMUM PER THE 1990 LOAN DEPARTMENT REQUEST.
044200 2200-VALIDAR-SALDO.
044300     IF AREQ-ACCOUNT-TYPE NOT = "CHECKING" AND
044400        AREQ-ACCOUNT-TYPE NOT = "SAVINGS " AND
044500        AREQ-ACCOUNT-TYPE NOT = "BUSINESS"
044600         MOVE "N" TO WK-REQUEST-VALID
044700         MOVE "INVALID ACCOUNT TYPE" TO WK-REJECT-REASON
044800         GO TO 2200-EXIT
044900     END-IF.
045000
045100*    A NEGATIVE OPENING BALANCE IS ALWAYS REJECTED REGARDLESS OF
045200*    ACCOUNT TYPE.
045300     IF AREQ-INITIAL-BALANCE < 0
045400         MOVE "N" TO WK-REQUEST-VALID
045500         MOVE "NEGATIVE OPENING BALANCE" TO WK-REJECT-REASON
045600         GO TO 2200-EXIT
045700     END-IF.
045800
045900*    BUSINESS-TYPE MINIMUM CHECK IS THE ONLY PLACE ACCOUNT TYPE
046000*    AND BALANCE INTERACT - SEE CHANGE LOG 05/14/90.
046100     IF AREQ-ACCOUNT-TYPE = "BUSINESS" AND
046200        AREQ-INITIAL-BALANCE < 1000.00
046300         MOVE "N" TO WK-REQUEST-VALID
046400         MOVE "BELOW BUSINESS MINIMUM" TO WK-REJECT-REASON
046500     END-IF.
046600
046700*    REJECT REASONS HERE ALWAYS WIN OVER A PASSED OWNER LOOKUP -
046800*    2100 CHECKS WK-IS-INVALID AFTER BOTH PARAGRAPHS HAVE RUN.
046900 2200-EXIT.
047000     EXIT.
047100
047200*    BUILDS THE NEXT ACCOUNT NUMBER AS A 3-LETTER TYPE PREFIX, A
047300*    DASH, AND THE SHARED SEQUENCE NUMBER SEEDED AT 1000 ABOVE
047400*    (SO THE FIRST NUMBER ISSUED IS xxx-1001).
047500 2300-GENERAR-NUM-CUENTA.
047600*    THREE-WAY IF CHAIN RATHER THAN EVALUATE - MATCHES THE
047700*    STYLE USED FOR THE SAME CHECK IN 2400 BELOW.
047800*    PER-TYPE COUNTERS ARE BUMPED AFTER A SUCCESSFUL WRITE, NOT
047900*    BEFORE - A FAILED WRITE MUST NOT INFLATE THE OPENED COUNT.
048000     IF AREQ-ACCOUNT-TYPE = "CHECKING"
048100         MOVE "CHK" TO WK-ACCT-PFX
048200     END-IF.
048300     IF AREQ-ACCOUNT-TYPE = "SAVINGS "
048400         MOVE "SAV" TO WK-ACCT-PFX
048500     END-IF.
048600     IF AREQ-ACCOUNT-TYPE = "BUSINESS"
048700         MOVE "BUS" TO WK-ACCT-PFX
048800     END-IF.
048900
049000     ADD 1 TO WK-ACCT-SEQ.
049100*    ACCT-SEQ-NUM IS THE ZERO-PADDED DISPLAY FORM STRUNG INTO
049200*    THE ACCOUNT NUMBER BELOW.
049300     MOVE WK-ACCT-SEQ TO WK-ACCT-SEQ-NUM.
049400*    CLEARED FIRST SO A SHORTER PREFIX NEVER LEAVES A STALE
049500*    CHARACTER FROM A PRIOR REQUEST BEHIND IT.
049600     MOVE SPACES TO WK-NEW-ACCOUNT-NUM.
049700     STRING WK-ACCT-PFX DELIMITED BY SIZE
049800            "-"          DELIMITED BY SIZE
049900            WK-ACCT-SEQ-NUM DELIMITED BY SIZE
050000       INTO WK-NEW-ACCOUNT-NUM.
050100
050200*    NOTHING TO VALIDATE HERE - THE ACCOUNT NUMBER IS ALWAYS
050300*    WELL-FORMED BY CONSTRUCTION.
050400 2300-EXIT.
050500     EXIT.
050600
050700*    BUILDS AND WRITES THE ACCOUNT-MASTER RECORD, THEN BUMPS THE
050800*    PER-TYPE OPENED COUNTER MATCHING THE REQUEST'S ACCOUNT TYPE.
050900 2400-ESCRIBIR-CUENTA.
051000*    CLEAR-THE-CARD HABIT FROM THE LEDGER CONVERSION, SAME AS
051100*    BANK2's MASTER WRITE.
051200     MOVE SPACES TO AMAST-RECORD-ALT.
051300     MOVE WK-NEW-ACCOUNT-NUM  TO AMAST-ACCOUNT-NUMBER.
051400     MOVE AREQ-OWNER-USER-ID  TO AMAST-OWNER-USER-ID.
051500     MOVE AREQ-INITIAL-BALANCE TO AMAST-BALANCE.
051600     MOVE AREQ-ACCOUNT-TYPE   TO AMAST-ACCOUNT-TYPE.
051700     MOVE 1                   TO AMAST-ACCOUNT-ACTIVE.
051800
051900*    SLOT NUMBER IS BUMPED BEFORE THE WRITE SO THE FIRST RECORD
052000*    LANDS IN RELATIVE SLOT 1, NOT SLOT ZERO.
052100     ADD 1 TO WK-ACCT-SLOT.
052200*    INVALID KEY ON A SEQUENTIAL RELATIVE WRITE WOULD MEAN THE
052300*    SLOT COUNTER AND THE FILE'S OWN EXTENT HAVE GONE OUT OF
052400*    STEP - TREATED AS AN ABEND CONDITION, NOT A RETRY CASE.
052500     WRITE AMAST-RECORD
052600         INVALID KEY GO TO 9900-ERROR-SISTEMA
052700     END-WRITE.
052800
052900     IF AREQ-ACCOUNT-TYPE = "CHECKING"
053000         ADD 1 TO LK-ACCTS-OPENED-CHK
053100     END-IF.
053200     IF AREQ-ACCOUNT-TYPE = "SAVINGS "
053300         ADD 1 TO LK-ACCTS-OPENED-SAV
053400     END-IF.
053500     IF AREQ-ACCOUNT-TYPE = "BUSINESS"
053600         ADD 1 TO LK-ACCTS-OPENED-BUS
053700     END-IF.
053800
053900*    MASTER RECORD IS NOW ON DISK AND COUNTED - CONTROL RETURNS
054000*    TO 2100 FOR THE NEXT REQUEST.
054100 2400-EXIT.
054200     EXIT.
054300
054400*    END-OF-FILE LANDING SPOT - CLOSES BOTH FILES, TOTALS THE
054500*    THREE PER-TYPE OPENED COUNTS INTO LK-ACTIVE-ACCOUNTS, AND
054600*    RETURNS NORMALLY.
054700 2900-APERTURA-FIN.
054800*    NEITHER CLOSE'S STATUS IS CHECKED - NOTHING LEFT TO DO
054900*    ABOUT A BAD CLOSE THIS LATE IN THE RUN.
055000     CLOSE ACCOUNT-REQUEST-FILE.
055100     CLOSE ACCOUNT-MASTER-FILE.
055200
055300*    ACTIVE-ACCOUNTS TOTAL IS THE SUM OF THE THREE PER-TYPE
055400*    COUNTERS - RECOMPUTED RATHER THAN ACCUMULATED INCREMENTALLY
055500*    SO IT CANNOT DRIFT OUT OF STEP WITH THEM.
055600     COMPUTE LK-ACTIVE-ACCOUNTS =
055700         LK-ACCTS-OPENED-CHK + LK-ACCTS-OPENED-SAV +
055800         LK-ACCTS-OPENED-BUS.
055900
056000     GOBACK.
056100
056200*    COMMON ABEND LANDING SPOT - THE OFFENDING FILE STATUS WAS
056300*    ALREADY DISPLAYED BY THE CALLER BEFORE THE GO TO LANDED HERE.
056400 9900-ERROR-SISTEMA.
056500*    LK-ACTIVE-ACCOUNTS IS STILL COMPUTED BEFORE THE GOBACK SO
056600*    BANK1 HAS A PARTIAL COUNT TO LOG EVEN ON AN ABEND.
056700     DISPLAY "BANK4 - ABENDING - SEE FILE STATUS ABOVE".
056800     COMPUTE LK-ACTIVE-ACCOUNTS =
056900         LK-ACCTS-OPENED-CHK + LK-ACCTS-OPENED-SAV +
057000         LK-ACCTS-OPENED-BUS.
057100     GOBACK.
057200
057300*    NOTES FOR THE NEXT PROGRAMMER.
057400*
057500*    WHY THE OWNER LOOKUP IS A TABLE SCAN AND NOT A KEYED READ -
057600*    USRMAST HAS NO INDEX AND THE BUSIEST OVERNIGHT RUN STILL
057700*    HOLDS WELL UNDER 2000 CUSTOMERS.  A LINEAR SCAN AGAINST AN
057800*    IN-MEMORY TABLE WAS FASTER TO WRITE IN 1989 AND HAS NEVER
057900*    BEEN SLOW ENOUGH TO JUSTIFY REVISITING.
058000*
058100*    WHY ACCOUNT-MASTER IS RELATIVE AND NOT INDEXED - THIS SHOP'S
058200*    DATA CENTER DID NOT LICENSE AN INDEXED FILE ACCESS METHOD AT
058300*    THE TIME THIS PASS WAS WRITTEN.  BANK6 OPENS IT RANDOM BY
058400*    THE RELATIVE SLOT NUMBER STAMPED HERE, WHICH HAS WORKED WELL
058500*    ENOUGH THAT NOBODY HAS ASKED TO CONVERT IT SINCE.
058600*
058700*    WHY A CLOSED ACCOUNT IS NEVER WRITTEN BY THIS PROGRAM - THERE
058800*    IS NO BUSINESS PATH TO OPEN AN ACCOUNT IN A CLOSED STATE.
058900*    THE ACTIVE/INACTIVE 88-LEVELS EXIST FOR WHATEVER CLOSES AN
059000*    ACCOUNT LATER, NOT FOR ANYTHING THIS PASS DOES.
059100*
059200*    WHY THE BUSINESS-MINIMUM BALANCE IS A LITERAL IN THE CODE AND
059300*    NOT A PARAMETER - THE LOAN DEPARTMENT MEMO THAT ASKED FOR
059400*    THIS IN 1990 NAMED A SPECIFIC DOLLAR FIGURE, NOT A TUNABLE
059500*    POLICY.  EVERY CHANGE SINCE HAS COME AS A NEW MEMO AND A NEW
059600*    TICKET NUMBER, SO A HARD-CODED COMPARE HAS BEEN GOOD ENOUGH.
059700*
059800*    WHY REJECTED ACCOUNT REQUESTS DROP SILENTLY, SAME AS BANK2 -
059900*    THIS SUITE'S CONVENTION IS THAT THE FRONT END RESUBMITS A
060000*    CORRECTED REQUEST THE NEXT NIGHT RATHER THAN THIS PASS
060100*    WRITING A SUSPENSE RECORD.
060200*
060300*    WHY THE ACCOUNT-NUMBER SEQUENCE IS SHARED ACROSS ALL THREE
060400*    TYPES INSTEAD OF ONE COUNTER PER TYPE - THE 09/19/90 CHANGE
060500*    LISTED ABOVE FOLLOWED A CUSTOMER COMPLAINT THAT TWO ACCOUNTS
060600*    OPENED THE SAME DAY, ONE CHECKING AND ONE SAVINGS, CARRIED
060700*    THE SAME TRAILING DIGITS AND WERE EASY TO CONFUSE ON A
060800*    STATEMENT.  ONE SHARED COUNTER MADE THAT IMPOSSIBLE.
060900*
061000*    WHY THIS PASS DOES NOT RE-OPEN USRMAST TO DOUBLE-CHECK AN
061100*    OWNER AFTER THE TABLE LOAD - THE TABLE IS LOADED ONCE FROM A
061200*    FILE THAT BANK2 HAS ALREADY CLOSED AND WRITTEN BEFORE THIS
061300*    STEP'S JCL EVER STARTS, SO THERE IS NOTHING LEFT TO RE-READ
061400*    THAT THE TABLE DOES NOT ALREADY HOLD.
