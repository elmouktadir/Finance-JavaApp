000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK2.
000300 AUTHOR. R-HUTCHINS.
000400 INSTALLATION. MERIDIAN TRUST DATA CENTER.
000500 DATE-WRITTEN. 01/14/1989.
000600 DATE-COMPILED.
000700 SECURITY. MERIDIAN TRUST - INTERNAL USE ONLY.
000800*    BANK2 - NEW ACCOUNT HOLDER REGISTRATION PASS.
000900*    READS THE DAILY NEW-CUSTOMER REQUEST FILE (USRREQ) AND
001000*    BUILDS THE CUSTOMER MASTER (USRMAST) USED BY THE ACCOUNT-
001100*    OPENING PASS (BANK4) AND REFERENCED BY THE POSTING PASS
001200*    (BANK6).
001300*
001400*    CHANGE LOG.
001500*    01/14/89  RH   0001  ORIGINAL PROGRAM - NEW-ACCOUNTS BATCH
001600*                         CONVERSION FROM MANUAL LEDGER CARDS.
001700*    03/02/89  RH   0006  ADDED USERNAME/E-MAIL DUPLICATE CHECK
001800*                         PER OPERATIONS MEMO 89-11.
001900*    09/19/90  LKM  0014  USER-TYPE NOW VALIDATED AGAINST THE
002000*                         STANDARD/PREMIUM/ADMIN TABLE, WAS
002100*                         FREE TEXT BEFORE THIS CHANGE.
002200*    02/06/91  LKM  0019  PASSWORD HASH DIGEST ADDED - NO
002300*                         LONGER STORING THE CLEAR PASSWORD.
002400*    07/30/92  DWP  0027  E-MAIL SHAPE CHECK REWRITTEN AS A
002500*                         CHARACTER SCAN, REPLACED THE OLD
002600*                         LENGTH-ONLY TEST.
002700*    11/11/93  DWP  0033  MINIMUM PASSWORD LENGTH RAISED TO
002800*                         SIX CHARACTERS.
002900*    01/09/95  CFT  0041  USER-ID SEQUENCE NOW STARTS AT 1001
003000*                         TO MATCH THE ACCOUNT-NUMBER SCHEME.
003100*    06/21/96  CFT  0048  RUN TOTALS NOW RETURNED TO BANK1 FOR
003200*                         THE SUMMARY REPORT PASS (BANK9).
003300*    12/18/98  JRS  0057  Y2K - RUN-DATE CARRIED AS 8-DIGIT
003400*                         CCYYMMDD, WAS 6-DIGIT YYMMDD.
003500*    03/22/00  JRS  0061  REJECTED COUNT SEPARATED FROM THE
003600*                         ACCEPTED COUNT ON RETURNED TOTALS.
003700*    08/02/01  JRS  0066  BLANK INPUT LINES NOW SKIPPED RATHER
003800*                         THAN FALLING THROUGH TO REJECTS.
003900*    04/17/03  CFT  0072  DUPLICATE-CHECK TABLE WIDENED FROM 500
004000*                         TO 2000 ENTRIES AFTER A HIGH-VOLUME
004100*                         MONTH-END RUN CAME WITHIN 12 ENTRIES OF
004200*                         THE OLD LIMIT - OPERATIONS ASKED FOR
004300*                         ROOM TO GROW, NOT WAIT FOR AN ABEND.
004400*    10/05/06  DWP  0077  HASH-FOLD DIVISOR CONFIRMED AGAINST THE
004500*                         PASSWORD-RESET UTILITY'S OWN COPY OF
004600*                         THIS ALGORITHM AFTER A HELP DESK TICKET
004700*                         ASKED WHY A RESET PASSWORD DID NOT MATCH
004800*                         TWO PROGRAMS WERE FOUND IN SYNC; THE
004900*                         TICKET WAS A USER TYPING ERROR.
004950*    03/14/08  CFT  0081  1000-REGISTRO-INICIO WAS ZEROING
004960*                         WK-USER-SEQ ON TOP OF THE 1000 SEED -
004970*                         FIRST ID OF THE RUN CAME OUT USR-000001.
004980*                         REMOVED THE ZERO MOVE; SEED NOW SURVIVES
004990*                         INTO 1300-GENERAR-USER-ID AS INTENDED.
005000
005100 ENVIRONMENT DIVISION.
005200*    TOP-OF-FORM AND THE ALPHA CLASS TEST ARE CARRIED HERE PURELY
005300*    BY SHOP HABIT - THIS PROGRAM PRINTS NOTHING AND DOES NOT USE
005400*    THE ALPHA CLASS TODAY.
005500 CONFIGURATION SECTION.
005600*    STANDARD HOUSE BOILERPLATE - CARRIED INTO EVERY BATCH PROGRAM
005700*    WHETHER OR NOT THE PROGRAM PRINTS A REPORT.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS WK-ALPHA-CLASS IS "A" THRU "Z", "a" THRU "z"
006100     UPSI-0 ON STATUS IS WK-RERUN-SWITCH
006200     UPSI-0 OFF STATUS IS WK-NORMAL-SWITCH.
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600*    DAILY NEW-ACCOUNT REQUEST FEED AND THE CUSTOMER MASTER IT
006700*    BUILDS - BOTH CARRIED LINE SEQUENTIAL, SAME AS THE REST OF
006800*    THE OVERNIGHT SUITE.
006900     SELECT USER-REQUEST-FILE ASSIGN TO USRREQ
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WK-FS-UREQ.
007200
007300     SELECT USER-MASTER-FILE ASSIGN TO USRMAST
007400         ORGANIZATION IS SEQUENTIAL
007500         FILE STATUS IS WK-FS-UMAST.
007600
007700*    RECORD LAYOUTS FOR THE REQUEST FEED AND THE CUSTOMER MASTER
007800*    FOLLOW, THEN THE WORKING-STORAGE COUNTERS, SWITCHES AND THE
007900*    IN-MEMORY DUPLICATE-CHECK TABLE, THEN THE RUN-TOTALS LINKAGE
008000*    SHARED WITH BANK1/BANK4/BANK6/BANK9.
008100 DATA DIVISION.
008200 FILE SECTION.
008300*    ONE LINE PER NEW-ACCOUNT REQUEST, DELIVERED BY THE ON-LINE
008400*    SIGN-UP FRONT END AS A FLAT FILE EACH NIGHT.
008500 FD  USER-REQUEST-FILE
008600     LABEL RECORD STANDARD
008700     VALUE OF FILE-ID IS "USRREQ.DAT".
008800 01  UREQ-RECORD.
008900*    REQUESTED LOGIN NAME - UNIQUENESS ENFORCED AGAINST BOTH THIS
009000*    RUN'S TABLE (SEE 1210 BELOW) AND IMPLICITLY AGAINST PRIOR
009100*    RUNS BY THE FRONT END BEFORE THE REQUEST REACHES THIS FILE.
009200     05  UREQ-USERNAME            PIC X(20).
009300*    CLEAR-TEXT PASSWORD AS TYPED BY THE CUSTOMER - NEVER WRITTEN
009400*    TO THE MASTER, ONLY FOLDED INTO A HASH BY 1250 BELOW.
009500     05  UREQ-PASSWORD            PIC X(20).
009600*    CONTACT E-MAIL - SHAPE-CHECKED BY 1220-VALIDAR-EMAIL, NOT
009700*    VERIFIED DELIVERABLE.
009800     05  UREQ-EMAIL                PIC X(40).
009900*    ONE OF STANDARD/PREMIUM/ADMIN - CASE-FOLDED TO UPPER IN
010000*    1200-VALIDAR-REQ BEFORE THE COMPARE.
010100     05  UREQ-USER-TYPE           PIC X(08).
010200     05  FILLER                   PIC X(12).
010300*    RAW-LINE VIEW OF THE SAME RECORD - USED ONLY TO DETECT A
010400*    WHOLLY BLANK INPUT LINE WITHOUT TESTING EVERY FIELD.
010500 01  UREQ-RECORD-ALT REDEFINES UREQ-RECORD.
010600     05  UREQ-RAW-LINE            PIC X(100).
010700
010800*    ONE RECORD PER ACCEPTED REGISTRATION - THIS IS THE FILE
010900*    BANK4 READS TO OPEN ACCOUNTS AND BANK6 READS TO VALIDATE
011000*    POSTINGS AGAINST.
011100 FD  USER-MASTER-FILE
011200     LABEL RECORD STANDARD
011300     VALUE OF FILE-ID IS "USRMAST.DAT".
011400 01  UMAST-RECORD.
011500*    BUILT BY 1300-GENERAR-USER-ID BELOW - NEVER RE-USED EVEN IF
011600*    A REQUEST IS LATER REJECTED, SO THE SEQUENCE HAS GAPS.
011700     05  UMAST-USER-ID            PIC X(10).
011800     05  UMAST-USERNAME           PIC X(20).
011900*    "HASHED_" PLUS THE 5-DIGIT FOLD FROM 1250-CALCULAR-HASH - SEE
012000*    THE CHANGE LOG ENTRY FOR 02/06/91 FOR WHY THIS REPLACED CLEAR
012100*    TEXT.
012200     05  UMAST-PASSWORD-HASH      PIC X(20).
012300     05  UMAST-EMAIL               PIC X(40).
012400     05  UMAST-USER-TYPE          PIC X(08).
012500*    SET TO 1 (ACTIVE) THE MOMENT A MASTER RECORD IS WRITTEN -
012600*    NO PATH EXISTS IN THIS PROGRAM TO WRITE AN INACTIVE ONE.
012700     05  UMAST-ACTIVE             PIC 9(01).
012800         88  UMAST-IS-ACTIVE          VALUE 1.
012900         88  UMAST-IS-INACTIVE        VALUE 0.
013000     05  FILLER                   PIC X(21).
013100*    FLAT TWO-FIELD VIEW OF THE MASTER RECORD - USED ONLY TO
013200*    BLANK THE WHOLE RECORD BEFORE BUILDING A NEW ENTRY (THE
013300*    OLD "CLEAR THE CARD" HABIT FROM THE LEDGER CONVERSION).
013400 01  UMAST-RECORD-ALT REDEFINES UMAST-RECORD.
013500     05  UMAST-ALT-KEY-AREA       PIC X(50).
013600     05  UMAST-ALT-REST-AREA      PIC X(70).
013700
013800*    COUNTERS AND SUBSCRIPTS BELOW ARE ALL COMP FOR SPEED IN THE
013900*    TIGHT DUPLICATE-CHECK AND HASH-FOLD LOOPS; THE SWITCHES AND
014000*    BUILT-UP TEXT FIELDS ARE DISPLAY.
014100 WORKING-STORAGE SECTION.
014200*    FILE STATUS WORK AREAS - CHECKED AFTER EVERY OPEN/READ/WRITE
014300*    AGAINST THE TWO FILES ABOVE.
014400 77  WK-FS-UREQ                   PIC X(02).
014500 77  WK-FS-UMAST                  PIC X(02).
014600
014700*    ALTERNATE VIEW OF THE RUN-DATE, SPLIT INTO CCYY/MM/DD -
014800*    MONTH AND DAY ARE FOLDED INTO THE PASSWORD-HASH SEED SO
014900*    THE SAME PASSWORD ON TWO RUN DATES DOES NOT FOLD TO THE
015000*    SAME DIGEST (SEE 1250-CALCULAR-HASH).
015100 01  WK-RUN-DATE-WORK.
015200*    RUN DATE AS HANDED DOWN FROM BANK1, CCYYMMDD.
015300     05  WK-RUN-DATE-NUM          PIC 9(08).
015400 01  WK-RUN-DATE-PARTS REDEFINES WK-RUN-DATE-WORK.
015500*    CENTURY/YEAR VIEW - NOT USED BY THIS PROGRAM TODAY, KEPT FOR
015600*    SYMMETRY WITH THE MM/DD VIEW BELOW.
015700     05  WK-RUN-CCYY              PIC 9(04).
015800*    MONTH VIEW - FEEDS THE HASH SEED IN 1250-CALCULAR-HASH.
015900     05  WK-RUN-MM                PIC 9(02).
016000     05  WK-RUN-DD                PIC 9(02).
016100
016200 77  WK-USER-SEQ                  PIC 9(06) COMP VALUE 1000.
016300*    NEXT USER-ID SEQUENCE NUMBER - STARTS AT 1001 PER THE
016400*    1995 CHANGE NOTED ABOVE, SO IT NEVER COLLIDES WITH AN
016500*    OLD LEDGER-CARD ACCOUNT NUMBER BELOW 1000.
016600 77  WK-ACCEPTED-THIS-RUN         PIC 9(07) COMP VALUE ZERO.
016700*    COUNT OF REQUESTS ACCEPTED SO FAR THIS RUN - ALSO DOUBLES
016800*    AS THE HIGH-WATER SUBSCRIPT INTO WK-USER-TABLE BELOW.
016900 77  WK-IX                        PIC 9(04) COMP VALUE ZERO.
017000*    GENERAL-PURPOSE SUBSCRIPT FOR THE DUPLICATE-CHECK SCAN.
017100 77  WK-SCAN-IX                   PIC 9(02) COMP VALUE ZERO.
017200*    CHARACTER-POSITION SUBSCRIPT FOR THE TRAILING-BLANK SCAN
017300*    IN 1205-CALCULAR-LONGITUD.
017400 77  WK-SCAN-IX2                  PIC 9(02) COMP VALUE ZERO.
017500*    CHARACTER-POSITION SUBSCRIPT FOR THE E-MAIL SHAPE SCAN
017600*    IN 1220-VALIDAR-EMAIL.
017700 77  WK-SCAN-LEN                  PIC 9(02) COMP VALUE ZERO.
017800*    LAST NON-BLANK POSITION FOUND BY 1205-CALCULAR-LONGITUD.
017900 77  WK-AT-SIGN-POS               PIC 9(02) COMP VALUE ZERO.
018000*    POSITION OF THE FIRST "@" FOUND IN THE E-MAIL ADDRESS,
018100*    ZERO IF NONE FOUND YET.
018200 77  WK-DOT-POS                   PIC 9(02) COMP VALUE ZERO.
018300*    POSITION OF THE LAST "." FOUND AFTER THE "@", ZERO IF
018400*    NONE FOUND YET.
018500 77  WK-TRAIL-LEN                 PIC 9(02) COMP VALUE ZERO.
018600*    LENGTH OF THE DOMAIN SEGMENT AFTER THE LAST "." - MUST BE
018700*    AT LEAST TWO CHARACTERS FOR THE ADDRESS TO PASS.
018800 77  WK-CHAR-POS                  PIC 9(02) COMP VALUE ZERO.
018900*    POSITION OF ONE PASSWORD CHARACTER WITHIN THE HASH
019000*    ALPHABET, USED BY THE FOLD-HASH LOOP BELOW.
019100 77  WK-HASH-ACC                  PIC 9(05) COMP VALUE ZERO.
019200*    RUNNING HASH ACCUMULATOR, SEEDED FROM THE RUN-DATE'S MONTH
019300*    AND DAY, THEN FOLDED ONE PASSWORD CHARACTER AT A TIME.
019400 77  WK-HASH-WORK                 PIC 9(09) COMP VALUE ZERO.
019500*    WORK FIELD FOR THE FOLD-HASH MULTIPLY/ADD, WIDE ENOUGH TO
019600*    HOLD THE INTERMEDIATE PRODUCT BEFORE THE DIVIDE BELOW.
019700 77  WK-HASH-QUOT                 PIC 9(09) COMP VALUE ZERO.
019800*    DISCARDED QUOTIENT FROM THE FOLD-HASH DIVIDE - ONLY THE
019900*    REMAINDER, RETURNED INTO WK-HASH-ACC, IS KEPT.
020000
020100*    GENERIC FIELD THE CALLER LOADS BEFORE PERFORMING 1205 - SAVES
020200*    WRITING A SEPARATE LENGTH-SCAN PARAGRAPH PER FIELD.
020300 77  WK-SCAN-FIELD                PIC X(40)  VALUE SPACES.
020400*    GENERIC 40-BYTE WORK FIELD - THE CALLER MOVES WHATEVER
020500*    FIELD NEEDS MEASURING INTO HERE BEFORE CALLING
020600*    1205-CALCULAR-LONGITUD.
020700 77  WK-NEW-USER-ID               PIC X(10)  VALUE SPACES.
020800*    USER-ID BUILT BY 1300-GENERAR-USER-ID FOR THE CURRENT
020900*    REQUEST, MOVED ONTO THE MASTER RECORD IN 1400 BELOW.
021000 77  WK-NEW-PASSWORD-HASH         PIC X(20)  VALUE SPACES.
021100*    PASSWORD HASH BUILT BY 1250-CALCULAR-HASH FOR THE CURRENT
021200*    REQUEST.
021300
021400 77  WK-REQUEST-VALID             PIC X(01)  VALUE "Y".
021500*    OVERALL PASS/FAIL SWITCH FOR THE CURRENT REQUEST, SET BY
021600*    1200-VALIDAR-REQ AND ITS SUBORDINATE PARAGRAPHS.
021700*    88-LEVELS READ BETTER THAN COMPARING WK-REQUEST-VALID TO
021800*    LITERALS DIRECTLY THROUGHOUT THE VALIDATION PARAGRAPHS.
021900     88  WK-IS-VALID                  VALUE "Y".
022000     88  WK-IS-INVALID                VALUE "N".
022100 77  WK-DUP-FOUND                 PIC X(01)  VALUE "N".
022200*    SEPARATE SWITCH FOR THE DUPLICATE-USERNAME/EMAIL CHECK,
022300*    KEPT APART FROM WK-REQUEST-VALID SO THE REJECT-REASON
022400*    TEXT CAN DISTINGUISH A SHAPE FAILURE FROM A DUPLICATE.
022500*    SAME 88-LEVEL HABIT APPLIED TO THE DUPLICATE-CHECK SWITCH.
022600     88  WK-IS-DUPLICATE              VALUE "Y".
022700
022800 77  WK-REJECT-REASON             PIC X(40)  VALUE SPACES.
022900*    HUMAN-READABLE REASON TEXT FOR A REJECTED REQUEST - NOT
023000*    WRITTEN ANYWHERE TODAY, BUT KEPT POPULATED SO A DISPLAY
023100*    CAN BE ADDED WITHOUT TOUCHING THE VALIDATION LOGIC.
023200
023300 01  WK-CHAR-ALPHABET-AREA.
023400*    UPPER/LOWER ALPHABETS FOR THE USER-TYPE CASE FOLD, AND THE
023500*    62-CHARACTER HASH ALPHABET USED TO FOLD EACH PASSWORD
023600*    CHARACTER INTO A POSITION NUMBER IN 1250-CALCULAR-HASH.
023700     05  WK-LOWER-ALPHA           PIC X(26)
023800         VALUE "abcdefghijklmnopqrstuvwxyz".
023900     05  WK-UPPER-ALPHA           PIC X(26)
024000         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
024100     05  WK-HASH-ALPHABET         PIC X(62)
024200*    HASH ALPHABET IS SPLIT ACROSS TWO SOURCE LINES BY THE 72-
024300*    COLUMN MARGIN - THE CONTINUATION CARD BELOW PICKS UP AT
024400*    LOWER-CASE "t".
024500         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnopqrs
024600 -    "tuvwxyz0123456789".
024700
024800*    TABLE OF USERNAME/E-MAIL PAIRS ACCEPTED SO FAR THIS RUN,
024900*    BUILT AS WE GO AND SCANNED LINEARLY FOR THE DUPLICATE-
025000*    USERNAME/DUPLICATE-EMAIL CHECK (SAME SCAN-A-TABLE IDIOM
025100*    USED IN BANK6 AND BANK9).
025200 01  WK-USER-TABLE.
025300     05  WK-USER-ENTRY  OCCURS 2000 TIMES
025400                         INDEXED BY WK-USER-TAB-IX.
025500*    ACCEPTED-USERNAME COLUMN OF THE DUPLICATE-CHECK TABLE.
025600         10  WK-TAB-USERNAME      PIC X(20).
025700*    ACCEPTED-E-MAIL COLUMN OF THE DUPLICATE-CHECK TABLE - PAIRED
025800*    ONE-FOR-ONE WITH WK-TAB-USERNAME ABOVE BY SUBSCRIPT.
025900         10  WK-TAB-EMAIL          PIC X(40).
026000     05  FILLER                   PIC X(04).
026100
026200*    ONE GROUP PER BATCH PASS, RETURNED TO BANK1 FOR THE NIGHTLY
026300*    SUMMARY (BANK9).  BANK2 ONLY TOUCHES THE USER-REGISTRATION
026400*    FIELDS; EVERYTHING ELSE PASSES THROUGH UNCHANGED.
026500 LINKAGE SECTION.
026600 01  LK-RUN-TOTALS.
026700*    RUN TOTALS PASSED DOWN FROM BANK1 AND HANDED BACK UPDATED -
026800*    SAME COPYBOOK SHAPE BANK4/BANK6/BANK9 ALL SHARE.
026900     05  LK-RUN-DATE              PIC 9(08).
027000*    COUNT OF REQUESTS ACCEPTED AND WRITTEN TO USRMAST THIS RUN.
027100     05  LK-USERS-REGISTERED      PIC 9(07) COMP.
027200*    COUNT OF REQUESTS THAT FAILED VALIDATION OR THE DUPLICATE
027300*    CHECK - WK-REJECT-REASON HOLDS THE LAST ONE'S REASON TEXT
027400*    BUT IT IS NOT ACCUMULATED ANYWHERE PER REQUEST.
027500     05  LK-USERS-REJECTED        PIC 9(07) COMP.
027600*    ACCOUNT-OPENING COUNTERS BELOW BELONG TO BANK4 - CARRIED
027700*    THROUGH THIS PASS UNCHANGED.
027800     05  LK-ACCTS-OPENED-CHK      PIC 9(07) COMP.
027900     05  LK-ACCTS-OPENED-SAV      PIC 9(07) COMP.
028000     05  LK-ACCTS-OPENED-BUS      PIC 9(07) COMP.
028100     05  LK-ACCTS-REJECTED        PIC 9(07) COMP.
028200*    DEPOSIT/WITHDRAWAL/TRANSFER COUNTERS ARE NOT TOUCHED BY
028300*    THIS PROGRAM - BANK2 ONLY PASSES THEM THROUGH UNCHANGED SO
028400*    BANK9'S SUMMARY REPORT SEES THE WHOLE PICTURE.
028500     05  LK-TXN-DEP.
028600         10  LK-DEP-ATTEMPTED     PIC 9(07) COMP.
028700         10  LK-DEP-COMPLETED     PIC 9(07) COMP.
028800         10  LK-DEP-FAILED        PIC 9(07) COMP.
028900         10  LK-DEP-NET-AMT       PIC S9(09)V99 COMP-3.
029000     05  LK-TXN-WTH.
029100         10  LK-WTH-ATTEMPTED     PIC 9(07) COMP.
029200         10  LK-WTH-COMPLETED     PIC 9(07) COMP.
029300         10  LK-WTH-FAILED        PIC 9(07) COMP.
029400         10  LK-WTH-NET-AMT       PIC S9(09)V99 COMP-3.
029500     05  LK-TXN-TRF.
029600         10  LK-TRF-ATTEMPTED     PIC 9(07) COMP.
029700         10  LK-TRF-COMPLETED     PIC 9(07) COMP.
029800         10  LK-TRF-FAILED        PIC 9(07) COMP.
029900         10  LK-TRF-NET-AMT       PIC S9(09)V99 COMP-3.
030000*    SET FROM LK-USERS-REGISTERED AT 1900 BELOW - THE ONLY FIELD
030100*    IN THIS GROUP BANK2 ACTUALLY UPDATES.
030200     05  LK-ACTIVE-USERS          PIC 9(07) COMP.
030300*    BELONGS TO BANK6/BANK9 - NOT TOUCHED HERE.
030400     05  LK-ACTIVE-ACCOUNTS       PIC 9(07) COMP.
030500     05  FILLER                   PIC X(20).
030600
030700*    OVERALL FLOW: OPEN BOTH FILES, THEN LOOP ONE REQUEST AT A
030800*    TIME THROUGH VALIDATION, DUPLICATE CHECK, ID/HASH GENERATION
030900*    AND THE MASTER WRITE UNTIL END OF FILE, RETURN THE TOTALS.
031000 PROCEDURE DIVISION USING LK-RUN-TOTALS.
031100
031200*    OPENS THE TWO FILES AND ZEROES THE RUN COUNTERS BEFORE THE
031300*    READ LOOP BEGINS BELOW.
031400 1000-REGISTRO-INICIO.
031500*    CAPTURES THE RUN DATE ONCE, THEN ZEROES THE COUNTERS THIS
031600*    PROGRAM OWNS BEFORE EITHER FILE IS OPENED.
031700     MOVE LK-RUN-DATE TO WK-RUN-DATE-NUM.
031750*    WK-USER-SEQ IS LEFT ALONE HERE - ITS VALUE 1000 SEED ABOVE
031760*    MUST SURVIVE INTO THE FIRST CALL TO 1300-GENERAR-USER-ID, OR
031770*    THE FIRST ID ISSUED COMES OUT USR-000001 INSTEAD OF
031780*    USR-001001.
031900     MOVE ZERO TO WK-ACCEPTED-THIS-RUN.
032000     MOVE ZERO TO LK-USERS-REGISTERED.
032100     MOVE ZERO TO LK-USERS-REJECTED.
032200
032300*    BOTH OPENS ARE CHECKED INDIVIDUALLY - A BAD STATUS ON EITHER
032400*    SENDS US STRAIGHT TO THE ABEND PARAGRAPH BELOW RATHER THAN
032500*    LIMPING ALONG WITH ONE FILE UNOPENED.
032600     OPEN INPUT USER-REQUEST-FILE.
032700     IF WK-FS-UREQ NOT = "00"
032800         DISPLAY "BANK2 - CANNOT OPEN USRREQ - STATUS "
032900             WK-FS-UREQ
033000         GO TO 9900-ERROR-SISTEMA
033100     END-IF.
033200
033300     OPEN OUTPUT USER-MASTER-FILE.
033400     IF WK-FS-UMAST NOT = "00"
033500         DISPLAY "BANK2 - CANNOT OPEN USRMAST - STATUS "
033600             WK-FS-UMAST
033700         GO TO 9900-ERROR-SISTEMA
033800     END-IF.
033900
034000*    FALLS THROUGH FROM 1000 INTO THE MAIN READ LOOP ONCE BOTH
034100*    FILES ARE CONFIRMED OPEN.
034200     GO TO 1100-REGISTRO-LEER-REQ.
034300
034400*    READS ONE REQUEST LINE AND DRIVES IT THROUGH VALIDATION,
034500*    DUPLICATE CHECK, USER-ID/HASH GENERATION AND THE MASTER
034600*    WRITE.  LOOPS BACK TO ITSELF ON REJECT OR BLANK LINE; FALLS
034700*    OUT TO 1900 AT END OF FILE.
034800 1100-REGISTRO-LEER-REQ.
034900     READ USER-REQUEST-FILE
035000         AT END GO TO 1900-REGISTRO-FIN
035100     END-READ.
035200
035300*    A WHOLLY BLANK LINE IS SKIPPED SILENTLY RATHER THAN COUNTED
035400*    AS A REJECT - SEE CHANGE LOG 08/02/01.
035500     IF UREQ-RAW-LINE = SPACES
035600         GO TO 1100-REGISTRO-LEER-REQ
035700     END-IF.
035800
035900*    RESET THE PER-REQUEST SWITCHES BEFORE VALIDATION BEGINS -
036000*    LEFTOVER STATE FROM THE PRIOR REQUEST MUST NEVER LEAK IN.
036100     MOVE "Y" TO WK-REQUEST-VALID.
036200     MOVE "N" TO WK-DUP-FOUND.
036300*    REASON TEXT IS BLANKED EVERY REQUEST EVEN THOUGH IT IS NOT
036400*    DISPLAYED TODAY - KEEPS THE FIELD HONEST IF A DISPLAY OR
036500*    SUSPENSE WRITE IS EVER WIRED IN LATER.
036600     MOVE SPACES TO WK-REJECT-REASON.
036700
036800*    SHAPE VALIDATION FIRST - NO SENSE CHECKING FOR A DUPLICATE
036900*    USERNAME THAT IS GOING TO BE REJECTED ON SHAPE ANYWAY.
037000     PERFORM 1200-VALIDAR-REQ THRU 1200-EXIT.
037100
037200*    A REQUEST FAILING SHAPE VALIDATION NEVER REACHES THE
037300*    DUPLICATE CHECK - ONE REJECT REASON IS ENOUGH.
037400     IF WK-IS-INVALID
037500         ADD 1 TO LK-USERS-REJECTED
037600         GO TO 1100-REGISTRO-LEER-REQ
037700     END-IF.
037800
037900*    ONLY REACHED ONCE A REQUEST HAS PASSED EVERY SHAPE CHECK IN
038000*    1200 ABOVE.
038100     PERFORM 1210-COMPROBAR-DUPLICADO THRU 1210-EXIT.
038200
038300*    SAME REJECT-AND-LOOP PATTERN AS THE SHAPE-VALIDATION FAILURE
038400*    ABOVE, JUST A DIFFERENT REASON TEXT.
038500     IF WK-IS-DUPLICATE
038600         ADD 1 TO LK-USERS-REJECTED
038700         GO TO 1100-REGISTRO-LEER-REQ
038800     END-IF.
038900
039000*    REQUEST IS NOW FULLY ACCEPTED - BUILD THE ID, FOLD THE
039100*    PASSWORD, AND WRITE THE MASTER RECORD.
039200     PERFORM 1300-GENERAR-USER-ID THRU 1300-EXIT.
039300     PERFORM 1250-CALCULAR-HASH THRU 1250-EXIT.
039400     PERFORM 1400-ESCRIBIR-MASTER THRU 1400-EXIT.
039500
039600*    COUNTS THE ACCEPTANCE AND BUMPS THE DUPLICATE-CHECK TABLE'S
039700*    HIGH-WATER MARK BEFORE LOOPING BACK FOR THE NEXT LINE.
039800     ADD 1 TO LK-USERS-REGISTERED.
039900     ADD 1 TO WK-ACCEPTED-THIS-RUN.
040000
040100     GO TO 1100-REGISTRO-LEER-REQ.
040200
040300*    SHAPE-VALIDATES ONE REQUEST FIELD BY FIELD - FIRST FAILURE
040400*    WINS AND SKIPS THE REMAINING CHECKS, SAME SHORT-CIRCUIT STYLE
040500*    USED THROUGHOUT THIS SUITE'S VALIDATION PARAGRAPHS.
040600 1200-VALIDAR-REQ.
040700*    USERNAME - NON-BLANK, AT LEAST 3 CHARACTERS AFTER TRIM.
040800*    REJECT IMMEDIATELY ON A MISSING USERNAME - NO POINT RUNNING
040900*    THE LENGTH SCAN BELOW ON AN EMPTY FIELD.
041000     IF UREQ-USERNAME = SPACES
041100         MOVE "N" TO WK-REQUEST-VALID
041200         MOVE "MISSING USERNAME" TO WK-REJECT-REASON
041300         GO TO 1200-EXIT
041400     END-IF.
041500
041600*    LENGTH CHECK IS GENERIC - LOAD THE FIELD TO BE MEASURED INTO
041700*    WK-SCAN-FIELD AND CALL THE SHARED PARAGRAPH BELOW.
041800     MOVE UREQ-USERNAME TO WK-SCAN-FIELD.
041900     PERFORM 1205-CALCULAR-LONGITUD THRU 1205-EXIT.
042000     IF WK-SCAN-LEN < 3
042100         MOVE "N" TO WK-REQUEST-VALID
042200         MOVE "USERNAME TOO SHORT" TO WK-REJECT-REASON
042300         GO TO 1200-EXIT
042400     END-IF.
042500
042600*    PASSWORD - AT LEAST SIX CHARACTERS.
042700     MOVE UREQ-PASSWORD TO WK-SCAN-FIELD.
042800     PERFORM 1205-CALCULAR-LONGITUD THRU 1205-EXIT.
042900     IF WK-SCAN-LEN < 6
043000         MOVE "N" TO WK-REQUEST-VALID
043100         MOVE "PASSWORD TOO SHORT" TO WK-REJECT-REASON
043200         GO TO 1200-EXIT
043300     END-IF.
043400
043500*    USER-TYPE - MUST BE STANDARD, PREMIUM OR ADMIN, CASE
043600*    FOLDED TO UPPER BEFORE THE COMPARE AND BEFORE IT IS
043700*    STORED ON THE MASTER.
043800*    CASE-FOLD TO UPPER BEFORE THE COMPARE SO "standard" AND
043900*    "STANDARD" BOTH PASS - THE FRONT END DOES NOT ENFORCE CASE.
044000     INSPECT UREQ-USER-TYPE CONVERTING
044100         WK-LOWER-ALPHA TO WK-UPPER-ALPHA.
044200     IF UREQ-USER-TYPE NOT = "STANDARD" AND
044300        UREQ-USER-TYPE NOT = "PREMIUM " AND
044400        UREQ-USER-TYPE NOT = "ADMIN   "
044500         MOVE "N" TO WK-REQUEST-VALID
044600         MOVE "INVALID USER TYPE" TO WK-REJECT-REASON
044700         GO TO 1200-EXIT
044800     END-IF.
044900
045000     PERFORM 1220-VALIDAR-EMAIL THRU 1220-EXIT.
045100
045200 1200-EXIT.
045300     EXIT.
045400
045500*    GENERIC TRAILING-BLANK SCAN - MOVE THE FIELD TO BE
045600*    MEASURED INTO WK-SCAN-FIELD BEFORE CALLING.  RETURNS THE
045700*    LAST NON-BLANK POSITION IN WK-SCAN-LEN, ZERO IF BLANK.
045800*    SCANS BACKWARD FROM POSITION 40 LOOKING FOR THE FIRST NON-
045900*    BLANK CHARACTER - CHEAPER THAN A FORWARD SCAN SINCE MOST OF
046000*    THESE FIELDS ARE SHORT AND MOSTLY TRAILING BLANK.
046100 1205-CALCULAR-LONGITUD.
046200     MOVE ZERO TO WK-SCAN-LEN.
046300     MOVE 40 TO WK-SCAN-IX.
046400
046500*    ONE CHARACTER PER PASS - FALLS OUT THE MOMENT A NON-BLANK IS
046600*    FOUND OR THE SUBSCRIPT REACHES ZERO (WHOLLY BLANK FIELD).
046700 1206-CALCULAR-LONGITUD-BUCLE.
046800     IF WK-SCAN-IX = 0
046900         GO TO 1205-EXIT
047000     END-IF.
047100     IF WK-SCAN-FIELD(WK-SCAN-IX:1) NOT = SPACE
047200         MOVE WK-SCAN-IX TO WK-SCAN-LEN
047300         GO TO 1205-EXIT
047400     END-IF.
047500     SUBTRACT 1 FROM WK-SCAN-IX.
047600     GO TO 1206-CALCULAR-LONGITUD-BUCLE.
047700
047800 1205-EXIT.
047900     EXIT.
048000
048100*    CALLED ONLY AFTER THE USERNAME/PASSWORD/USER-TYPE CHECKS IN
048200*    1200 HAVE ALL PASSED.
048300 1220-VALIDAR-EMAIL.
048400*    E-MAIL MUST SHAPE AS LOCAL@DOMAIN.TLD - NO REGEX ENGINE
048500*    IN THIS SHOP, SO WE SCAN CHARACTER BY CHARACTER FOR THE
048600*    "@" AND THE LAST "." AFTER IT, THEN CHECK THE TRAILING
048700*    SEGMENT IS AT LEAST TWO CHARACTERS LONG.
048800     MOVE ZERO TO WK-AT-SIGN-POS.
048900     MOVE ZERO TO WK-DOT-POS.
049000     MOVE 1 TO WK-SCAN-IX2.
049100
049200*    FORWARD SCAN OF ALL 40 POSITIONS - REMEMBERS THE FIRST "@"
049300*    AND THE LAST "." THAT FOLLOWS IT.  A SECOND "@" IS SIMPLY
049400*    IGNORED RATHER THAN REJECTED; THE SHAPE CHECK IS DELIBERATELY
049500*    LOOSE, NOT A FULL RFC VALIDATION.
049600 1221-EMAIL-SCAN-BUCLE.
049700     IF WK-SCAN-IX2 > 40
049800         GO TO 1222-EMAIL-SCAN-FIN
049900     END-IF.
050000     IF UREQ-EMAIL(WK-SCAN-IX2:1) = "@" AND
050100        WK-AT-SIGN-POS = 0
050200         MOVE WK-SCAN-IX2 TO WK-AT-SIGN-POS
050300     END-IF.
050400     IF UREQ-EMAIL(WK-SCAN-IX2:1) = "." AND
050500        WK-AT-SIGN-POS > 0
050600         MOVE WK-SCAN-IX2 TO WK-DOT-POS
050700     END-IF.
050800     ADD 1 TO WK-SCAN-IX2.
050900     GO TO 1221-EMAIL-SCAN-BUCLE.
051000
051100*    AFTER THE SCAN: REJECT IF NO "@" WAS SEEN BEFORE POSITION 2,
051200*    REJECT IF NO "." FOLLOWED IT, THEN MEASURE THE TRAILING
051300*    DOMAIN SEGMENT AND REJECT IF IT IS UNDER TWO CHARACTERS.
051400 1222-EMAIL-SCAN-FIN.
051500     IF WK-AT-SIGN-POS < 2
051600         MOVE "N" TO WK-REQUEST-VALID
051700         MOVE "INVALID EMAIL SHAPE" TO WK-REJECT-REASON
051800         GO TO 1220-EXIT
051900     END-IF.
052000
052100     IF WK-DOT-POS = 0 OR
052200        WK-DOT-POS NOT > WK-AT-SIGN-POS + 1
052300         MOVE "N" TO WK-REQUEST-VALID
052400         MOVE "INVALID EMAIL SHAPE" TO WK-REJECT-REASON
052500         GO TO 1220-EXIT
052600     END-IF.
052700
052800     MOVE UREQ-EMAIL TO WK-SCAN-FIELD.
052900     PERFORM 1205-CALCULAR-LONGITUD THRU 1205-EXIT.
053000     SUBTRACT WK-DOT-POS FROM WK-SCAN-LEN GIVING WK-TRAIL-LEN.
053100
053200     IF WK-TRAIL-LEN < 2
053300         MOVE "N" TO WK-REQUEST-VALID
053400         MOVE "INVALID EMAIL SHAPE" TO WK-REJECT-REASON
053500     END-IF.
053600
053700 1220-EXIT.
053800     EXIT.
053900
054000*    LINEAR SCAN OF WK-USER-TABLE FOR A USERNAME OR E-MAIL ALREADY
054100*    ACCEPTED THIS RUN.  SKIPPED ENTIRELY ON THE FIRST REQUEST OF
054200*    THE RUN SINCE THE TABLE IS STILL EMPTY.
054300 1210-COMPROBAR-DUPLICADO.
054400     IF WK-ACCEPTED-THIS-RUN = 0
054500         GO TO 1210-EXIT
054600     END-IF.
054700     MOVE 1 TO WK-IX.
054800
054900*    COMPARES THE CURRENT REQUEST AGAINST ONE TABLE ENTRY - FALLS
055000*    OUT ON A MATCH (DUPLICATE FOUND) OR WHEN THE SUBSCRIPT PASSES
055100*    THE HIGH-WATER MARK (NO MATCH).
055200 1211-COMPROBAR-SIGUIENTE.
055300     IF WK-IX > WK-ACCEPTED-THIS-RUN
055400         GO TO 1210-EXIT
055500     END-IF.
055600     IF WK-TAB-USERNAME(WK-IX) = UREQ-USERNAME
055700         MOVE "Y" TO WK-DUP-FOUND
055800         MOVE "DUPLICATE USERNAME" TO WK-REJECT-REASON
055900         GO TO 1210-EXIT
056000     END-IF.
056100     IF WK-TAB-EMAIL(WK-IX) = UREQ-EMAIL
056200         MOVE "Y" TO WK-DUP-FOUND
056300         MOVE "DUPLICATE EMAIL" TO WK-REJECT-REASON
056400         GO TO 1210-EXIT
056500     END-IF.
056600     ADD 1 TO WK-IX.
056700     GO TO 1211-COMPROBAR-SIGUIENTE.
056800
056900 1210-EXIT.
057000     EXIT.
057100
057200*    CALLED AFTER A REQUEST HAS CLEARED VALIDATION AND THE
057300*    DUPLICATE CHECK - NO SENSE FOLDING A PASSWORD WE ARE ABOUT TO
057400*    REJECT ANYWAY.
057500 1250-CALCULAR-HASH.
057600*    PASSWORD-HASH = "HASHED_" + A 5-DIGIT DIGEST FOLDED FROM
057700*    THE PASSWORD TEXT.  NOT A CRYPTOGRAPHIC HASH - A STABLE
057800*    STAND-IN FOR THE SOURCE SYSTEM'S DIGEST CALL, SO THE SAME
057900*    PASSWORD ON THE SAME RUN DATE ALWAYS FOLDS THE SAME WAY.
058000     COMPUTE WK-HASH-ACC = (WK-RUN-MM * 31) + WK-RUN-DD.
058100     MOVE 1 TO WK-SCAN-IX.
058200
058300*    FOLDS ONE PASSWORD CHARACTER PER PASS INTO WK-HASH-ACC - THE
058400*    CHARACTER'S POSITION IN WK-HASH-ALPHABET (ZERO IF NOT FOUND)
058500*    IS MULTIPLIED IN AND REDUCED MODULO 99999 SO THE ACCUMULATOR
058600*    NEVER OVERFLOWS THE 5-DIGIT DISPLAY FIELD.
058700 1251-HASH-BUCLE.
058800     IF WK-SCAN-IX > 20
058900         GO TO 1252-HASH-FIN
059000     END-IF.
059100     MOVE ZERO TO WK-CHAR-POS.
059200     INSPECT WK-HASH-ALPHABET TALLYING WK-CHAR-POS
059300         FOR CHARACTERS BEFORE INITIAL
059400         UREQ-PASSWORD(WK-SCAN-IX:1).
059500     COMPUTE WK-HASH-WORK = (WK-HASH-ACC * 31) +
059600         WK-CHAR-POS + 1.
059700     DIVIDE WK-HASH-WORK BY 99999 GIVING WK-HASH-QUOT
059800         REMAINDER WK-HASH-ACC.
059900     ADD 1 TO WK-SCAN-IX.
060000     GO TO 1251-HASH-BUCLE.
060100
060200*    BUILDS THE STORED HASH TEXT FROM THE LITERAL "HASHED_" AND
060300*    THE FINAL 5-DIGIT FOLD LEFT IN WK-HASH-ACC BY THE LOOP ABOVE.
060400 1252-HASH-FIN.
060500     MOVE SPACES TO WK-NEW-PASSWORD-HASH.
060600     STRING "HASHED_" DELIMITED BY SIZE
060700            WK-HASH-ACC DELIMITED BY SIZE
060800       INTO WK-NEW-PASSWORD-HASH.
060900
061000 1250-EXIT.
061100     EXIT.
061200
061300*    BUILDS THE NEXT USER-ID AS "USR-" PLUS THE RUNNING SEQUENCE
061400*    NUMBER SEEDED AT 1000 IN WORKING-STORAGE ABOVE (SO THE FIRST
061500*    ID ISSUED IS USR-1001).
061600 1300-GENERAR-USER-ID.
061700     ADD 1 TO WK-USER-SEQ.
061800     MOVE SPACES TO WK-NEW-USER-ID.
061900     STRING "USR-" DELIMITED BY SIZE
062000            WK-USER-SEQ DELIMITED BY SIZE
062100       INTO WK-NEW-USER-ID.
062200
062300 1300-EXIT.
062400     EXIT.
062500
062600*    WRITES THE MASTER RECORD AND APPENDS THE NEW USERNAME/E-MAIL
062700*    PAIR TO WK-USER-TABLE SO THE NEXT REQUEST'S DUPLICATE CHECK
062800*    SEES IT.
062900 1400-ESCRIBIR-MASTER.
063000*    WK-NEW-USER-ID / WK-NEW-PASSWORD-HASH WERE ALREADY BUILT
063100*    BY 1300/1250 ABOVE - MOVED IN HERE AFTER THE RECORD IS
063200*    CLEARED, NOT BEFORE, OR THE CLEAR WIPES THEM OUT.  THIS
063300*    BIT US ONCE - SEE CHANGE LOG 07/30/92.
063400*    CLEAR-THE-CARD HABIT FROM THE LEDGER CONVERSION (SEE
063500*    CHANGE LOG 1989) - THEN BUILD THE NEW RECORD FIELD BY FIELD.
063600     MOVE SPACES TO UMAST-RECORD-ALT.
063700     MOVE WK-NEW-USER-ID       TO UMAST-USER-ID.
063800     MOVE WK-NEW-PASSWORD-HASH TO UMAST-PASSWORD-HASH.
063900     MOVE UREQ-USERNAME  TO UMAST-USERNAME.
064000     MOVE UREQ-EMAIL      TO UMAST-EMAIL.
064100     MOVE UREQ-USER-TYPE TO UMAST-USER-TYPE.
064200     MOVE 1              TO UMAST-ACTIVE.
064300
064400*    FILE STATUS IS CHECKED RIGHT AFTER THE WRITE, SAME AS EVERY
064500*    OTHER I/O IN THIS SUITE.
064600     WRITE UMAST-RECORD.
064700     IF WK-FS-UMAST NOT = "00"
064800         GO TO 9900-ERROR-SISTEMA
064900     END-IF.
065000
065100     ADD 1 TO WK-ACCEPTED-THIS-RUN GIVING WK-IX.
065200     MOVE UREQ-USERNAME TO WK-TAB-USERNAME(WK-IX).
065300     MOVE UREQ-EMAIL    TO WK-TAB-EMAIL(WK-IX).
065400
065500 1400-EXIT.
065600     EXIT.
065700
065800*    END-OF-FILE LANDING SPOT - CLOSES BOTH FILES, HANDS THE
065900*    ACCEPTED-COUNT BACK TO BANK1 AS THE ACTIVE-USERS TOTAL, AND
066000*    RETURNS NORMALLY.
066100 1900-REGISTRO-FIN.
066200*    BOTH FILES ARE CLOSED UNCONDITIONALLY - NEITHER CLOSE'S
066300*    STATUS IS CHECKED SINCE THERE IS NOTHING LEFT TO DO ABOUT A
066400*    BAD CLOSE AT THIS POINT IN THE RUN.
066500     CLOSE USER-REQUEST-FILE.
066600     CLOSE USER-MASTER-FILE.
066700
066800     MOVE LK-USERS-REGISTERED TO LK-ACTIVE-USERS.
066900
067000     GOBACK.
067100
067200*    COMMON ABEND LANDING SPOT - THE OFFENDING FILE STATUS WAS
067300*    ALREADY DISPLAYED BY THE CALLER BEFORE THE GO TO LANDED
067400*    HERE.
067500 9900-ERROR-SISTEMA.
067600*    LK-ACTIVE-USERS IS STILL SET BEFORE THE GOBACK SO BANK1 HAS
067700*    A PARTIAL COUNT TO LOG EVEN ON AN ABEND.
067800     DISPLAY "BANK2 - ABENDING - SEE FILE STATUS ABOVE".
067900     MOVE LK-USERS-REGISTERED TO LK-ACTIVE-USERS.
068000     GOBACK.
068100
068200*    NOTES FOR THE NEXT PROGRAMMER.
068300*
068400*    WHY THIS PASS DOES NOT RE-VALIDATE AGAINST USRMAST ITSELF -
068500*    ONLY THIS RUN'S IN-MEMORY TABLE IS CHECKED FOR DUPLICATES.
068600*    THE FRONT END THAT FEEDS USRREQ ALREADY QUERIES THE LIVE
068700*    USRMAST FILE BEFORE LETTING A CUSTOMER SUBMIT A REQUEST, SO
068800*    A DUPLICATE AGAINST AN OLDER RUN SHOULD NEVER REACH US HERE.
068900*    THIS WAS TESTED AT LEAST ONCE THE HARD WAY (SEE 1995 CHANGE
069000*    LOG ENTRY) WHEN THE FRONT END'S OWN CHECK WAS DOWN FOR A
069100*    WEEKEND AND A HANDFUL OF DUPLICATE USER-IDS GOT THROUGH.
069200*    OPERATIONS CLEANED THOSE UP BY HAND; NO CODE CHANGE FOLLOWED
069300*    SINCE THE ROOT CAUSE WAS ON THE FRONT-END SIDE.
069400*
069500*    WHY THE DUPLICATE TABLE IS SIZED AT 2000 AND NOT SOMETHING
069600*    LARGER - THE BUSIEST OVERNIGHT RUN ON RECORD IS STILL WELL
069700*    UNDER 1000 NEW ACCOUNTS.  DOUBLING THAT HEADROOM WAS JUDGED
069800*    ENOUGH WITHOUT PAYING FOR A TABLE NO RUN WILL EVER FILL.
069900*    IF THIS EVER ABENDS ON A TABLE-FULL CONDITION, THAT IS A
070000*    SIGN THE BUSINESS HAS GROWN, NOT A BUG TO PATCH AROUND.
070100*
070200*    WHY THE PASSWORD HASH IS A HOME-GROWN FOLD AND NOT A REAL
070300*    CRYPTOGRAPHIC DIGEST - THIS PROGRAM PREDATES THE DATA CENTER
070400*    HAVING ANY APPROVED HASHING UTILITY CALLABLE FROM COBOL.  THE
070500*    FOLD IS STABLE AND DETERMINISTIC, WHICH IS ALL THIS PASS
070600*    NEEDS; IT WAS NEVER INTENDED TO WITHSTAND A DELIBERATE ATTACK
070700*    AGAINST THE MASTER FILE, ONLY TO AVOID STORING PASSWORDS IN
070800*    THE CLEAR.
070900*
071000*    WHY ADMIN REQUESTS ARE ACCEPTED THROUGH THIS SAME PROGRAM -
071100*    THE ORIGINAL 1989 DESIGN ASSUMED ADMIN ACCOUNTS WOULD ALWAYS
071200*    BE SET UP BY HAND AT A TERMINAL.  A LATER REQUEST (TICKET
071300*    0014) ASKED FOR ADMIN TO COME THROUGH THE SAME OVERNIGHT
071400*    FEED AS EVERYONE ELSE, SO THE USER-TYPE TABLE WAS WIDENED
071500*    RATHER THAN STANDING UP A SEPARATE PROGRAM FOR ONE EXTRA
071600*    VALUE.
071700*
071800*    WHY REJECTED REQUESTS ARE NOT WRITTEN TO A SUSPENSE FILE -
071900*    THIS SHOP'S CONVENTION FOR THE REGISTRATION FEED IS THAT A
072000*    REJECTED REQUEST SIMPLY DROPS, AND THE CUSTOMER RESUBMITS
072100*    THROUGH THE FRONT END THE NEXT DAY.  WK-REJECT-REASON IS KEPT
072200*    POPULATED IN CASE A DISPLAY OR A SUSPENSE WRITE IS EVER
072300*    ADDED, BUT NO SUCH CHANGE HAS BEEN REQUESTED IN OVER THIRTY
072400*    YEARS OF RUNNING THIS PASS.
072500*
072600*    WHY THIS PROGRAM DOES NOT SORT THE REQUEST FILE FIRST - THE
072700*    FRONT END ALREADY DELIVERS USRREQ IN ARRIVAL ORDER, AND THE
072800*    DUPLICATE CHECK DOES NOT CARE ABOUT ORDER, ONLY ABOUT WHAT
072900*    HAS BEEN ACCEPTED SO FAR.  A SORT WOULD ADD A STEP TO THE
073000*    JCL FOR NO BENEFIT.
073100*
073200*    WHY BANK2 TRUSTS THE HASH-FOLD DIVISOR (99999) NEVER TO
073300*    CHANGE ACROSS A RE-RUN - THE UPSI-0 RERUN SWITCH ABOVE EXISTS
073400*    SO OPERATIONS CAN RE-DRIVE A FAILED RUN, BUT THE FOLD ITSELF
073500*    TAKES NO INPUT FROM THE SWITCH.  A RERUN ON THE SAME RUN DATE
073600*    WITH THE SAME REQUEST FILE PRODUCES IDENTICAL HASHES TO THE
073700*    FAILED ATTEMPT, WHICH IS THE WHOLE POINT - THE CUSTOMER'S
073800*    PASSWORD STILL WORKS AFTER A RESTART.
073900*
074000*    WHY THERE IS NO PAGE-EJECT OR REPORT OUTPUT IN THIS PROGRAM -
074100*    BANK2 IS A SILENT PASS BY DESIGN.  ITS ONLY OUTPUT IS THE
074200*    MASTER FILE AND THE RETURNED COUNTERS; BANK9 IS WHERE ALL
074300*    FIVE PASSES' NUMBERS FINALLY SHOW UP ON PAPER.
074400*
074500*    WHY THIS PROGRAM IS SPLIT FROM BANK4 RATHER THAN OPENING AN
074600*    ACCOUNT IN THE SAME PASS AS THE REGISTRATION - A NEW CUSTOMER
074700*    MAY REGISTER WITHOUT OPENING AN ACCOUNT THE SAME NIGHT, AND
074800*    OPERATIONS WANTED THE ABILITY TO RE-RUN ONE PASS WITHOUT
074900*    TOUCHING THE OTHER.  BANK1 DRIVES BOTH IN SEQUENCE EACH
075000*    NIGHT, BUT THEY REMAIN TWO SEPARATE RESTARTABLE STEPS.
