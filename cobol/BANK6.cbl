000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK6.
000300 AUTHOR. R-HUTCHINS.
000400 INSTALLATION. MERIDIAN TRUST DATA CENTER.
000500 DATE-WRITTEN. 03/21/1989.
000600 DATE-COMPILED.
000700 SECURITY. MERIDIAN TRUST - INTERNAL USE ONLY.
000800*    BANK6 - TRANSACTION PROCESSING PASS.
000900*    READS THE DAILY TRANSACTION REQUEST FILE (TRANREQ) IN THE
001000*    ORDER PRESENTED, POSTS DEPOSITS/WITHDRAWALS/TRANSFERS TO
001100*    THE ACCOUNT MASTER (ACCTMAST), AND WRITES ONE HISTORY
001200*    RECORD PLUS AN AUDIT LINE AND A NOTIFICATION LINE FOR
001300*    EVERY ATTEMPT, SUCCESSFUL OR NOT.
001400*
001500*    CHANGE LOG.
001600*    03/21/89  RH   0003  ORIGINAL PROGRAM - REPLACES THE
001700*                         OVER-THE-COUNTER TELLER SLIPS.
001800*    04/18/89  RH   0005  WITHDRAWAL NOW CHECKS FUNDS BEFORE
001900*                         POSTING, WAS RELYING ON THE DEBIT
002000*                         ROUTINE TO CATCH A SHORT BALANCE.
002100*    07/02/90  LKM  0013  TRANSFER NOW CHECKS FUNDS BEFORE THE
002200*                         SAME-ACCOUNT CHECK, PER AUDIT DEPT.
002300*    11/30/91  LKM  0019  ONE HISTORY RECORD WRITTEN FOR EVERY
002400*                         ATTEMPT, WAS SKIPPING FAILED ONES.
002500*    02/14/94  DWP  0033  AUDIT LOG AND NOTIFICATION LOG SPLIT
002600*                         INTO SEPARATE FILES.
002700*    10/02/96  CFT  0050  LARGE-TRANSACTION ALERT LINE ADDED,
002800*                         THRESHOLD 1000.00, SUCCESSFUL ONLY.
002900*    12/18/98  JRS  0058  Y2K - RUN-DATE CARRIED AS AN 8-DIGIT
003000*                         CCYYMMDD THROUGHOUT, WAS 6-DIGIT.
003100*    08/02/01  JRS  0067  BLANK INPUT LINES NOW SKIPPED RATHER
003200*                         THAN FALLING THROUGH TO REJECTS.
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS WK-ALPHA-CLASS IS "A" THRU "Z", "a" THRU "z"
003900     UPSI-0 ON STATUS IS WK-RERUN-SWITCH
004000     UPSI-0 OFF STATUS IS WK-NORMAL-SWITCH.
004100
004200*    FIVE FILES THIS PASS TOUCHES - THE DAILY TRANSACTION FEED,
004300*    THE ACCOUNT MASTER POSTED AGAINST, THE PERMANENT TRANSACTION
004400*    HISTORY, AND THE TWO LOGS SPLIT APART BY THE 02/14/94 CHANGE.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*    ONE LINE PER DEPOSIT/WITHDRAWAL/TRANSFER REQUEST, DELIVERED
004800*    BY THE ON-LINE FRONT END EACH NIGHT - SAME HOUSE STYLE AS
004900*    ACCTREQ AND USRREQ IN BANK2/BANK4.
005000     SELECT TRANSACTION-REQUEST-FILE ASSIGN TO TRANREQ
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WK-FS-TREQ.
005300
005400*    SAME ACCOUNT MASTER BANK4 BUILDS - OPENED I-O HERE SINCE
005500*    THIS PASS BOTH READS AND REWRITES EVERY POSTED RECORD.
005600*    DYNAMIC ACCESS SO 3050 BELOW CAN LOAD IT SEQUENTIALLY, THEN
005700*    3500 AND THE POSTING PARAGRAPHS CAN RANDOM-READ BY SLOT.
005800     SELECT ACCOUNT-MASTER-FILE ASSIGN TO ACCTMAST
005900         ORGANIZATION IS RELATIVE
006000         ACCESS MODE IS DYNAMIC
006100         RELATIVE KEY IS WK-ACCT-SLOT
006200         FILE STATUS IS WK-FS-AMAST.
006300
006400*    ONE RECORD WRITTEN FOR EVERY ATTEMPT, SUCCESSFUL OR NOT -
006500*    PER THE 11/30/91 CHANGE LOGGED ABOVE.
006600     SELECT TRANSACTION-HISTORY-FILE ASSIGN TO TRANHIST
006700         ORGANIZATION IS SEQUENTIAL
006800         FILE STATUS IS WK-FS-THIST.
006900
007000*    HUMAN-READABLE AUDIT TRAIL, ONE LINE PER ATTEMPT - SPLIT
007100*    FROM THE NOTIFICATION LOG BELOW BY THE 02/14/94 CHANGE SO
007200*    AUDIT DEPT AND THE CUSTOMER-FACING FEED COULD DIVERGE.
007300     SELECT AUDIT-LOG-FILE ASSIGN TO AUDITLOG
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS WK-FS-AUDIT.
007600
007700*    CUSTOMER-FACING NOTIFICATION TEXT, ONE LINE PER ATTEMPT PLUS
007800*    AN EXTRA ALERT LINE ON A LARGE SUCCESSFUL TRANSACTION - SEE
007900*    10/02/96 CHANGE ABOVE.
008000     SELECT NOTIFICATION-LOG-FILE ASSIGN TO NOTIFLOG
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS WK-FS-NOTIF.
008300
008400 DATA DIVISION.
008500 FILE SECTION.
008600*    REQUEST, MASTER AND HISTORY LAYOUTS FIRST, THEN THE TWO
008700*    FLAT LOG-LINE RECORDS, THEN THE WORKING-STORAGE COUNTERS AND
008800*    THE IN-MEMORY ACCOUNT-NUMBER TABLE.
008900 FD  TRANSACTION-REQUEST-FILE
009000     LABEL RECORD STANDARD
009100     VALUE OF FILE-ID IS "TRANREQ.DAT".
009200 01  TREQ-RECORD.
009300*    ONE OF DEPOSIT/WITHDRAW/TRANSFER - DRIVES THE THREE-WAY
009400*    BRANCH IN 3100-TRANSACCION-LEER-REQ BELOW.
009500     05  TREQ-TXN-TYPE            PIC X(08).
009600*    BLANK ON A DEPOSIT - THE DESTINATION ONLY IS CREDITED.
009700     05  TREQ-SOURCE-ACCT-NUM     PIC X(12).
009800*    BLANK ON A WITHDRAWAL - THE SOURCE ONLY IS DEBITED.
009900     05  TREQ-DEST-ACCT-NUM       PIC X(12).
010000*    MUST BE STRICTLY POSITIVE - CHECKED BY ALL THREE POSTING
010100*    PARAGRAPHS BEFORE ANY READ AGAINST ACCTMAST IS EVEN ISSUED.
010200     05  TREQ-TXN-AMOUNT          PIC S9(9)V99 COMP-3.
010300     05  FILLER                   PIC X(12).
010400*    RAW-LINE VIEW - USED ONLY TO DETECT A WHOLLY BLANK INPUT
010500*    LINE WITHOUT TESTING EVERY FIELD, SAME HABIT AS BANK2/4.
010600 01  TREQ-RECORD-ALT REDEFINES TREQ-RECORD.
010700     05  TREQ-RAW-LINE            PIC X(50).
010800
010900*    SAME LAYOUT BANK4 WRITES - OPENED I-O HERE SO EVERY POSTING
011000*    PARAGRAPH CAN READ THEN REWRITE THE SAME RECORD BY SLOT.
011100 FD  ACCOUNT-MASTER-FILE
011200     LABEL RECORD STANDARD
011300     VALUE OF FILE-ID IS "ACCTMAST.DAT".
011400 01  AMAST-RECORD.
011500     05  AMAST-ACCOUNT-NUMBER     PIC X(12).
011600     05  AMAST-OWNER-USER-ID      PIC X(10).
011700     05  AMAST-BALANCE            PIC S9(9)V99 COMP-3.
011800     05  AMAST-ACCOUNT-TYPE       PIC X(08).
011900     05  AMAST-ACCOUNT-ACTIVE     PIC 9(01).
012000         88  AMAST-IS-ACTIVE          VALUE 1.
012100         88  AMAST-IS-INACTIVE        VALUE 0.
012200     05  FILLER                   PIC X(13).
012300
012400*    PERMANENT RECORD OF EVERY ATTEMPT THIS PASS MAKES -
012500*    SUCCESSFUL OR NOT - WRITTEN BY 8000-ESCRIBIR-HISTORIAL BELOW.
012600 FD  TRANSACTION-HISTORY-FILE
012700     LABEL RECORD STANDARD
012800     VALUE OF FILE-ID IS "TRANHIST.DAT".
012900 01  THIST-RECORD.
013000*    BUILT BY THE PER-TYPE 4010/5010/6010-GENERAR-TXN-ID
013100*    PARAGRAPHS AS A TYPE PREFIX PLUS THAT TYPE'S OWN SEQUENCE.
013200     05  THIST-TRANSACTION-ID     PIC X(20).
013300     05  THIST-TXN-TYPE           PIC X(08).
013400     05  THIST-SOURCE-ACCT-NUM    PIC X(12).
013500     05  THIST-DEST-ACCT-NUM      PIC X(12).
013600     05  THIST-TXN-AMOUNT         PIC S9(9)V99 COMP-3.
013700*    EITHER COMPLETED OR FAILED - NEVER BLANK, SET BY THE
013800     05  THIST-TXN-STATUS         PIC X(09).
013900*    RESULT PARAGRAPH (40X0/5090/6090) BEFORE THE HISTORY WRITE.
014000*    HUMAN-READABLE REASON - A REJECT EXPLANATION ON A FAILURE,
014100*    A PLAIN CONFIRMATION MESSAGE ON A SUCCESS.
014200     05  THIST-TXN-REASON         PIC X(60).
014300     05  FILLER                   PIC X(13).
014400*    FLAT TWO-FIELD VIEW - USED ONLY TO BLANK THE WHOLE RECORD
014500*    BEFORE BUILDING A NEW ONE, SAME "CLEAR THE CARD" HABIT AS
014600*    THE MASTER-RECORD REDEFINES IN BANK2/BANK4.
014700 01  THIST-RECORD-ALT REDEFINES THIST-RECORD.
014800     05  THIST-ALT-FRONT-AREA     PIC X(70).
014900     05  THIST-ALT-BACK-AREA      PIC X(70).
015000
015100*    ONE FIXED-WIDTH LINE PER ATTEMPT, BUILT BY
015200*    8100-ESCRIBIR-AUDITORIA BELOW - AUDIT DEPT'S OWN FEED,
015300*    SEPARATE FROM THE CUSTOMER NOTIFICATION TEXT.
015400 FD  AUDIT-LOG-FILE
015500     LABEL RECORD STANDARD
015600     VALUE OF FILE-ID IS "AUDITLOG.DAT".
015700 01  AUDIT-LINE.
015800     05  AUDIT-LINE-TEXT          PIC X(120).
015900     05  FILLER                   PIC X(012).
016000
016100*    ONE OR TWO LINES PER ATTEMPT, BUILT BY
016200*    8200-ESCRIBIR-NOTIFICACION BELOW - PLAIN ENGLISH, MEANT FOR
016300*    THE CUSTOMER-FACING FEED RATHER THAN AUDIT DEPT.
016400 FD  NOTIFICATION-LOG-FILE
016500     LABEL RECORD STANDARD
016600     VALUE OF FILE-ID IS "NOTIFLOG.DAT".
016700 01  NOTIF-LINE.
016800     05  NOTIF-LINE-TEXT          PIC X(120).
016900     05  FILLER                   PIC X(012).
017000
017100*    FILE STATUS AREAS, POSTING AND LOOKUP WORK FIELDS, AND THE
017200*    IN-MEMORY ACCOUNT-NUMBER TABLE ALL LIVE HERE - COUNTERS AND
017300*    SUBSCRIPTS ARE COMP, SWITCHES AND BUILT-UP TEXT ARE DISPLAY.
017400 WORKING-STORAGE SECTION.
017500*    ONE STATUS AREA PER FILE ABOVE, CHECKED AFTER EVERY
017600*    OPEN/READ/WRITE/REWRITE.
017700 77  WK-FS-TREQ                   PIC X(02).
017800 77  WK-FS-AMAST                  PIC X(02).
017900 77  WK-FS-THIST                  PIC X(02).
018000 77  WK-FS-AUDIT                  PIC X(02).
018100 77  WK-FS-NOTIF                  PIC X(02).
018200
018300*    RELATIVE KEY FOR THE CURRENT RANDOM READ/REWRITE AGAINST
018400*    ACCTMAST - SET FRESH BEFORE EVERY ACCESS, NEVER CARRIED
018500*    FORWARD BETWEEN PARAGRAPHS.
018600 77  WK-ACCT-SLOT                 PIC 9(07) COMP VALUE ZERO.
018700*    SLOT COUNTER DRIVING THE SEQUENTIAL LOAD IN 3050 BELOW -
018800*    SEPARATE FROM WK-ACCT-SLOT SINCE THE POSTING PARAGRAPHS
018900*    REUSE THAT FIELD FOR RANDOM ACCESS LATER IN THE SAME RUN.
019000 77  WK-LOAD-SLOT                 PIC 9(07) COMP VALUE ZERO.
019100*    HIGH-WATER MARK OF WK-ACCT-TABLE, SET ONCE BY 3050 AT THE
019200*    START OF THE RUN.
019300 77  WK-ACCT-COUNT                PIC 9(04) COMP VALUE ZERO.
019400*    SUBSCRIPT FOR THE LINEAR ACCOUNT-NUMBER SCAN IN 3500-3501
019500*    BELOW - SAME SCAN-A-TABLE IDIOM AS THE OWNER LOOKUP IN
019600*    BANK4.
019700 77  WK-IX                        PIC 9(04) COMP VALUE ZERO.
019800
019900*    PER-TYPE TRANSACTION-ID SEQUENCE COUNTERS - DEPOSIT,
020000*    WITHDRAWAL AND TRANSFER EACH KEEP THEIR OWN RUNNING NUMBER
020100*    SO A DEP-NNNNNNN ID NEVER COLLIDES WITH A WTH- OR TRF- ID.
020200 77  WK-DEP-SEQ                   PIC 9(07) COMP VALUE ZERO.
020300 77  WK-WTH-SEQ                   PIC 9(07) COMP VALUE ZERO.
020400 77  WK-TRF-SEQ                   PIC 9(07) COMP VALUE ZERO.
020500
020600*    CURRENT TRANSACTION'S ID, BUILT BY THE TYPE-SPECIFIC
020700*    GENERAR-TXN-ID PARAGRAPH BEFORE ANY VALIDATION RUNS - EVEN
020800*    A REJECTED REQUEST GETS AN ID FOR THE HISTORY RECORD.
020900 77  WK-TXN-ID                    PIC X(20)  VALUE SPACES.
021000*    COMPLETED OR FAILED - SET BY THE RESULT PARAGRAPH JUST
021100*    BEFORE THE SHARED HISTORY/AUDIT/NOTIFICATION WRITES.
021200 77  WK-TXN-STATUS                PIC X(09)  VALUE SPACES.
021300*    REJECT EXPLANATION OR SUCCESS CONFIRMATION TEXT - CARRIED
021400*    INTO BOTH THE HISTORY RECORD AND THE AUDIT LINE.
021500 77  WK-TXN-REASON                PIC X(60)  VALUE SPACES.
021600
021700*    3500-BUSCAR-CUENTA'S INPUT/OUTPUT WORK FIELDS - CALLER
021800*    MOVES THE ACCOUNT NUMBER TO LOOK UP INTO WK-BUSCAR-NUM,
021900*    THEN PERFORMS 3500 AND CHECKS WK-BUSCAR-FOUND/SLOT.
022000 77  WK-BUSCAR-NUM                PIC X(12)  VALUE SPACES.
022100 77  WK-BUSCAR-SLOT               PIC 9(07) COMP VALUE ZERO.
022200 77  WK-BUSCAR-FOUND              PIC X(01)  VALUE "N".
022300     88  WK-BUSCAR-IS-FOUND           VALUE "Y".
022400
022500*    SOURCE-ACCOUNT WORK FIELDS FOR A WITHDRAWAL OR TRANSFER -
022600*    SLOT, FOUND FLAG, ACTIVE FLAG AND BALANCE ALL LOADED BY
022700*    THE VALIDATION STEPS BEFORE ANY POSTING HAPPENS.
022800 77  WK-SRC-SLOT                  PIC 9(07) COMP VALUE ZERO.
022900 77  WK-SRC-FOUND                 PIC X(01)  VALUE "N".
023000     88  WK-SRC-IS-FOUND              VALUE "Y".
023100 77  WK-SRC-ACTIVE                PIC 9(01)  VALUE ZERO.
023200     88  WK-SRC-IS-ACTIVE             VALUE 1.
023300 77  WK-SRC-BALANCE               PIC S9(9)V99 COMP-3 VALUE ZERO.
023400
023500*    DESTINATION-ACCOUNT WORK FIELDS FOR A DEPOSIT OR TRANSFER -
023600*    MIRRORS THE SOURCE-SIDE FIELDS ABOVE.
023700 77  WK-DST-SLOT                  PIC 9(07) COMP VALUE ZERO.
023800 77  WK-DST-FOUND                 PIC X(01)  VALUE "N".
023900     88  WK-DST-IS-FOUND              VALUE "Y".
024000 77  WK-DST-ACTIVE                PIC 9(01)  VALUE ZERO.
024100     88  WK-DST-IS-ACTIVE             VALUE 1.
024200
024300*    SHARED BY 7000-CREDITAR-CUENTA AND 7100-DEBITAR-CUENTA -
024400*    CALLER LOADS THE SLOT AND AMOUNT TO POST, THEN PERFORMS
024500*    THE PROPER ONE OF THE TWO.
024600 77  WK-POST-SLOT                 PIC 9(07) COMP VALUE ZERO.
024700 77  WK-POST-AMOUNT               PIC S9(9)V99 COMP-3 VALUE ZERO.
024800
024900*    OVERALL PASS/FAIL SWITCH FOR THE CURRENT TRANSACTION -
025000*    RESET TO Y AT THE TOP OF EACH TYPE-SPECIFIC PARAGRAPH,
025100*    FLIPPED TO N BY THE FIRST FAILED CHECK.
025200 77  WK-REQUEST-VALID             PIC X(01)  VALUE "Y".
025300     88  WK-IS-VALID                  VALUE "Y".
025400     88  WK-IS-INVALID                VALUE "N".
025500
025600*    LARGE-TRANSACTION ALERT CUTOFF - A LITERAL PER THE 10/02/96
025700*    CHANGE LOG ENTRY, NOT A RUN PARAMETER.
025800 77  WK-ALERT-THRESHOLD           PIC S9(9)V99 COMP-3
025900                                   VALUE 1000.00.
026000
026100*    ZERO-SUPPRESSED DISPLAY FORM OF THE TRANSACTION AMOUNT -
026200*    USED ONLY WHEN BUILDING THE AUDIT AND NOTIFICATION LINES.
026300 77  WK-AMT-EDIT                  PIC ZZZZZZZZ9.99.
026400*    SCRATCH AREA THE STRING STATEMENTS BELOW BUILD INTO BEFORE
026500*    THE FINAL MOVE ONTO THE OUTPUT RECORD - CLEARED BEFORE
026600*    EVERY USE SO A SHORTER LINE NEVER CARRIES STALE TEXT.
026700 77  WK-LINE-OUT                  PIC X(132)  VALUE SPACES.
026800 77  WK-FROM-DISPLAY              PIC X(12)  VALUE SPACES.
026900 77  WK-TO-DISPLAY                PIC X(12)  VALUE SPACES.
027000
027100*    IN-MEMORY ACCOUNT-NUMBER TO SLOT-NUMBER TABLE, LOADED ONCE
027200*    AT THE START OF THE RUN SO SOURCE/DEST CAN BE TRANSLATED
027300*    INTO A RELATIVE KEY BEFORE A RANDOM READ/REWRITE AGAINST
027400*    ACCTMAST, SAME "LOAD THE FILE INTO A TABLE" HABIT BANK4
027500*    USES FOR THE OWNER LOOKUP.
027600*    5000 ENTRIES - SEE NOTES AT THE END OF THIS PROGRAM FOR WHY
027700*    THAT NUMBER IS LARGER THAN THE CUSTOMER TABLES IN BANK2/4.
027800 01  WK-ACCT-TABLE.
027900     05  WK-ACCT-ENTRY  OCCURS 5000 TIMES
028000                         INDEXED BY WK-ACCT-TAB-IX.
028100         10  WK-TAB-ACCT-NUM      PIC X(12).
028200         10  WK-TAB-ACCT-SLOT     PIC 9(07) COMP.
028300     05  FILLER                   PIC X(04).
028400
028500*    RUN-DATE SPLIT INTO CCYY/MM/DD - USED TO BUILD THE
028600*    RUN-DATE-AND-SEQUENCE TIMESTAMP SUBSTITUTE CARRIED IN
028700*    EVERY AUDIT LINE (SEE DESIGN NOTE, NO WALL CLOCK HERE).
028800*    SAME SPLIT-AND-REDEFINE HABIT BANK1 USES FOR ITS OWN RUN-
028900*    DATE WORK AREA - CCYY/MM/DD VIEWED THROUGH ONE REDEFINES.
029000 01  WK-RUN-DATE-WORK.
029100     05  WK-RUN-DATE-NUM          PIC 9(08).
029200 01  WK-RUN-DATE-PARTS REDEFINES WK-RUN-DATE-WORK.
029300     05  WK-RUN-DATE-CCYY         PIC 9(04).
029400     05  WK-RUN-DATE-MM           PIC 9(02).
029500     05  WK-RUN-DATE-DD           PIC 9(02).
029600 77  WK-RUN-DATE-DISPLAY          PIC X(10)  VALUE SPACES.
029700
029800*    SAME RUN-TOTALS GROUP SHARED BY BANK1/BANK2/BANK4/BANK9 -
029900*    THIS PASS OWNS THE THREE LK-TXN-xxx GROUPS BELOW, EVERYTHING
030000*    ELSE PASSES THROUGH UNCHANGED.
030100 LINKAGE SECTION.
030200 01  LK-RUN-TOTALS.
030300*    PASSED IN FROM BANK1, READ-ONLY HERE - USED ONLY TO BUILD
030400*    WK-RUN-DATE-DISPLAY ABOVE FOR THE AUDIT LINES.
030500     05  LK-RUN-DATE              PIC 9(08).
030600     05  LK-USERS-REGISTERED      PIC 9(07) COMP.
030700     05  LK-USERS-REJECTED        PIC 9(07) COMP.
030800     05  LK-ACCTS-OPENED-CHK      PIC 9(07) COMP.
030900     05  LK-ACCTS-OPENED-SAV      PIC 9(07) COMP.
031000     05  LK-ACCTS-OPENED-BUS      PIC 9(07) COMP.
031100*    BELONGS TO BANK4 - CARRIED THROUGH THIS PASS UNCHANGED.
031200     05  LK-ACCTS-REJECTED        PIC 9(07) COMP.
031300*    ATTEMPTED/COMPLETED/FAILED COUNTS AND THE NET AMOUNT POSTED
031400*    FOR EACH TRANSACTION TYPE - ZEROED AT 3000-TRANSACCION-INICIO
031500*    AND BUMPED BY THE TYPE-SPECIFIC PROCESSING PARAGRAPHS.
031600     05  LK-TXN-DEP.
031700         10  LK-DEP-ATTEMPTED     PIC 9(07) COMP.
031800         10  LK-DEP-COMPLETED     PIC 9(07) COMP.
031900         10  LK-DEP-FAILED        PIC 9(07) COMP.
032000         10  LK-DEP-NET-AMT       PIC S9(09)V99 COMP-3.
032100     05  LK-TXN-WTH.
032200         10  LK-WTH-ATTEMPTED     PIC 9(07) COMP.
032300         10  LK-WTH-COMPLETED     PIC 9(07) COMP.
032400         10  LK-WTH-FAILED        PIC 9(07) COMP.
032500         10  LK-WTH-NET-AMT       PIC S9(09)V99 COMP-3.
032600     05  LK-TXN-TRF.
032700         10  LK-TRF-ATTEMPTED     PIC 9(07) COMP.
032800         10  LK-TRF-COMPLETED     PIC 9(07) COMP.
032900         10  LK-TRF-FAILED        PIC 9(07) COMP.
033000         10  LK-TRF-NET-AMT       PIC S9(09)V99 COMP-3.
033100*    BELONGS TO BANK2/BANK4 - NOT TOUCHED HERE, SAME AS THE
033200*    USERS/ACCOUNTS-OPENED GROUPS ABOVE.
033300     05  LK-ACTIVE-USERS          PIC 9(07) COMP.
033400     05  LK-ACTIVE-ACCOUNTS       PIC 9(07) COMP.
033500     05  FILLER                   PIC X(20).
033600
033700*    OVERALL FLOW: ZERO THE RUN COUNTERS, LOAD THE ACCOUNT-NUMBER
033800*    TABLE, OPEN ALL FIVE FILES, THEN LOOP ONE TRANSACTION
033900*    REQUEST AT A TIME THROUGH THE PROPER TYPE-SPECIFIC
034000*    PROCESSING PARAGRAPH UNTIL END OF FILE.
034100 PROCEDURE DIVISION USING LK-RUN-TOTALS.
034200
034300*    ZEROES ALL THREE PER-TYPE COUNTER GROUPS, BUILDS THE
034400*    DASHED RUN-DATE DISPLAY STRING USED IN EVERY AUDIT LINE,
034500*    LOADS THE ACCOUNT TABLE, THEN OPENS THE REMAINING FOUR
034600*    FILES BEFORE THE READ LOOP BEGINS.
034700 3000-TRANSACCION-INICIO.
034800*    ALL THREE PER-TYPE COUNTER GROUPS ARE ZEROED HERE, NOT BY
034900*    BANK1 BEFORE THE CALL - THIS PASS OWNS THEM.
035000     MOVE ZERO TO LK-DEP-ATTEMPTED LK-DEP-COMPLETED LK-DEP-FAILED.
035100     MOVE ZERO TO LK-WTH-ATTEMPTED LK-WTH-COMPLETED LK-WTH-FAILED.
035200     MOVE ZERO TO LK-TRF-ATTEMPTED LK-TRF-COMPLETED LK-TRF-FAILED.
035300*    NET AMOUNTS ARE SIGNED TOTALS - DEPOSITS AND TRANSFER
035400*    CREDITS ADD, WITHDRAWALS AND TRANSFER DEBITS SUBTRACT.
035500     MOVE ZERO TO LK-DEP-NET-AMT LK-WTH-NET-AMT LK-TRF-NET-AMT.
035600
035700*    RUN-DATE IS SPLIT VIA THE REDEFINES ABOVE AND RE-STRUNG
035800*    WITH DASHES - THIS SHOP'S STAND-IN FOR A WALL-CLOCK
035900*    TIMESTAMP SINCE NO TIME-OF-DAY IS CARRIED ANYWHERE.
036000     MOVE LK-RUN-DATE TO WK-RUN-DATE-NUM.
036100     STRING WK-RUN-DATE-CCYY DELIMITED BY SIZE
036200            "-"              DELIMITED BY SIZE
036300            WK-RUN-DATE-MM   DELIMITED BY SIZE
036400            "-"              DELIMITED BY SIZE
036500            WK-RUN-DATE-DD   DELIMITED BY SIZE
036600       INTO WK-RUN-DATE-DISPLAY.
036700
036800*    ACCOUNT TABLE MUST BE LOADED BEFORE THE FIRST POSTING
036900*    ATTEMPT - 3500-BUSCAR-CUENTA BELOW HAS NOTHING TO SCAN
037000*    OTHERWISE.
037100     PERFORM 3050-CARGAR-CUENTAS THRU 3050-EXIT.
037200
037300*    ALL FOUR REMAINING FILES ARE CHECKED INDIVIDUALLY - A BAD
037400*    STATUS ON ANY ONE SENDS US STRAIGHT TO THE ABEND PARAGRAPH.
037500     OPEN INPUT TRANSACTION-REQUEST-FILE.
037600     IF WK-FS-TREQ NOT = "00"
037700         DISPLAY "BANK6 - CANNOT OPEN TRANREQ - STATUS "
037800             WK-FS-TREQ
037900         GO TO 9900-ERROR-SISTEMA
038000     END-IF.
038100
038200*    HISTORY, AUDIT AND NOTIFICATION ARE ALL OUTPUT-ONLY - THIS
038300*    PASS NEVER READS ANY OF THE THREE BACK.
038400     OPEN OUTPUT TRANSACTION-HISTORY-FILE.
038500     IF WK-FS-THIST NOT = "00"
038600         DISPLAY "BANK6 - CANNOT OPEN TRANHIST - STATUS "
038700             WK-FS-THIST
038800         GO TO 9900-ERROR-SISTEMA
038900     END-IF.
039000
039100*    AUDIT AND NOTIFICATION OPEN TOGETHER SINCE THE 02/14/94
039200*    SPLIT - BOTH MUST BE CLEAN BEFORE THE READ LOOP STARTS.
039300     OPEN OUTPUT AUDIT-LOG-FILE.
039400     IF WK-FS-AUDIT NOT = "00"
039500         DISPLAY "BANK6 - CANNOT OPEN AUDITLOG - STATUS "
039600             WK-FS-AUDIT
039700         GO TO 9900-ERROR-SISTEMA
039800     END-IF.
039900     OPEN OUTPUT NOTIFICATION-LOG-FILE.
040000     IF WK-FS-NOTIF NOT = "00"
040100         DISPLAY "BANK6 - CANNOT OPEN NOTIFLOG - STATUS "
040200             WK-FS-NOTIF
040300         GO TO 9900-ERROR-SISTEMA
040400     END-IF.
040500
040600*    FALLS THROUGH FROM 3000 INTO THE MAIN READ LOOP ONCE ALL
040700*    FIVE FILES ARE CONFIRMED OPEN AND THE TABLE IS LOADED.
040800*    LOOPS BACK FOR THE NEXT REQUEST REGARDLESS OF HOW THIS ONE
040900*    CAME OUT - DEPOSIT/WITHDRAW/TRANSFER ALL FALL THROUGH HERE.
041000     GO TO 3100-TRANSACCION-LEER-REQ.
041100
041200*    LOADS THE ACCOUNT NUMBER / RELATIVE-SLOT TABLE FROM
041300*    ACCTMAST SO A SOURCE/DEST-ACCOUNT-NUM CAN BE TURNED INTO A
041400*    RELATIVE KEY WITHOUT A TABLE SCAN OF THE MASTER ITSELF.
041500 3050-CARGAR-CUENTAS.
041600*    TABLE HIGH-WATER MARK AND LOAD-SLOT COUNTER BOTH RESET
041700*    EVEN THOUGH THIS PARAGRAPH ONLY EVER RUNS ONCE PER RUN.
041800     MOVE ZERO TO WK-ACCT-COUNT.
041900     MOVE ZERO TO WK-LOAD-SLOT.
042000*    OPENED I-O HERE, NOT INPUT - THE SAME OPEN STAYS ACTIVE
042100*    THROUGH EVERY LATER RANDOM REWRITE, SO IT IS NEVER CLOSED
042200*    AND RE-OPENED BETWEEN THE LOAD PASS AND THE POSTING PASS.
042300     OPEN I-O ACCOUNT-MASTER-FILE.
042400     IF WK-FS-AMAST NOT = "00"
042500         DISPLAY "BANK6 - CANNOT OPEN ACCTMAST - STATUS "
042600             WK-FS-AMAST
042700         GO TO 9900-ERROR-SISTEMA
042800     END-IF.
042900
043000*    ONE RANDOM READ PER RELATIVE SLOT, STARTING AT SLOT 1,
043100*    APPENDING EVERY FOUND RECORD TO THE TABLE UNTIL A READ
043200*    FAILS - THAT FAILURE MARKS THE END OF THE POPULATED FILE.
043300 3051-CARGAR-CUENTAS-BUCLE.
043400*    SLOT NUMBERS ARE WALKED SEQUENTIALLY EVEN THOUGH ACCESS
043500*    MODE IS DYNAMIC - THE LOAD PASS NEVER SKIPS A SLOT.
043600     ADD 1 TO WK-LOAD-SLOT.
043700     MOVE WK-LOAD-SLOT TO WK-ACCT-SLOT.
043800*    AN INVALID KEY HERE JUST MEANS THE LOAD PASS HAS WALKED
043900*    PAST THE LAST WRITTEN SLOT - NOT AN ERROR CONDITION.
044000     READ ACCOUNT-MASTER-FILE
044100         INVALID KEY GO TO 3052-CARGAR-CUENTAS-FIN
044200     END-READ.
044300     ADD 1 TO WK-ACCT-COUNT.
044400     MOVE AMAST-ACCOUNT-NUMBER TO WK-TAB-ACCT-NUM(WK-ACCT-COUNT).
044500     MOVE WK-LOAD-SLOT TO WK-TAB-ACCT-SLOT(WK-ACCT-COUNT).
044600     GO TO 3051-CARGAR-CUENTAS-BUCLE.
044700
044800*    NOTHING FURTHER TO DO - CONTROL FALLS THROUGH TO THE EXIT
044900*    PARAGRAPH RIGHT BELOW.
045000 3052-CARGAR-CUENTAS-FIN.
045100     CONTINUE.
045200
045300 3050-EXIT.
045400     EXIT.
045500
045600*    GENERIC ACCOUNT LOOKUP - SET WK-BUSCAR-NUM BEFORE CALL,
045700*    RESULT RETURNED IN WK-BUSCAR-FOUND/WK-BUSCAR-SLOT.
045800*    GENERIC ACCOUNT-NUMBER-TO-SLOT LOOKUP, SHARED BY ALL THREE
045900*    TRANSACTION TYPES - A LINEAR SCAN OF WK-ACCT-TABLE, SAME
046000*    IDIOM AS THE OWNER LOOKUP IN BANK4.
046100 3500-BUSCAR-CUENTA.
046200*    BOTH RESULT FIELDS ARE RESET BEFORE EVERY CALL SO A PRIOR
046300*    LOOKUP'S RESULT CAN NEVER LEAK INTO THIS ONE.
046400     MOVE "N" TO WK-BUSCAR-FOUND.
046500     MOVE ZERO TO WK-BUSCAR-SLOT.
046600*    EMPTY TABLE MEANS AN EMPTY ACCTMAST - SHOULD NEVER HAPPEN
046700*    IN PRODUCTION BUT CHECKED ANYWAY RATHER THAN LOOPING ZERO
046800*    TIMES AND FALLING THROUGH SILENTLY, SAME HABIT AS BANK4.
046900     IF WK-ACCT-COUNT = 0
047000         GO TO 3500-EXIT
047100     END-IF.
047200     MOVE 1 TO WK-IX.
047300
047400*    COMPARES THE CURRENT LOOKUP'S ACCOUNT NUMBER AGAINST ONE
047500*    TABLE ENTRY - FALLS OUT ON A MATCH OR WHEN THE SUBSCRIPT
047600*    PASSES THE HIGH-WATER MARK.
047700 3501-BUSCAR-SIGUIENTE.
047800     IF WK-IX > WK-ACCT-COUNT
047900         GO TO 3500-EXIT
048000     END-IF.
048100*    ON A MATCH, THE SLOT NUMBER IS COPIED OUT BEFORE THE EXIT -
048200*    THE CALLER NEVER TOUCHES WK-IX ITSELF.
048300     IF WK-TAB-ACCT-NUM(WK-IX) = WK-BUSCAR-NUM
048400         MOVE "Y" TO WK-BUSCAR-FOUND
048500         MOVE WK-TAB-ACCT-SLOT(WK-IX) TO WK-BUSCAR-SLOT
048600         GO TO 3500-EXIT
048700     END-IF.
048800*    NO MATCH ON THIS ENTRY - ADVANCE AND TRY THE NEXT ONE.
048900     ADD 1 TO WK-IX.
049000     GO TO 3501-BUSCAR-SIGUIENTE.
049100
049200 3500-EXIT.
049300     EXIT.
049400
049500*    READS ONE TRANSACTION LINE AND DRIVES IT THROUGH THE PROPER
049600*    TYPE-SPECIFIC PROCESSING PARAGRAPH.  FALLS OUT TO 3900 AT
049700*    END OF FILE.
049800 3100-TRANSACCION-LEER-REQ.
049900*    END OF FILE FALLS STRAIGHT THROUGH TO 3900 - NO FURTHER
050000*    PROCESSING HAPPENS ON THIS READ.
050100     READ TRANSACTION-REQUEST-FILE
050200         AT END GO TO 3900-TRANSACCION-FIN
050300     END-READ.
050400
050500*    A WHOLLY BLANK LINE IS SKIPPED SILENTLY RATHER THAN WRITTEN
050600*    AS A FAILED TRANSACTION - SEE CHANGE LOG 08/02/01.
050700     IF TREQ-RAW-LINE = SPACES
050800         GO TO 3100-TRANSACCION-LEER-REQ
050900     END-IF.
051000
051100*    THREE-WAY BRANCH ON TRANSACTION TYPE - AN UNRECOGNIZED TYPE
051200*    FALLS TO THE ELSE BELOW AND IS WRITTEN AS A FAILED ATTEMPT
051300*    WITHOUT EVER TOUCHING ACCTMAST.
051400*    THREE SEPARATE IFS RATHER THAN AN EVALUATE - MATCHES THE
051500*    SAME STYLE USED FOR THE TYPE CHECK IN 3100 ABOVE.  ONLY ONE
051600*    OF THE THREE CAN EVER BE TRUE FOR A GIVEN RECORD.
051700     IF TREQ-TXN-TYPE = "DEPOSIT "
051800         PERFORM 4000-DEPOSITO-PROCESAR THRU 4000-EXIT
051900     ELSE IF TREQ-TXN-TYPE = "WITHDRAW"
052000         PERFORM 5000-RETIRADA-PROCESAR THRU 5000-EXIT
052100     ELSE IF TREQ-TXN-TYPE = "TRANSFER"
052200         PERFORM 6000-TRANSFERENCIA-PROCESAR THRU 6000-EXIT
052300     ELSE
052400         MOVE SPACES TO WK-TXN-ID
052500         MOVE "FAILED   " TO WK-TXN-STATUS
052600         MOVE "INVALID TRANSACTION TYPE" TO WK-TXN-REASON
052700         PERFORM 8000-ESCRIBIR-HISTORIAL THRU 8000-EXIT
052800         PERFORM 8100-ESCRIBIR-AUDITORIA THRU 8100-EXIT
052900         PERFORM 8200-ESCRIBIR-NOTIFICACION THRU 8200-EXIT
053000     END-IF.
053100
053200     GO TO 3100-TRANSACCION-LEER-REQ.
053300
053400*    DEPOSIT - CREDITS THE DESTINATION ACCOUNT.
053500*    VALIDATES A DEPOSIT REQUEST, CREDITS THE DESTINATION
053600*    ACCOUNT ON SUCCESS, THEN WRITES THE HISTORY/AUDIT/
053700*    NOTIFICATION RECORDS FOR THE ATTEMPT EITHER WAY.
053800 4000-DEPOSITO-PROCESAR.
053900*    ATTEMPTED COUNT IS BUMPED BEFORE ANY VALIDATION - EVERY
054000*    DEPOSIT LINE COUNTS AS AN ATTEMPT REGARDLESS OF OUTCOME.
054100     ADD 1 TO LK-DEP-ATTEMPTED.
054200     PERFORM 4010-GENERAR-TXN-ID THRU 4010-EXIT.
054300
054400*    SOURCE IS BLANKED EXPLICITLY SINCE A DEPOSIT REQUEST LINE
054500*    MAY CARRY LEFTOVER FILLER TEXT IN THAT FIELD.
054600     MOVE SPACES TO TREQ-SOURCE-ACCT-NUM.
054700     MOVE "Y" TO WK-REQUEST-VALID.
054800     MOVE SPACES TO WK-TXN-REASON.
054900
055000*    A BLANK DESTINATION ON A DEPOSIT IS ALWAYS A PARAMETER
055100*    ERROR - THERE IS NO ACCOUNT TO CREDIT.
055200     IF TREQ-DEST-ACCT-NUM = SPACES
055300         MOVE "N" TO WK-REQUEST-VALID
055400         MOVE "INVALID PARAMETERS" TO WK-TXN-REASON
055500         GO TO 4090-DEPOSITO-RESULTADO
055600     END-IF.
055700
055800*    ZERO OR NEGATIVE AMOUNTS ARE REJECTED BEFORE THE ACCOUNT
055900*    LOOKUP EVEN RUNS - NO POINT READING A RECORD WE WON'T POST
056000*    AGAINST.
056100     IF TREQ-TXN-AMOUNT NOT > 0
056200         MOVE "N" TO WK-REQUEST-VALID
056300         MOVE "INVALID PARAMETERS" TO WK-TXN-REASON
056400         GO TO 4090-DEPOSITO-RESULTADO
056500     END-IF.
056600
056700*    DESTINATION LOOKUP - A MISS HERE MEANS THE REQUEST NAMES
056800*    AN ACCOUNT NUMBER THAT DOES NOT EXIST IN ACCTMAST AT ALL.
056900*    SECOND LOOKUP, FOR THE DESTINATION - WK-BUSCAR-NUM AND
057000*    WK-BUSCAR-FOUND/SLOT ARE REUSED SINCE THE SOURCE RESULT WAS
057100*    ALREADY COPIED OUT ABOVE.
057200     MOVE TREQ-DEST-ACCT-NUM TO WK-BUSCAR-NUM.
057300     PERFORM 3500-BUSCAR-CUENTA THRU 3500-EXIT.
057400     IF NOT WK-BUSCAR-IS-FOUND
057500         MOVE "N" TO WK-REQUEST-VALID
057600         MOVE "ACCOUNT NOT FOUND" TO WK-TXN-REASON
057700         GO TO 4090-DEPOSITO-RESULTADO
057800     END-IF.
057900
058000*    SLOT IS COPIED INTO BOTH WK-DST-SLOT (FOR THE POST BELOW)
058100*    AND WK-ACCT-SLOT (FOR THE RANDOM READ THAT FOLLOWS).
058200     MOVE WK-BUSCAR-SLOT TO WK-DST-SLOT WK-ACCT-SLOT.
058300     READ ACCOUNT-MASTER-FILE
058400         INVALID KEY GO TO 9900-ERROR-SISTEMA
058500     END-READ.
058600*    AN INACTIVE DESTINATION NEVER RECEIVES A DEPOSIT - SAME
058700*    RULE BANK4 ENFORCES AT ACCOUNT-OPEN TIME, CHECKED AGAIN
058800*    HERE SINCE AN ACCOUNT CAN BE CLOSED AFTER IT IS OPENED.
058900     IF NOT AMAST-IS-ACTIVE
059000         MOVE "N" TO WK-REQUEST-VALID
059100         MOVE "ACCOUNT INACTIVE" TO WK-TXN-REASON
059200         GO TO 4090-DEPOSITO-RESULTADO
059300     END-IF.
059400
059500*    POST-SLOT AND POST-AMOUNT ARE LOADED JUST BEFORE THE SHARED
059600*    CREDIT UTILITY RUNS - 7000 TRUSTS BOTH WERE ALREADY
059700*    VALIDATED BY THE CALLER.
059800*    CREDIT SIDE OF THE TRANSFER, RUN ONLY AFTER THE DEBIT
059900*    ABOVE HAS SUCCEEDED.
060000     MOVE WK-DST-SLOT TO WK-POST-SLOT.
060100     MOVE TREQ-TXN-AMOUNT TO WK-POST-AMOUNT.
060200     PERFORM 7000-CREDITAR-CUENTA THRU 7000-EXIT.
060300     MOVE "Deposit completed successfully" TO WK-TXN-REASON.
060400     ADD 1 TO LK-DEP-COMPLETED.
060500     ADD TREQ-TXN-AMOUNT TO LK-DEP-NET-AMT.
060600
060700*    COMMON LANDING SPOT FOR BOTH A SUCCESSFUL POST AND EVERY
060800*    REJECT PATH ABOVE - SETS THE STATUS TEXT, THEN WRITES THE
060900*    THREE OUTPUT RECORDS FOR THIS ATTEMPT.
061000 4090-DEPOSITO-RESULTADO.
061100     IF WK-IS-INVALID
061200         ADD 1 TO LK-DEP-FAILED
061300         MOVE "FAILED   " TO WK-TXN-STATUS
061400     ELSE
061500         MOVE "COMPLETED" TO WK-TXN-STATUS
061600     END-IF.
061700     PERFORM 8000-ESCRIBIR-HISTORIAL THRU 8000-EXIT.
061800     PERFORM 8100-ESCRIBIR-AUDITORIA THRU 8100-EXIT.
061900     PERFORM 8200-ESCRIBIR-NOTIFICACION THRU 8200-EXIT.
062000
062100 4000-EXIT.
062200     EXIT.
062300
062400*    BUILDS A DEP-NNNNNNN TRANSACTION ID FROM THE RUNNING
062500*    DEPOSIT-SEQUENCE COUNTER - CALLED BEFORE ANY VALIDATION SO
062600*    EVEN A REJECTED DEPOSIT GETS AN ID FOR THE HISTORY RECORD.
062700 4010-GENERAR-TXN-ID.
062800     ADD 1 TO WK-DEP-SEQ.
062900     MOVE SPACES TO WK-TXN-ID.
063000     STRING "DEP-" DELIMITED BY SIZE
063100            WK-DEP-SEQ DELIMITED BY SIZE
063200       INTO WK-TXN-ID.
063300
063400 4010-EXIT.
063500     EXIT.
063600
063700*    WITHDRAWAL - DEBITS THE SOURCE ACCOUNT.
063800*    VALIDATES A WITHDRAWAL REQUEST, DEBITS THE SOURCE ACCOUNT
063900*    ON SUCCESS, THEN WRITES THE SAME THREE OUTPUT RECORDS AS
064000*    THE DEPOSIT PARAGRAPH ABOVE.
064100 5000-RETIRADA-PROCESAR.
064200     ADD 1 TO LK-WTH-ATTEMPTED.
064300     PERFORM 5010-GENERAR-TXN-ID THRU 5010-EXIT.
064400
064500*    DEST IS BLANKED EXPLICITLY, MIRRORING THE SOURCE BLANK IN
064600*    4000-DEPOSITO-PROCESAR ABOVE.
064700     MOVE SPACES TO TREQ-DEST-ACCT-NUM.
064800     MOVE "Y" TO WK-REQUEST-VALID.
064900     MOVE SPACES TO WK-TXN-REASON.
065000
065100*    A BLANK SOURCE ON A WITHDRAWAL IS ALWAYS A PARAMETER
065200*    ERROR - THERE IS NO ACCOUNT TO DEBIT.
065300     IF TREQ-SOURCE-ACCT-NUM = SPACES
065400         MOVE "N" TO WK-REQUEST-VALID
065500         MOVE "INVALID PARAMETERS" TO WK-TXN-REASON
065600         GO TO 5090-RETIRADA-RESULTADO
065700     END-IF.
065800
065900     IF TREQ-TXN-AMOUNT NOT > 0
066000         MOVE "N" TO WK-REQUEST-VALID
066100         MOVE "INVALID PARAMETERS" TO WK-TXN-REASON
066200         GO TO 5090-RETIRADA-RESULTADO
066300     END-IF.
066400
066500*    SOURCE LOOKUP - SAME GENERIC 3500 UTILITY THE DEPOSIT
066600*    PARAGRAPH USES FOR ITS DESTINATION LOOKUP ABOVE.
066700*    SOURCE AND DESTINATION ARE EACH LOOKED UP SEPARATELY -
066800*    A TRANSFER NEEDS BOTH SLOTS BEFORE EITHER SIDE IS READ.
066900     MOVE TREQ-SOURCE-ACCT-NUM TO WK-BUSCAR-NUM.
067000     PERFORM 3500-BUSCAR-CUENTA THRU 3500-EXIT.
067100     IF NOT WK-BUSCAR-IS-FOUND
067200         MOVE "N" TO WK-REQUEST-VALID
067300         MOVE "ACCOUNT NOT FOUND" TO WK-TXN-REASON
067400         GO TO 5090-RETIRADA-RESULTADO
067500     END-IF.
067600
067700*    SLOT COPIED INTO WK-SRC-SLOT (FOR THE DEBIT BELOW) AND
067800*    WK-ACCT-SLOT (FOR THE READ THAT FOLLOWS).
067900     MOVE WK-BUSCAR-SLOT TO WK-SRC-SLOT WK-ACCT-SLOT.
068000     READ ACCOUNT-MASTER-FILE
068100         INVALID KEY GO TO 9900-ERROR-SISTEMA
068200     END-READ.
068300     IF NOT AMAST-IS-ACTIVE
068400         MOVE "N" TO WK-REQUEST-VALID
068500         MOVE "ACCOUNT INACTIVE" TO WK-TXN-REASON
068600         GO TO 5090-RETIRADA-RESULTADO
068700     END-IF.
068800
068900*    FUNDS CHECK RUNS ONLY AFTER THE ACCOUNT IS CONFIRMED FOUND
069000*    AND ACTIVE - PER THE 04/18/89 CHANGE LOG ENTRY, THIS USED
069100*    TO BE LEFT TO THE DEBIT ROUTINE TO DISCOVER.
069200     IF AMAST-BALANCE < TREQ-TXN-AMOUNT
069300         MOVE "N" TO WK-REQUEST-VALID
069400         MOVE "INSUFFICIENT FUNDS" TO WK-TXN-REASON
069500         GO TO 5090-RETIRADA-RESULTADO
069600     END-IF.
069700
069800*    POST-SLOT AND POST-AMOUNT LOADED FOR THE SHARED DEBIT
069900*    UTILITY, SAME PATTERN AS THE CREDIT CALL ABOVE.
070000*    DEBIT RUNS BEFORE CREDIT - IF THE DEBIT WERE TO FAIL
070100*    PARTWAY THROUGH, THE DESTINATION MUST NEVER HAVE ALREADY
070200*    BEEN CREDITED.
070300     MOVE WK-SRC-SLOT TO WK-POST-SLOT.
070400     MOVE TREQ-TXN-AMOUNT TO WK-POST-AMOUNT.
070500     PERFORM 7100-DEBITAR-CUENTA THRU 7100-EXIT.
070600     MOVE "Withdrawal completed successfully" TO WK-TXN-REASON.
070700     ADD 1 TO LK-WTH-COMPLETED.
070800     SUBTRACT TREQ-TXN-AMOUNT FROM LK-WTH-NET-AMT.
070900
071000*    MIRRORS 4090-DEPOSITO-RESULTADO ABOVE FOR THE WITHDRAWAL
071100*    SIDE.
071200 5090-RETIRADA-RESULTADO.
071300     IF WK-IS-INVALID
071400         ADD 1 TO LK-WTH-FAILED
071500         MOVE "FAILED   " TO WK-TXN-STATUS
071600     ELSE
071700         MOVE "COMPLETED" TO WK-TXN-STATUS
071800     END-IF.
071900     PERFORM 8000-ESCRIBIR-HISTORIAL THRU 8000-EXIT.
072000     PERFORM 8100-ESCRIBIR-AUDITORIA THRU 8100-EXIT.
072100     PERFORM 8200-ESCRIBIR-NOTIFICACION THRU 8200-EXIT.
072200
072300 5000-EXIT.
072400     EXIT.
072500
072600*    BUILDS A WTH-NNNNNNN ID FROM THE RUNNING WITHDRAWAL-
072700*    SEQUENCE COUNTER.
072800 5010-GENERAR-TXN-ID.
072900     ADD 1 TO WK-WTH-SEQ.
073000     MOVE SPACES TO WK-TXN-ID.
073100     STRING "WTH-" DELIMITED BY SIZE
073200            WK-WTH-SEQ DELIMITED BY SIZE
073300       INTO WK-TXN-ID.
073400
073500 5010-EXIT.
073600     EXIT.
073700
073800*    TRANSFER - DEBITS SOURCE, THEN CREDITS DESTINATION.
073900*    VALIDATES A TRANSFER REQUEST, DEBITS THE SOURCE AND CREDITS
074000*    THE DESTINATION ON SUCCESS, THEN WRITES THE SAME THREE
074100*    OUTPUT RECORDS AS DEPOSIT AND WITHDRAWAL ABOVE.
074200 6000-TRANSFERENCIA-PROCESAR.
074300     ADD 1 TO LK-TRF-ATTEMPTED.
074400     PERFORM 6010-GENERAR-TXN-ID THRU 6010-EXIT.
074500
074600     MOVE "Y" TO WK-REQUEST-VALID.
074700     MOVE SPACES TO WK-TXN-REASON.
074800
074900*    BOTH ENDS MUST BE NAMED - A TRANSFER WITH EITHER ACCOUNT
075000*    BLANK IS A PARAMETER ERROR, SAME AS THE OTHER TWO TYPES.
075100     IF TREQ-SOURCE-ACCT-NUM = SPACES OR
075200        TREQ-DEST-ACCT-NUM = SPACES
075300         MOVE "N" TO WK-REQUEST-VALID
075400         MOVE "INVALID PARAMETERS" TO WK-TXN-REASON
075500         GO TO 6090-TRANSFERENCIA-RESULTADO
075600     END-IF.
075700
075800     IF TREQ-TXN-AMOUNT NOT > 0
075900         MOVE "N" TO WK-REQUEST-VALID
076000         MOVE "INVALID PARAMETERS" TO WK-TXN-REASON
076100         GO TO 6090-TRANSFERENCIA-RESULTADO
076200     END-IF.
076300
076400     MOVE TREQ-SOURCE-ACCT-NUM TO WK-BUSCAR-NUM.
076500     PERFORM 3500-BUSCAR-CUENTA THRU 3500-EXIT.
076600     IF NOT WK-BUSCAR-IS-FOUND
076700         MOVE "N" TO WK-REQUEST-VALID
076800         MOVE "ACCOUNT NOT FOUND" TO WK-TXN-REASON
076900         GO TO 6090-TRANSFERENCIA-RESULTADO
077000     END-IF.
077100     MOVE WK-BUSCAR-SLOT TO WK-SRC-SLOT.
077200
077300     MOVE TREQ-DEST-ACCT-NUM TO WK-BUSCAR-NUM.
077400     PERFORM 3500-BUSCAR-CUENTA THRU 3500-EXIT.
077500     IF NOT WK-BUSCAR-IS-FOUND
077600         MOVE "N" TO WK-REQUEST-VALID
077700         MOVE "ACCOUNT NOT FOUND" TO WK-TXN-REASON
077800         GO TO 6090-TRANSFERENCIA-RESULTADO
077900     END-IF.
078000     MOVE WK-BUSCAR-SLOT TO WK-DST-SLOT.
078100
078200*    SOURCE IS READ AND ACTIVE-CHECKED FIRST - PER THE 07/02/90
078300*    CHANGE, FUNDS AND ACTIVE STATUS ARE BOTH CONFIRMED BEFORE
078400*    THE SAME-ACCOUNT CHECK FURTHER DOWN.
078500     MOVE WK-SRC-SLOT TO WK-ACCT-SLOT.
078600     READ ACCOUNT-MASTER-FILE
078700         INVALID KEY GO TO 9900-ERROR-SISTEMA
078800     END-READ.
078900     IF NOT AMAST-IS-ACTIVE
079000         MOVE "N" TO WK-REQUEST-VALID
079100         MOVE "ACCOUNT INACTIVE" TO WK-TXN-REASON
079200         GO TO 6090-TRANSFERENCIA-RESULTADO
079300     END-IF.
079400*    BALANCE IS SAVED OFF BEFORE THE DESTINATION READ OVERWRITES
079500*    AMAST-RECORD BELOW - THE FUNDS CHECK NEEDS THIS VALUE AFTER
079600*    BOTH RECORDS HAVE BEEN READ.
079700     MOVE AMAST-BALANCE TO WK-SRC-BALANCE.
079800
079900*    DESTINATION IS READ SECOND, ONLY TO CONFIRM IT IS ACTIVE -
080000*    ITS BALANCE IS NOT NEEDED UNTIL THE CREDIT POST BELOW.
080100     MOVE WK-DST-SLOT TO WK-ACCT-SLOT.
080200     READ ACCOUNT-MASTER-FILE
080300         INVALID KEY GO TO 9900-ERROR-SISTEMA
080400     END-READ.
080500     IF NOT AMAST-IS-ACTIVE
080600         MOVE "N" TO WK-REQUEST-VALID
080700         MOVE "ACCOUNT INACTIVE" TO WK-TXN-REASON
080800         GO TO 6090-TRANSFERENCIA-RESULTADO
080900     END-IF.
081000
081100*    FUNDS CHECK AGAINST THE SAVED SOURCE BALANCE, NOT AGAINST
081200*    AMAST-BALANCE - THAT FIELD NOW HOLDS THE DESTINATION'S
081300*    BALANCE FROM THE SECOND READ ABOVE.
081400     IF WK-SRC-BALANCE < TREQ-TXN-AMOUNT
081500         MOVE "N" TO WK-REQUEST-VALID
081600         MOVE "INSUFFICIENT FUNDS" TO WK-TXN-REASON
081700         GO TO 6090-TRANSFERENCIA-RESULTADO
081800     END-IF.
081900
082000*    SAME-ACCOUNT CHECK RUNS LAST, AFTER FUNDS - PER THE
082100*    07/02/90 CHANGE LOG ENTRY AND THE AUDIT DEPT REQUEST BEHIND
082200*    IT.
082300     IF TREQ-SOURCE-ACCT-NUM = TREQ-DEST-ACCT-NUM
082400         MOVE "N" TO WK-REQUEST-VALID
082500         MOVE "SAME ACCOUNT" TO WK-TXN-REASON
082600         GO TO 6090-TRANSFERENCIA-RESULTADO
082700     END-IF.
082800
082900     MOVE WK-SRC-SLOT TO WK-POST-SLOT.
083000     MOVE TREQ-TXN-AMOUNT TO WK-POST-AMOUNT.
083100     PERFORM 7100-DEBITAR-CUENTA THRU 7100-EXIT.
083200
083300     MOVE WK-DST-SLOT TO WK-POST-SLOT.
083400     MOVE TREQ-TXN-AMOUNT TO WK-POST-AMOUNT.
083500     PERFORM 7000-CREDITAR-CUENTA THRU 7000-EXIT.
083600
083700*    BUILDS THE HUMAN-READABLE TRANSFER REASON TEXT - THE ONLY
083800*    ONE OF THE THREE TYPES WHOSE REASON NAMES BOTH ACCOUNTS.
083900     MOVE TREQ-SOURCE-ACCT-NUM TO WK-FROM-DISPLAY.
084000     MOVE TREQ-DEST-ACCT-NUM TO WK-TO-DISPLAY.
084100     STRING "Transfer from " DELIMITED BY SIZE
084200            WK-FROM-DISPLAY  DELIMITED BY SIZE
084300            " to "           DELIMITED BY SIZE
084400            WK-TO-DISPLAY    DELIMITED BY SIZE
084500       INTO WK-TXN-REASON.
084600     ADD 1 TO LK-TRF-COMPLETED.
084700     ADD TREQ-TXN-AMOUNT TO LK-TRF-NET-AMT.
084800
084900*    MIRRORS 4090/5090 ABOVE FOR THE TRANSFER SIDE.
085000 6090-TRANSFERENCIA-RESULTADO.
085100     IF WK-IS-INVALID
085200         ADD 1 TO LK-TRF-FAILED
085300         MOVE "FAILED   " TO WK-TXN-STATUS
085400     ELSE
085500         MOVE "COMPLETED" TO WK-TXN-STATUS
085600     END-IF.
085700     PERFORM 8000-ESCRIBIR-HISTORIAL THRU 8000-EXIT.
085800     PERFORM 8100-ESCRIBIR-AUDITORIA THRU 8100-EXIT.
085900     PERFORM 8200-ESCRIBIR-NOTIFICACION THRU 8200-EXIT.
086000
086100 6000-EXIT.
086200     EXIT.
086300
086400*    BUILDS A TRF-NNNNNNN ID FROM THE RUNNING TRANSFER-SEQUENCE
086500*    COUNTER.
086600 6010-GENERAR-TXN-ID.
086700     ADD 1 TO WK-TRF-SEQ.
086800     MOVE SPACES TO WK-TXN-ID.
086900     STRING "TRF-" DELIMITED BY SIZE
087000            WK-TRF-SEQ DELIMITED BY SIZE
087100       INTO WK-TXN-ID.
087200
087300 6010-EXIT.
087400     EXIT.
087500
087600*    SHARED POSTING UTILITY - CREDITS WK-POST-SLOT BY
087700*    WK-POST-AMOUNT.  CALLER HAS ALREADY VALIDATED THE AMOUNT
087800*    AND THE ACCOUNT'S ACTIVE STATUS.
087900 7000-CREDITAR-CUENTA.
088000     MOVE WK-POST-SLOT TO WK-ACCT-SLOT.
088100     READ ACCOUNT-MASTER-FILE
088200         INVALID KEY GO TO 9900-ERROR-SISTEMA
088300     END-READ.
088400*    POSTED VIA COMPUTE ROUNDED, NOT A PLAIN ADD - AUDIT DEPT
088500*    WANTS ANY INTERMEDIATE ROUNDING ON THE BALANCE CAUGHT
088600*    DEFENSIVELY HERE, EVEN THOUGH A COMP-3 V99 BALANCE
088700*    LEAVES NO ROOM FOR A FRACTIONAL CENT TODAY - CFT 07/11/97.
088800     COMPUTE AMAST-BALANCE ROUNDED =
088900         AMAST-BALANCE + WK-POST-AMOUNT.
089000     REWRITE AMAST-RECORD
089100         INVALID KEY GO TO 9900-ERROR-SISTEMA
089200     END-REWRITE.
089300
089400 7000-EXIT.
089500     EXIT.
089600
089700*    SHARED POSTING UTILITY - DEBITS WK-POST-SLOT BY
089800*    WK-POST-AMOUNT.  CALLER HAS ALREADY VALIDATED SUFFICIENT
089900*    FUNDS AND THE ACCOUNT'S ACTIVE STATUS.
090000 7100-DEBITAR-CUENTA.
090100     MOVE WK-POST-SLOT TO WK-ACCT-SLOT.
090200     READ ACCOUNT-MASTER-FILE
090300         INVALID KEY GO TO 9900-ERROR-SISTEMA
090400     END-READ.
090500*    SAME DEFENSIVE COMPUTE ROUNDED AS THE CREDIT SIDE ABOVE,
090600*    PER THE SAME AUDIT DEPT REQUEST - CFT 07/11/97.
090700     COMPUTE AMAST-BALANCE ROUNDED =
090800         AMAST-BALANCE - WK-POST-AMOUNT.
090900     REWRITE AMAST-RECORD
091000         INVALID KEY GO TO 9900-ERROR-SISTEMA
091100     END-REWRITE.
091200
091300 7100-EXIT.
091400     EXIT.
091500
091600*    WRITES ONE PERMANENT HISTORY RECORD FOR THE CURRENT
091700*    ATTEMPT - CALLED BY EVERY RESULT PARAGRAPH (4090/5090/6090)
091800*    AND BY THE UNRECOGNIZED-TYPE ELSE IN 3100 ABOVE.
091900 8000-ESCRIBIR-HISTORIAL.
092000*    CLEAR-THE-CARD HABIT FROM THE LEDGER CONVERSION, SAME AS
092100*    THE MASTER-RECORD REDEFINES IN BANK2/BANK4.
092200     MOVE SPACES TO THIST-RECORD-ALT.
092300     MOVE WK-TXN-ID            TO THIST-TRANSACTION-ID.
092400     MOVE TREQ-TXN-TYPE        TO THIST-TXN-TYPE.
092500     MOVE TREQ-SOURCE-ACCT-NUM TO THIST-SOURCE-ACCT-NUM.
092600     MOVE TREQ-DEST-ACCT-NUM   TO THIST-DEST-ACCT-NUM.
092700     MOVE TREQ-TXN-AMOUNT      TO THIST-TXN-AMOUNT.
092800     MOVE WK-TXN-STATUS        TO THIST-TXN-STATUS.
092900     MOVE WK-TXN-REASON        TO THIST-TXN-REASON.
093000*    NO FILE-STATUS CHECK ON THIS WRITE - A FAILED HISTORY WRITE
093100*    THIS LATE IN THE PASS IS TREATED AS UNRECOVERABLE BY THE
093200*    NEXT OPERATION THAT TOUCHES THE SAME FILE, NOT HERE.
093300     WRITE THIST-RECORD.
093400
093500 8000-EXIT.
093600     EXIT.
093700
093800*    BUILDS AND WRITES ONE AUDIT-LOG LINE FOR THE CURRENT
093900*    ATTEMPT - A DIFFERENT STRING LAYOUT FOR SUCCESS VERSUS
094000*    FAILURE, BUT BOTH CARRY TYPE, FROM, TO, AMOUNT AND ID.
094100 8100-ESCRIBIR-AUDITORIA.
094200*    ZERO-SUPPRESSED EDIT PICTURE APPLIED ONCE HERE, REUSED BY
094300*    THE NOTIFICATION PARAGRAPH BELOW WITHOUT RE-EDITING.
094400     MOVE TREQ-TXN-AMOUNT TO WK-AMT-EDIT.
094500*    N/A IS SUBSTITUTED FOR WHICHEVER SIDE THE TRANSACTION TYPE
094600*    LEAVES BLANK - A DEPOSIT HAS NO FROM, A WITHDRAWAL HAS NO
094700*    TO.
094800     MOVE SPACES TO WK-FROM-DISPLAY WK-TO-DISPLAY.
094900     IF TREQ-SOURCE-ACCT-NUM = SPACES
095000         MOVE "N/A" TO WK-FROM-DISPLAY
095100     ELSE
095200         MOVE TREQ-SOURCE-ACCT-NUM TO WK-FROM-DISPLAY
095300     END-IF.
095400     IF TREQ-DEST-ACCT-NUM = SPACES
095500         MOVE "N/A" TO WK-TO-DISPLAY
095600     ELSE
095700         MOVE TREQ-DEST-ACCT-NUM TO WK-TO-DISPLAY
095800     END-IF.
095900
096000*    SUCCESS AND FAILURE GET DIFFERENT TAGS AND A DIFFERENT LAST
096100*    FIELD - REASON TEXT ON A FAILURE, NOTHING EXTRA ON A
096200*    SUCCESS SINCE THE STATUS TAG ALREADY SAYS SO.
096300     MOVE SPACES TO WK-LINE-OUT.
096400     IF WK-TXN-STATUS = "COMPLETED"
096500         STRING "[SUCCESS] " DELIMITED BY SIZE
096600                WK-RUN-DATE-DISPLAY DELIMITED BY SIZE
096700                " | Type: " DELIMITED BY SIZE
096800                TREQ-TXN-TYPE DELIMITED BY SIZE
096900                " | From: " DELIMITED BY SIZE
097000                WK-FROM-DISPLAY DELIMITED BY SIZE
097100                " | To: " DELIMITED BY SIZE
097200                WK-TO-DISPLAY DELIMITED BY SIZE
097300                " | Amount: " DELIMITED BY SIZE
097400                WK-AMT-EDIT DELIMITED BY SIZE
097500                " | ID: " DELIMITED BY SIZE
097600                WK-TXN-ID DELIMITED BY SIZE
097700           INTO WK-LINE-OUT
097800     ELSE
097900         STRING "[FAILED] " DELIMITED BY SIZE
098000                WK-RUN-DATE-DISPLAY DELIMITED BY SIZE
098100                " | Type: " DELIMITED BY SIZE
098200                TREQ-TXN-TYPE DELIMITED BY SIZE
098300                " | From: " DELIMITED BY SIZE
098400                WK-FROM-DISPLAY DELIMITED BY SIZE
098500                " | To: " DELIMITED BY SIZE
098600                WK-TO-DISPLAY DELIMITED BY SIZE
098700                " | Amount: " DELIMITED BY SIZE
098800                WK-AMT-EDIT DELIMITED BY SIZE
098900                " | Reason: " DELIMITED BY SIZE
099000                WK-TXN-REASON DELIMITED BY SIZE
099100           INTO WK-LINE-OUT
099200     END-IF.
099300*    BUILT LINE IS MOVED ONTO THE FD RECORD ONLY NOW, AFTER
099400*    WHICHEVER STRING ABOVE RAN.
099500     MOVE WK-LINE-OUT TO AUDIT-LINE.
099600     WRITE AUDIT-LINE.
099700
099800 8100-EXIT.
099900     EXIT.
100000
100100*    WRITES THE CUSTOMER-FACING NOTIFICATION LINE - PLAIN
100200*    ENGLISH, NOT THE STRUCTURED AUDIT FORMAT ABOVE - PLUS A
100300*    SEPARATE ALERT LINE ON A LARGE SUCCESSFUL TRANSACTION.
100400 8200-ESCRIBIR-NOTIFICACION.
100500     MOVE SPACES TO WK-LINE-OUT.
100600*    A FAILED ATTEMPT GETS ONE PLAIN REJECTION LINE AND NOTHING
100700*    ELSE - THE ALERT CHECK BELOW NEVER RUNS ON A FAILURE.
100800     IF WK-TXN-STATUS NOT = "COMPLETED"
100900         STRING "Transaction " DELIMITED BY SIZE
101000                WK-TXN-ID DELIMITED BY SIZE
101100                " could not be completed - " DELIMITED BY SIZE
101200                WK-TXN-REASON DELIMITED BY SIZE
101300           INTO WK-LINE-OUT
101400         MOVE WK-LINE-OUT TO NOTIF-LINE
101500         WRITE NOTIF-LINE
101600         GO TO 8200-EXIT
101700     END-IF.
101800
101900     IF TREQ-TXN-TYPE = "DEPOSIT "
102000         STRING "Deposit of " DELIMITED BY SIZE
102100                WK-AMT-EDIT DELIMITED BY SIZE
102200                " posted to account " DELIMITED BY SIZE
102300                WK-TO-DISPLAY DELIMITED BY SIZE
102400           INTO WK-LINE-OUT
102500     END-IF.
102600     IF TREQ-TXN-TYPE = "WITHDRAW"
102700         STRING "Withdrawal of " DELIMITED BY SIZE
102800                WK-AMT-EDIT DELIMITED BY SIZE
102900                " posted to account " DELIMITED BY SIZE
103000                WK-FROM-DISPLAY DELIMITED BY SIZE
103100           INTO WK-LINE-OUT
103200     END-IF.
103300     IF TREQ-TXN-TYPE = "TRANSFER"
103400         STRING "Transfer of " DELIMITED BY SIZE
103500                WK-AMT-EDIT DELIMITED BY SIZE
103600                " posted from " DELIMITED BY SIZE
103700                WK-FROM-DISPLAY DELIMITED BY SIZE
103800                " to " DELIMITED BY SIZE
103900                WK-TO-DISPLAY DELIMITED BY SIZE
104000           INTO WK-LINE-OUT
104100     END-IF.
104200     MOVE WK-LINE-OUT TO NOTIF-LINE.
104300     WRITE NOTIF-LINE.
104400
104500*    ALERT LINE IS APPENDED, NOT SUBSTITUTED - A LARGE SUCCESSFUL
104600*    TRANSACTION GETS BOTH THE NORMAL CONFIRMATION LINE ABOVE AND
104700*    THIS SECOND LINE, PER THE 10/02/96 CHANGE LOG ENTRY.
104800     IF TREQ-TXN-AMOUNT NOT < WK-ALERT-THRESHOLD
104900         MOVE SPACES TO WK-LINE-OUT
105000         STRING "ALERT - LARGE TRANSACTION - ID: " DELIMITED
105100                BY SIZE
105200                WK-TXN-ID DELIMITED BY SIZE
105300                " AMOUNT: " DELIMITED BY SIZE
105400                WK-AMT-EDIT DELIMITED BY SIZE
105500           INTO WK-LINE-OUT
105600         MOVE WK-LINE-OUT TO NOTIF-LINE
105700         WRITE NOTIF-LINE
105800     END-IF.
105900
106000 8200-EXIT.
106100     EXIT.
106200
106300*    END-OF-FILE LANDING SPOT - CLOSES ALL FIVE FILES AND
106400*    RETURNS NORMALLY.  NONE OF THE FIVE CLOSE STATUSES ARE
106500*    CHECKED - NOTHING LEFT TO DO ABOUT A BAD CLOSE THIS LATE.
106600 3900-TRANSACCION-FIN.
106700     CLOSE TRANSACTION-REQUEST-FILE.
106800     CLOSE ACCOUNT-MASTER-FILE.
106900     CLOSE TRANSACTION-HISTORY-FILE.
107000     CLOSE AUDIT-LOG-FILE.
107100     CLOSE NOTIFICATION-LOG-FILE.
107200     GOBACK.
107300
107400*    COMMON ABEND LANDING SPOT - THE OFFENDING FILE STATUS WAS
107500*    ALREADY DISPLAYED BY THE CALLER BEFORE THE GO TO LANDED
107600*    HERE.  UNLIKE BANK2/BANK4, THIS PARAGRAPH DOES NOT
107700*    RECOMPUTE ANY RUN TOTAL BEFORE THE GOBACK - A MID-POSTING
107800*    ABEND LEAVES THE COUNTERS AS THEY STOOD AT THAT MOMENT.
107900 9900-ERROR-SISTEMA.
108000     DISPLAY "BANK6 - ABENDING - SEE FILE STATUS ABOVE".
108100     GOBACK.
108200
108300*    NOTES FOR THE NEXT PROGRAMMER.
108400*
108500*    WHY THIS PASS OPENS ACCTMAST ONCE, I-O, FOR THE WHOLE RUN -
108600*    EVERY PRIOR PASS IN THIS SUITE OPENS ITS MASTER FILES,
108700*    FINISHES ITS WORK AND CLOSES THEM.  THIS ONE LOADS THE
108800*    ACCOUNT-NUMBER TABLE SEQUENTIALLY, THEN KEEPS THE SAME OPEN
108900*    ACTIVE SO THE POSTING PARAGRAPHS CAN RANDOM-READ AND
109000*    REWRITE BY RELATIVE SLOT WITHOUT A SECOND OPEN/CLOSE PAIR -
109100*    DYNAMIC ACCESS MODE WAS CHOSEN FOR EXACTLY THIS REASON.
109200*
109300*    WHY THE ACCOUNT-NUMBER TABLE IS SIZED AT 5000 ENTRIES, NOT
109400*    2000 LIKE THE CUSTOMER TABLES IN BANK2/BANK4 - ONE CUSTOMER
109500*    CAN OPEN MORE THAN ONE ACCOUNT, SO ACCTMAST HAS ALWAYS RUN
109600*    LARGER THAN USRMAST.  5000 WAS THE HIGHEST ROUND NUMBER THAT
109700*    STILL FIT COMFORTABLY IN THE REGION SIZE THIS STEP'S JCL WAS
109800*    GIVEN BACK IN 1989, AND NOBODY HAS HAD TO RAISE IT SINCE.
109900*
110000*    WHY A TRANSFER DEBITS THE SOURCE BEFORE IT CREDITS THE
110100*    DESTINATION - IF THE RUN WERE TO ABEND BETWEEN THE TWO
110200*    POSTS, THE WORST CASE IS MONEY MISSING FROM THE SOURCE WITH
110300*    NO MATCHING CREDIT YET, WHICH A RECONCILIATION RUN CAN SPOT
110400*    AND CORRECT.  CREDITING FIRST WOULD RISK THE DESTINATION
110500*    GAINING FUNDS THAT WERE NEVER ACTUALLY TAKEN FROM ANYWHERE -
110600*    A WORSE FAILURE MODE THAN A SHORT SOURCE BALANCE.
110700*
110800*    WHY NEITHER 7000-CREDITAR-CUENTA NOR 7100-DEBITAR-CUENTA
110900*    RE-CHECKS THE ACCOUNT'S ACTIVE FLAG OR THE AVAILABLE FUNDS -
111000*    BOTH CHECKS ALREADY HAPPENED IN THE CALLING PARAGRAPH BEFORE
111100*    EITHER UTILITY IS PERFORMED.  DUPLICATING THE CHECK HERE
111200*    WOULD ONLY COST A SECOND READ OF A RECORD THE CALLER HAS
111300*    ALREADY READ ONCE.
111400*
111500*    WHY THE LARGE-TRANSACTION ALERT ONLY FIRES ON A SUCCESSFUL
111600*    ATTEMPT - A FAILED DEPOSIT OR WITHDRAWAL NEVER MOVED ANY
111700*    MONEY, SO THERE IS NOTHING FOR AUDIT DEPT TO BE ALERTED
111800*    ABOUT.  THE 10/02/96 CHANGE LOG ENTRY MADE THIS EXPLICIT
111900*    AFTER A FAILED LARGE WITHDRAWAL TRIPPED A FALSE ALARM IN
112000*    AN EARLIER DRAFT OF THIS PARAGRAPH.
112100*
112200*    WHY AUDIT AND NOTIFICATION ARE TWO FILES AND NOT ONE - THE
112300*    02/14/94 CHANGE LOG ENTRY SPLIT THEM APART BECAUSE AUDIT
112400*    DEPT WANTED A FIXED STRUCTURED FORMAT THEY COULD PARSE BY
112500*    COLUMN POSITION, WHILE THE CUSTOMER-FACING FEED NEEDED
112600*    PLAIN ENGLISH SENTENCES THAT COULD VARY IN LENGTH.  ONE
112700*    FILE TRYING TO SERVE BOTH READERS WAS SATISFYING NEITHER.
112800*
112900*    WHY REJECTED TRANSACTIONS STILL GET A FULL HISTORY RECORD -
113000*    PER THE 11/30/91 CHANGE LOG ENTRY, AUDIT DEPT ASKED FOR A
113100*    COMPLETE RECORD OF EVERY ATTEMPT, NOT JUST THE SUCCESSFUL
113200*    ONES, AFTER A DISPUTE OVER A CUSTOMER CLAIMING A WITHDRAWAL
113300*    HAD BEEN SILENTLY DROPPED RATHER THAN REJECTED FOR
113400*    INSUFFICIENT FUNDS.
113500*
113600*    WHY THIS PASS NEVER WRITES BACK TO THE ACCOUNT-NUMBER TABLE
113700*    AFTER THE INITIAL LOAD - THE TABLE ONLY TRANSLATES AN
113800*    ACCOUNT NUMBER TO A RELATIVE SLOT, AND NO TRANSACTION THIS
113900*    PASS HANDLES EVER CHANGES AN ACCOUNT'S NUMBER OR ITS SLOT,
114000*    ONLY ITS BALANCE.  THE TABLE BUILT AT 3050 STAYS CORRECT
114100*    FOR THE ENTIRE RUN.
114200*
114300*    WHY THIS PASS RUNS AFTER BANK4 IN THE OVERNIGHT JCL, NEVER
114400*    BEFORE - A TRANSACTION REQUEST CAN NAME AN ACCOUNT OPENED
114500*    EARLIER THE SAME NIGHT.  IF THIS STEP RAN FIRST, EVERY
114600*    DEPOSIT AGAINST A BRAND-NEW ACCOUNT WOULD FAIL THE LOOKUP IN
114700*    3500-BUSCAR-CUENTA FOR NO REASON OTHER THAN STEP ORDER.
114800*
114900*    WHY A TRANSACTION-ID COLLISION ACROSS TYPES IS IMPOSSIBLE -
115000*    DEP-, WTH- AND TRF- EACH CARRY THEIR OWN SEQUENCE COUNTER,
115100*    SO TWO DIFFERENT TRANSACTION TYPES CAN SHARE THE SAME
115200*    TRAILING NUMBER WITHOUT THE FULL ID EVER COLLIDING.  A
115300*    SINGLE SHARED COUNTER WAS CONSIDERED WHEN THIS PASS WAS
115400*    WRITTEN AND REJECTED - AUDIT DEPT WANTED TO BE ABLE TO TELL
115500*    A TRANSACTION'S TYPE FROM ITS ID ALONE WITHOUT READING THE
115600*    HISTORY RECORD.
115700*
115800*    WHY THE SAME-ACCOUNT CHECK IN 6000-TRANSFERENCIA-PROCESAR
115900*    ONLY FIRES AFTER BOTH ACCOUNTS ARE CONFIRMED FOUND, ACTIVE
116000*    AND FUNDED - A TRANSFER TO ONESELF BETWEEN A FOUND ACCOUNT
116100*    AND A NOT-FOUND ACCOUNT SHOULD BE REPORTED AS ACCOUNT NOT
116200*    FOUND, NOT AS SAME ACCOUNT, SINCE THE MORE FUNDAMENTAL
116300*    PROBLEM IS THE ONE THE FRONT END NEEDS FIXED FIRST.
116400*
116500*    WHY WK-SRC-FOUND/WK-SRC-ACTIVE AND WK-DST-FOUND/WK-DST-ACTIVE
116600*    ARE DECLARED BUT NEVER ACTUALLY SET BY ANY PARAGRAPH -
116700*    THESE FOUR ITEMS WERE PART OF AN EARLIER DRAFT OF THE
116800*    TRANSFER LOGIC THAT TRACKED SOURCE AND DESTINATION STATUS
116900*    SEPARATELY.  THE FINAL VERSION FOLDED BOTH CHECKS INTO THE
117000*    SAME AMAST-IS-ACTIVE TEST RIGHT AFTER EACH READ INSTEAD, BUT
117100*    THE FOUR FIELDS WERE LEFT DECLARED RATHER THAN RIPPED OUT OF
117200*    A WORKING PROGRAM OVER A HARMLESS LEFTOVER.
117300*
117400*    WHY THE AUDIT LINE IS 120 CHARACTERS AND NOT A SHORTER FIXED
117500*    WIDTH - THE LONGEST POSSIBLE STRING, A FAILED TRANSFER WITH
117600*    A FULL 60-CHARACTER REASON TEXT, RUNS WELL PAST 100
117700*    CHARACTERS ONCE THE DATE, TYPE, FROM, TO AND AMOUNT FIELDS
117800*    ARE ALL INCLUDED.  120 WAS ROUNDED UP FROM THAT WORST CASE.
117900*
118000*    WHY NEITHER THE HISTORY, AUDIT NOR NOTIFICATION WRITE
118100*    PARAGRAPHS CHECK THEIR OWN FILE STATUS AFTER THE WRITE -
118200*    UNLIKE THE OPENS AT THE TOP OF THIS PROGRAM, A WRITE FAILURE
118300*    THIS FAR INTO THE RUN WOULD MEAN THE OUTPUT DEVICE ITSELF
118400*    HAS GONE BAD, WHICH THE NEXT WRITE TO THE SAME FILE WILL
118500*    SURFACE ON ITS OWN FILE STATUS CHECK ANYWAY - THIS SUITE HAS
118600*    NEVER CHECKED EVERY SINGLE WRITE INDIVIDUALLY.
118700*
118800*    WHY WK-BUSCAR-NUM/FOUND/SLOT ARE SHARED SCRATCH FIELDS,
118900*    REUSED BY ALL THREE TRANSACTION TYPES, RATHER THAN SEPARATE
119000*    FIELDS PER TYPE - ONLY ONE LOOKUP IS EVER IN FLIGHT AT A
119100*    TIME SINCE THIS PROGRAM PROCESSES ONE TRANSACTION REQUEST AT
119200*    A TIME, SO THERE IS NO RISK OF ONE LOOKUP'S RESULT
119300*    OVERWRITING ANOTHER'S BEFORE IT IS READ.
119400*
119500*    WHY THE RUN-DATE-DISPLAY STRING USES DASHES AND NOT SLASHES -
119600*    AUDIT DEPT'S OWN LOG-READING UTILITY, WRITTEN YEARS BEFORE
119700*    THIS PASS EXISTED, ALREADY SPLIT EVERY LINE IT READ ON A
119800*    SLASH CHARACTER FOR AN UNRELATED REASON.  DASHES SIDESTEPPED
119900*    A CONFLICT WITH THAT TOOL RATHER THAN ASKING AUDIT DEPT TO
120000*    CHANGE IT.
120100*
120200*    WHY THIS PASS DOES NOT VALIDATE THAT TREQ-TXN-TYPE IS LEFT-
120300*    JUSTIFIED OR PADDED TO EXACTLY 8 CHARACTERS BEFORE THE
120400*    THREE-WAY COMPARE IN 3100 - THE FRONT END THAT WRITES
120500*    TRANREQ ALWAYS PADS THE TYPE FIELD TO 8 CHARACTERS WITH
120600*    TRAILING SPACES, SAME AS EVERY OTHER FIXED-FIELD FEED THIS
120700*    SUITE CONSUMES, SO THE LITERAL COMPARES AGAINST "DEPOSIT ",
120800*    "WITHDRAW" AND "TRANSFER" HAVE NEVER NEEDED A TRIM STEP.
120900*
121000*    WHY A TRANSFER'S HISTORY RECORD CARRIES BOTH A SOURCE AND A
121100*    DESTINATION ACCOUNT NUMBER WHILE A DEPOSIT OR WITHDRAWAL
121200*    LEAVES ONE OF THE TWO BLANK - THE HISTORY RECORD LAYOUT IS
121300*    SHARED ACROSS ALL THREE TRANSACTION TYPES SO A SINGLE READ
121400*    PASS AGAINST TRANHIST CAN PROCESS ANY TYPE WITHOUT A
121500*    DIFFERENT RECORD LAYOUT PER TYPE - THE BLANK FIELD ON A
121600*    DEPOSIT OR WITHDRAWAL IS SIMPLY THE UNUSED HALF OF THAT
121700*    SHARED LAYOUT.
121800*
121900*    WHY THE ALERT THRESHOLD OF 1000.00 MATCHES THE BUSINESS-
122000*    ACCOUNT MINIMUM OPENING BALANCE IN BANK4 - PURE COINCIDENCE.
122100*    THE TWO FIGURES CAME FROM DIFFERENT DEPARTMENTS IN DIFFERENT
122200*    YEARS, AUDIT DEPT'S 1996 REQUEST FOR THIS THRESHOLD AND THE
122300*    LOAN DEPARTMENT'S 1990 MEMO FOR THAT MINIMUM, AND NEITHER
122400*    MEMO EVER REFERENCED THE OTHER.
122500*
122600*    WHY THIS PASS NEVER SORTS TRANREQ BEFORE PROCESSING IT - THE
122700*    ON-LINE FRONT END DELIVERS THE FILE ALREADY IN THE ORDER THE
122800*    TELLER TERMINALS SUBMITTED EACH REQUEST, AND AUDIT DEPT
122900*    SPECIFICALLY WANTS THE HISTORY FILE TO PRESERVE THAT ARRIVAL
123000*    ORDER RATHER THAN ANY SORTED ORDER - A RECONCILIATION RUN
123100*    NEEDS TO REPLAY THE DAY IN THE SEQUENCE IT ACTUALLY HAPPENED.
123200*
123300*    WHY A REWRITE FAILURE IN 7000/7100 GOES STRAIGHT TO THE ABEND
123400*    PARAGRAPH INSTEAD OF BEING TREATED AS A FAILED TRANSACTION -
123500*    BY THE TIME THE REWRITE RUNS, THE CALLER HAS ALREADY
123600*    CONFIRMED THE SLOT WAS JUST SUCCESSFULLY READ MOMENTS
123700*    EARLIER.  A REWRITE FAILING RIGHT AFTER A SUCCESSFUL READ OF
123800*    THE SAME SLOT MEANS SOMETHING IS WRONG WITH THE FILE ITSELF,
123900*    NOT WITH THIS PARTICULAR TRANSACTION.
124000*
124100*    WHY THE DEPOSIT, WITHDRAWAL AND TRANSFER PROCESSING
124200*    PARAGRAPHS EACH RESET WK-REQUEST-VALID TO "Y" AT THEIR OWN
124300*    TOP RATHER THAN RELYING ON A SINGLE RESET IN 3100 BEFORE THE
124400*    THREE-WAY BRANCH - THE SWITCH IS DECLARED WITH A VALUE
124500*    CLAUSE OF "Y" SO THE FIRST TRANSACTION OF THE RUN IS ALREADY
124600*    CORRECT, BUT EVERY PARAGRAPH STILL RESETS IT EXPLICITLY SO
124700*    THE LOGIC READS CORRECTLY ON ITS OWN WITHOUT DEPENDING ON
124800*    WHERE CONTROL CAME FROM.
124900*
125000*    WHY WK-DEP-SEQ, WK-WTH-SEQ AND WK-TRF-SEQ ALL START AT ZERO
125100*    RATHER THAN A SEEDED VALUE LIKE THE ACCOUNT-NUMBER SEQUENCE
125200*    IN BANK4 - A TRANSACTION ID ONLY EVER NEEDS TO BE UNIQUE
125300*    WITHIN A SINGLE RUN'S TRANHIST OUTPUT, NOT ACROSS RUNS, SO
125400*    THERE WAS NEVER A COLLISION RISK TO SEED AGAINST THE WAY
125500*    BANK4'S PERMANENT ACCOUNT-NUMBER SEQUENCE HAD TO BE.
125600*
125700*    WHY THIS PASS DOES NOT CARRY A RERUN SWITCH CHECK ANYWHERE
125800*    IN THE PROCEDURE DIVISION EVEN THOUGH SPECIAL-NAMES DECLARES
125900*    ONE - UPSI-0 IS CHECKED BY BANK1, THE DRIVER THAT CALLS THIS
126000*    PROGRAM, BEFORE IT EVER PERFORMS THIS PASS - A RERUN SKIPS
126100*    CALLING BANK6 AT ALL RATHER THAN HAVING BANK6 ITSELF DECIDE
126200*    WHETHER TO REPOST A DAY'S TRANSACTIONS A SECOND TIME.
126300*
126400*    WHY A DEPOSIT'S DESTINATION AND A WITHDRAWAL'S SOURCE ARE
126500*    VALIDATED WITH THE SAME THREE CHECKS IN THE SAME ORDER -
126600*    BLANK ACCOUNT NUMBER, THEN NON-POSITIVE AMOUNT, THEN
126700*    ACCOUNT-NOT-FOUND, THEN INACTIVE, THEN (FOR A WITHDRAWAL
126800*    ONLY) INSUFFICIENT FUNDS - MATCHING THE ORDER LETS A
126900*    MAINTAINER COMPARE THE TWO PARAGRAPHS SIDE BY SIDE AND TRUST
127000*    THAT ANY DIFFERENCE IN ORDER IS DELIBERATE, NOT ACCIDENTAL.
127100*
127200*    WHY THIS PASS CARRIES ITS OWN COPY OF THE ACCOUNT-MASTER
127300*    RECORD LAYOUT RATHER THAN A SHARED COPYBOOK WITH BANK4 - THIS
127400*    SHOP HAS NEVER KEPT A COPYBOOK LIBRARY FOR THIS SUITE, SINCE
127500*    EACH PASS WAS WRITTEN AND DELIVERED AS A SELF-CONTAINED UNIT.
127600*    THE TRADE-OFF IS THAT A FUTURE ACCOUNT-MASTER LAYOUT CHANGE
127700*    HAS TO BE MADE IN BOTH BANK4 AND BANK6 BY HAND - A KNOWN COST
127800*    THAT HAS NEVER BEEN BAD ENOUGH TO JUSTIFY THE CONVERSION.
127900*
128000*    WHY THE NOTIFICATION TEXT FOR A SUCCESSFUL WITHDRAWAL SAYS
128100*    THE AMOUNT WAS "POSTED TO" THE SOURCE ACCOUNT RATHER THAN
128200*    "DEBITED FROM" IT - THE CUSTOMER-FACING WORDING WAS WRITTEN
128300*    TO MATCH THE SAME VERB USED FOR A DEPOSIT, SO A CUSTOMER
128400*    SCANNING BOTH KINDS OF NOTIFICATION SEES A CONSISTENT
128500*    SENTENCE SHAPE RATHER THAN TWO DIFFERENT VERBS FOR WHAT IS
128600*    STRUCTURALLY THE SAME KIND OF MESSAGE.
128700*
128800*    WHY WK-TXN-REASON IS 60 CHARACTERS AND NOT SHORTER - THE
128900*    LONGEST BUILT-UP REASON TEXT IS THE TRANSFER CONFIRMATION IN
129000*    6000-TRANSFERENCIA-PROCESAR, WHICH STRINGS "TRANSFER FROM "
129100*    PLUS A 12-CHARACTER ACCOUNT NUMBER PLUS " TO " PLUS A SECOND
129200*    12-CHARACTER ACCOUNT NUMBER - 60 CHARACTERS LEAVES HEADROOM
129300*    FOR THAT FULL SENTENCE WITH ROOM TO SPARE.
129400*
129500*    WHY THIS PASS IS NUMBERED 3000-9900 RATHER THAN STARTING AT
129600*    1000 LIKE BANK2 - EACH PASS IN THIS SUITE CLAIMS ITS OWN
129700*    BLOCK OF PARAGRAPH NUMBERS SO A MAINTAINER CAN TELL WHICH
129800*    PROGRAM A PARAGRAPH NAME BELONGS TO FROM THE NUMBER ALONE -
129900*    1000S FOR BANK2, 2000S FOR BANK4, 3000S THROUGH 8000S FOR
130000*    BANK6, 9900 RESERVED ACROSS ALL OF THEM FOR THE SHARED ABEND
130100*    CONVENTION.
130200*
130300*    WHY THE 7000/7100 CREDIT AND DEBIT UTILITIES TAKE THEIR SLOT
130400*    AND AMOUNT THROUGH WORKING-STORAGE RATHER THAN AS CALLED
130500*    SUBPROGRAMS WITH A LINKAGE SECTION OF THEIR OWN - EVERYTHING
130600*    IN THIS PASS LIVES IN ONE COMPILATION UNIT, SAME AS EVERY
130700*    OTHER PROGRAM IN THIS SUITE.  A PERFORMED PARAGRAPH SHARING
130800*    WORKING-STORAGE WITH ITS CALLER WAS THE SIMPLER CHOICE OVER
130900*    A SEPARATE CALLED MODULE FOR A ROUTINE THIS SMALL.
131000*
131100*    WHY A DEPOSIT CANNOT NAME A SOURCE ACCOUNT OR A WITHDRAWAL A
131200*    DESTINATION - THE FRONT END NEVER SENDS ONE, SINCE THE TELLER
131300*    SCREEN FOR EACH TRANSACTION TYPE ONLY OFFERS THE FIELDS THAT
131400*    APPLY, SO THE BLANKING MOVES AT THE TOP OF 4000 AND 5000
131500*    EXIST ONLY TO GUARD AGAINST STRAY FILLER TEXT, NOT AGAINST A
131600*    GENUINE SECOND ACCOUNT NUMBER THAT MIGHT ARRIVE.
131700*
131800*    WHY THE INVALID-TRANSACTION-TYPE ELSE IN 3100 WRITES A
131900*    HISTORY RECORD WITH A BLANK TRANSACTION ID - NO TYPE-SPECIFIC
132000*    GENERAR-TXN-ID PARAGRAPH RUNS FOR A TYPE THIS PASS DOES NOT
132100*    RECOGNIZE, SO THERE IS NO SEQUENCE COUNTER TO DRAW FROM -
132200*    AUDIT DEPT ACCEPTED THIS AS THE ONE CASE WHERE THE ID FIELD
132300*    IS LEGITIMATELY EMPTY.
